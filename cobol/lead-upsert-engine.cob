000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LEAD-UPSERT-ENGINE.
000300 AUTHOR. R GUTIERREZ.
000400 INSTALLATION. CONSUMER LENDING DATA SHOP.
000500 DATE-WRITTEN. 11/14/81.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*--------------------------------------------------------------*
001000*    CHANGE LOG                                                *
001100*--------------------------------------------------------------*
001110*    11/14/81 LF  ORIGINAL WRITE-UP.  VOUCHER-NUMBER LOOKUP WITH
001120*                 A CONFIRM-THEN-SAVE UPDATE FOR THE OLD VOUCHER
001130*                 FILE (TICKET AP-0211).
001140*    11/08/93 LF  MOVED THE VOUCHER-NUMBER GENERATOR OFF THE
001150*                 SYSTEM CLOCK SECONDS FIELD -- TWO VOUCHERS
001160*                 LANDING IN THE SAME CLOCK SECOND WERE GETTING
001170*                 THE SAME NUMBER.  NOW A WORKING-STORAGE
001180*                 SEQUENCE COUNTER THAT PERSISTS FOR THE LIFE OF
001190*                 THE RUN (TICKET AP-0340).
001200*    98/12/14 RG  Y2K.  GDTV-TODAY-CCYYMMDD IS ALREADY WINDOWED
001300*                 BY WS01DATE.CBL (TICKET LC-0041).
001400*    03/02/11 RG  REWRITTEN AS THE LEAD MATCH/MERGE ENGINE.
001500*                 CALLED ONCE PER NORMALIZED INCOMING ROW BY
001600*                 LEAD-UPLOAD-INTAKE.  LOOKS UP A MATCHING LEAD
001610*                 BY EMAIL, THEN PHONE, THEN AADHAR, AND EITHER
001620*                 MERGES THE ROW INTO IT OR INSERTS A NEW LEAD,
001630*                 WITH A WORKING-STORAGE SEQUENCE COUNTER OF ITS
001640*                 OWN FOR THE NEW LEAD-ID, SAME IDEA AS THE OLD
001650*                 VOUCHER-NUMBER COUNTER ABOVE (TICKET LC-0002).
001700*    03/21/11 RG  THE MERGE PATH NOW GOES THROUGH PLMRGFIL.CBL
001800*                 SO THE FILL-IF-BLANK RULE AND THE SOURCES-SEEN/
001900*                 PRODUCTS-SEEN UNION MATCH WHAT THE NIGHTLY
002000*                 DEDUP SWEEP DOES (TICKET LC-0009).
002100*    04/04/11 RG  WRITE ONE MERGE-DETAIL-REPORT-FILE LINE PER
002200*                 MATCHED ROW SO THE UPLOAD REPORT CAN SHOW WHICH
002300*                 KEY THE ROW MATCHED ON (TICKET LC-0011).
003500*    02/19/15 RG  MOVED THE DATE WINDOWING CALL TO ONCE PER RUN
003600*                 INSTEAD OF ONCE PER ROW -- NO NEED TO RE-ASK
003700*                 THE OPERATING SYSTEM FOR TODAY'S DATE ON EVERY
003800*                 SINGLE CALL (TICKET LC-0118).
003900*--------------------------------------------------------------*
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     COPY "SLLEAD.CBL".
004900     COPY "SLMRGDTL.CBL".
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400     COPY "FDLEAD.CBL".
005500     COPY "FDMRGDTL.CBL".
005600
005700 WORKING-STORAGE SECTION.
005800
005900     COPY "WS01DATE.CBL".
006000     COPY "WS04MRGF.CBL".
006100
006200     01 UE-DATE-DONE-SW             PIC X(01) VALUE "N".
006300        88 UE-TODAYS-DATE-ALREADY-SET    VALUE "Y".
006400
006500     01 UE-EOF-SW                   PIC X(01).
006600        88 UE-AT-END-OF-LEAD-FILE    VALUE "Y".
006700
006800     01 UE-FOUND-SW                 PIC X(01).
006900        88 UE-LEAD-WAS-FOUND         VALUE "Y".
007000
007100     01 UE-MATCH-TYPE               PIC X(01).
007200        88 UE-MATCHED-ON-EMAIL       VALUE "E".
007300        88 UE-MATCHED-ON-PHONE       VALUE "P".
007400        88 UE-MATCHED-ON-AADHAR      VALUE "A".
007500
007600     01 UE-NEXT-LEAD-SEQ            PIC 9(09) COMP VALUE ZERO.
007700     01 UE-ROWS-THIS-RUN            PIC 9(07) COMP VALUE ZERO.
007800
007900     01 UE-NEW-LEAD-ID-TEXT         PIC X(36).
008000     01 UE-SEQ-DISPLAY              PIC 9(09).
008100
008200*--------------------------------------------------------------*
008300*    ALTERNATE VIEW OF THE GENERATED LEAD-ID SO THE "LC-" TAG,
008400*    THE RUN DATE, AND THE SEQUENCE NUMBER EACH LAND IN A NAMED
008500*    FIELD INSTEAD OF A STRING LITERAL OFFSET.
008600*--------------------------------------------------------------*
008700     01 UE-NEW-LEAD-ID-VIEW REDEFINES UE-NEW-LEAD-ID-TEXT.
008800        05 UE-ID-TAG                PIC X(03).
008900        05 UE-ID-DASH-1             PIC X(01).
009000        05 UE-ID-RUN-DATE           PIC 9(08).
009100        05 UE-ID-DASH-2             PIC X(01).
009200        05 UE-ID-SEQ                PIC 9(09).
009300        05 FILLER                   PIC X(14).
009400
009500 LINKAGE SECTION.
009600
009700     01 UL-INCOMING-ROW.
009800        05 UL-ROW-NAME              PIC X(100).
009900        05 UL-ROW-PHONE             PIC X(10).
010000        05 UL-ROW-EMAIL             PIC X(100).
010100        05 UL-ROW-AADHAR            PIC X(12).
010200        05 UL-ROW-SOURCE-ID         PIC X(10).
010300        05 UL-ROW-PRODUCT-ID        PIC X(10).
010400
010500     01 UL-RESULT-CODE              PIC X(01).
010600        88 UL-RESULT-INSERTED       VALUE "I".
010700        88 UL-RESULT-MERGED         VALUE "M".
010800
010900 PROCEDURE DIVISION USING UL-INCOMING-ROW UL-RESULT-CODE.
011000
011100 UE-UPSERT-ONE-ROW.
011200
011300     IF NOT UE-TODAYS-DATE-ALREADY-SET
011400        PERFORM COMPUTE-TODAYS-DATE
011500        MOVE "Y" TO UE-DATE-DONE-SW.
011600
011700     ADD 1 TO UE-ROWS-THIS-RUN.
011800
011900     MOVE UL-ROW-NAME       TO MF-INCOMING-NAME.
012000     MOVE UL-ROW-PHONE      TO MF-INCOMING-PHONE.
012100     MOVE UL-ROW-EMAIL      TO MF-INCOMING-EMAIL.
012200     MOVE UL-ROW-AADHAR     TO MF-INCOMING-AADHAR.
012300     MOVE UL-ROW-SOURCE-ID  TO MF-INCOMING-SOURCE-ID.
012400     MOVE UL-ROW-PRODUCT-ID TO MF-INCOMING-PRODUCT-ID.
012500
012600     MOVE "N" TO UE-FOUND-SW.
012700
012800     IF UL-ROW-EMAIL NOT = SPACES
012900        MOVE "E" TO UE-MATCH-TYPE
013000        PERFORM UE-SCAN-FOR-EMAIL-MATCH.
013100
013200     IF NOT UE-LEAD-WAS-FOUND AND UL-ROW-PHONE NOT = SPACES
013300        MOVE "P" TO UE-MATCH-TYPE
013400        PERFORM UE-SCAN-FOR-PHONE-MATCH.
013500
013600     IF NOT UE-LEAD-WAS-FOUND AND UL-ROW-AADHAR NOT = SPACES
013700        MOVE "A" TO UE-MATCH-TYPE
013800        PERFORM UE-SCAN-FOR-AADHAR-MATCH.
013900
014000     IF UE-LEAD-WAS-FOUND
014100        SET UL-RESULT-MERGED TO TRUE
014200     ELSE
014300        PERFORM UE-INSERT-NEW-LEAD
014400        SET UL-RESULT-INSERTED TO TRUE.
014500
014600 UE-UPSERT-ONE-ROW-EXIT.
014700     EXIT PROGRAM.
014800*
014900*--------------------------------------------------------------*
015000 UE-SCAN-FOR-EMAIL-MATCH.
015100
015200     OPEN I-O LEAD-FILE.
015300     MOVE "N" TO UE-EOF-SW.
015400     PERFORM UE-READ-AND-CHECK-EMAIL
015500        UNTIL UE-AT-END-OF-LEAD-FILE OR UE-LEAD-WAS-FOUND.
015600     CLOSE LEAD-FILE.
015700*
015800 UE-READ-AND-CHECK-EMAIL.
015900
016000     READ LEAD-FILE NEXT RECORD
016100        AT END
016200           MOVE "Y" TO UE-EOF-SW
016300        NOT AT END
016400           IF LEAD-EMAIL = UL-ROW-EMAIL
016500              PERFORM UE-MERGE-FOUND-LEAD-AND-REWRITE.
016600*
016700*--------------------------------------------------------------*
016800 UE-SCAN-FOR-PHONE-MATCH.
016900
017000     OPEN I-O LEAD-FILE.
017100     MOVE "N" TO UE-EOF-SW.
017200     PERFORM UE-READ-AND-CHECK-PHONE
017300        UNTIL UE-AT-END-OF-LEAD-FILE OR UE-LEAD-WAS-FOUND.
017400     CLOSE LEAD-FILE.
017500*
017600 UE-READ-AND-CHECK-PHONE.
017700
017800     READ LEAD-FILE NEXT RECORD
017900        AT END
018000           MOVE "Y" TO UE-EOF-SW
018100        NOT AT END
018200           IF LEAD-PHONE = UL-ROW-PHONE
018300              PERFORM UE-MERGE-FOUND-LEAD-AND-REWRITE.
018400*
018500*--------------------------------------------------------------*
018600 UE-SCAN-FOR-AADHAR-MATCH.
018700
018800     OPEN I-O LEAD-FILE.
018900     MOVE "N" TO UE-EOF-SW.
019000     PERFORM UE-READ-AND-CHECK-AADHAR
019100        UNTIL UE-AT-END-OF-LEAD-FILE OR UE-LEAD-WAS-FOUND.
019200     CLOSE LEAD-FILE.
019300*
019400 UE-READ-AND-CHECK-AADHAR.
019500
019600     READ LEAD-FILE NEXT RECORD
019700        AT END
019800           MOVE "Y" TO UE-EOF-SW
019900        NOT AT END
020000           IF LEAD-AADHAR = UL-ROW-AADHAR
020100              PERFORM UE-MERGE-FOUND-LEAD-AND-REWRITE.
020200*
020300*--------------------------------------------------------------*
020400*    LEAD-RECORD CURRENT UNDER READ MATCHED -- FOLD THE ROW IN
020500*    THROUGH THE SHARED MERGE-FILL PARAGRAPH, REWRITE IT IN
020600*    PLACE, AND DROP ONE LINE ON THE MERGE-DETAIL REPORT.
020700*--------------------------------------------------------------*
020800 UE-MERGE-FOUND-LEAD-AND-REWRITE.
020900
021000     MOVE LEAD-NAME            TO MF-KEPT-NAME.
021100     MOVE LEAD-PHONE           TO MF-KEPT-PHONE.
021200     MOVE LEAD-EMAIL           TO MF-KEPT-EMAIL.
021300     MOVE LEAD-AADHAR          TO MF-KEPT-AADHAR.
021400     MOVE LEAD-SOURCE-ID       TO MF-KEPT-SOURCE-ID.
021500     MOVE LEAD-PRODUCT-ID      TO MF-KEPT-PRODUCT-ID.
021600     MOVE LEAD-SOURCES-TABLE   TO MF-KEPT-SOURCES-TABLE.
021700     MOVE LEAD-SOURCES-COUNT   TO MF-KEPT-SOURCES-COUNT.
021800     MOVE LEAD-PRODUCTS-TABLE  TO MF-KEPT-PRODUCTS-TABLE.
021900     MOVE LEAD-PRODUCTS-COUNT  TO MF-KEPT-PRODUCTS-COUNT.
022000     MOVE LEAD-MERGE-COUNT     TO MF-KEPT-MERGE-COUNT.
022100
022200     PERFORM MF-MERGE-FILL-LEAD.
022300
022400     MOVE MF-KEPT-NAME           TO LEAD-NAME.
022500     MOVE MF-KEPT-PHONE          TO LEAD-PHONE.
022600     MOVE MF-KEPT-EMAIL          TO LEAD-EMAIL.
022700     MOVE MF-KEPT-AADHAR         TO LEAD-AADHAR.
022800     MOVE MF-KEPT-SOURCE-ID      TO LEAD-SOURCE-ID.
022900     MOVE MF-KEPT-PRODUCT-ID     TO LEAD-PRODUCT-ID.
023000     MOVE MF-KEPT-SOURCES-TABLE  TO LEAD-SOURCES-TABLE.
023100     MOVE MF-KEPT-SOURCES-COUNT  TO LEAD-SOURCES-COUNT.
023200     MOVE MF-KEPT-PRODUCTS-TABLE TO LEAD-PRODUCTS-TABLE.
023300     MOVE MF-KEPT-PRODUCTS-COUNT TO LEAD-PRODUCTS-COUNT.
023400     MOVE MF-KEPT-MERGE-COUNT    TO LEAD-MERGE-COUNT.
023500
023600     REWRITE LEAD-RECORD.
023700
023800     MOVE SPACES TO MERGE-DETAIL-RECORD.
023900     MOVE LEAD-ID       TO MD-KEPT-LEAD-ID.
024000     IF UE-MATCHED-ON-EMAIL
024100        MOVE UL-ROW-EMAIL  TO MD-EMAIL.
024200     IF UE-MATCHED-ON-PHONE
024300        MOVE UL-ROW-PHONE  TO MD-PHONE.
024400     IF UE-MATCHED-ON-AADHAR
024500        MOVE UL-ROW-AADHAR TO MD-AADHAR.
024600
024700     OPEN EXTEND MERGE-DETAIL-REPORT-FILE.
024800     WRITE MERGE-DETAIL-RECORD.
024900     CLOSE MERGE-DETAIL-REPORT-FILE.
025000
025100     MOVE "Y" TO UE-FOUND-SW.
025200*
025300*--------------------------------------------------------------*
025400*    NO EXISTING LEAD MATCHED ON ANY OFFERED IDENTIFIER --
025500*    BUILD A FRESH LEAD-ID AND APPEND A NEW LEAD-RECORD.  FILE
025600*    IS POSITIONED AT END-OF-FILE FROM THE LAST SCAN THAT RAN,
025700*    SO WE OPEN, RUN IT TO END AGAIN (HARMLESS -- THIS IS A
025800*    FULL-SCAN FILE BY DESIGN), AND WRITE.
025900*--------------------------------------------------------------*
026000 UE-INSERT-NEW-LEAD.
026100
026200     ADD 1 TO UE-NEXT-LEAD-SEQ.
026300     MOVE UE-NEXT-LEAD-SEQ TO UE-ID-SEQ.
026400     MOVE "LC-"            TO UE-ID-TAG.
026500     MOVE "-"              TO UE-ID-DASH-1 UE-ID-DASH-2.
026600     MOVE GDTV-TODAY-CCYYMMDD-NUM TO UE-ID-RUN-DATE.
026700     MOVE SPACES           TO FILLER IN UE-NEW-LEAD-ID-VIEW.
026800
026900     MOVE SPACES TO LEAD-RECORD.
027000     MOVE UE-NEW-LEAD-ID-TEXT     TO LEAD-ID.
027100     MOVE UL-ROW-NAME             TO LEAD-NAME.
027200     MOVE UL-ROW-PHONE            TO LEAD-PHONE.
027300     MOVE UL-ROW-EMAIL            TO LEAD-EMAIL.
027400     MOVE UL-ROW-AADHAR           TO LEAD-AADHAR.
027500     MOVE UL-ROW-SOURCE-ID        TO LEAD-SOURCE-ID.
027600     MOVE UL-ROW-PRODUCT-ID       TO LEAD-PRODUCT-ID.
027700     MOVE GDTV-TODAY-CCYYMMDD-NUM TO LEAD-CREATED-DATE.
027800     MOVE 1 TO LEAD-SOURCES-COUNT.
027900     MOVE UL-ROW-SOURCE-ID TO LEAD-SOURCES-SEEN(1).
028000     MOVE 1 TO LEAD-PRODUCTS-COUNT.
028100     MOVE UL-ROW-PRODUCT-ID TO LEAD-PRODUCTS-SEEN(1).
028200     MOVE 1 TO LEAD-MERGE-COUNT.
028300     MOVE ZERO TO LEAD-SCORE.
028400
028500     OPEN I-O LEAD-FILE.
028600     MOVE "N" TO UE-EOF-SW.
028700     PERFORM UE-SKIP-TO-END-OF-LEAD-FILE
028800        UNTIL UE-AT-END-OF-LEAD-FILE.
028900     WRITE LEAD-RECORD.
029000     CLOSE LEAD-FILE.
029100*
029200 UE-SKIP-TO-END-OF-LEAD-FILE.
029300
029400     READ LEAD-FILE NEXT RECORD
029500        AT END MOVE "Y" TO UE-EOF-SW.
029600*
029700     COPY "PLGENERAL.CBL".
029800*
