000100*
000200*> FDCANFLD.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    FD AND RECORD LAYOUT FOR CANONICAL-FIELD-FILE.  ONE RECORD
000600*>    PER EXPECTED UPLOAD COLUMN.  DRIVES BOTH THE HEADER/FIELD-
000700*>    COUNT CHECK IN lead-upload-intake.cob AND THE DEDUP-FIELD
000800*>    SELECTION IN canonical-field-dedup.cob.
000900*>-------------------------------------------------------------
001000*>    03/14/11 RG  ORIGINAL WRITE-UP (TICKET LC-0005).
001100*>-------------------------------------------------------------
001200
001300     FD CANONICAL-FIELD-FILE
001400        LABEL RECORDS ARE STANDARD.
001500
001600     01 CANONICAL-FIELD-RECORD.
001700         05 CF-FIELD-NAME               PIC X(40).
001800         05 CF-DISPLAY-NAME              PIC X(60).
001900         05 CF-FIELD-TYPE                PIC X(08).
002000            88 CF-TYPE-IS-STRING         VALUE "STRING  ".
002100            88 CF-TYPE-IS-NUMBER         VALUE "NUMBER  ".
002200            88 CF-TYPE-IS-DATE           VALUE "DATE    ".
002300            88 CF-TYPE-IS-BOOLEAN        VALUE "BOOLEAN ".
002400            88 CF-TYPE-IS-EMAIL          VALUE "EMAIL   ".
002500            88 CF-TYPE-IS-PHONE          VALUE "PHONE   ".
002600         05 CF-IS-ACTIVE                 PIC X(01).
002700            88 CF-ACTIVE-YES             VALUE "Y".
002800            88 CF-ACTIVE-NO              VALUE "N".
002900         05 CF-IS-REQUIRED               PIC X(01).
003000            88 CF-REQUIRED-YES           VALUE "Y".
003100            88 CF-REQUIRED-NO            VALUE "N".
003200         05 FILLER                       PIC X(20).
003300
003400*>-------------------------------------------------------------
003500*>    ALTERNATE VIEW OF CF-FIELD-NAME BROKEN INTO A FIRST-10/
003600*>    REST-30 SPLIT -- USED BY THE SYNONYM-TABLE SCAN IN
003700*>    PLVALID8.CBL TO SHORT-CIRCUIT ON COMMON PREFIXES BEFORE
003800*>    DOING A FULL-FIELD COMPARE.
003900*>-------------------------------------------------------------
004000     01 CF-FIELD-NAME-SCAN-VIEW REDEFINES CANONICAL-FIELD-RECORD.
004100         05 CF-FIELD-NAME-PREFIX         PIC X(10).
004200         05 CF-FIELD-NAME-REST           PIC X(30).
004300         05 FILLER                       PIC X(90).
004400*
