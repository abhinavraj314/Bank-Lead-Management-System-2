000100*
000200*> SLREJECT.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    FILE-CONTROL ENTRY FOR REJECT-ROW-FILE.
000600*>-------------------------------------------------------------
000700*>    03/28/11 RG  ORIGINAL WRITE-UP (TICKET LC-0008).
000800*>-------------------------------------------------------------
000900
001000         SELECT REJECT-ROW-FILE
001100                ASSIGN TO "REJCTFIL"
001200                ORGANIZATION IS SEQUENTIAL.
001300*
