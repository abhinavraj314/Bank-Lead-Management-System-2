000100*
000200*> FDREJECT.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    FD AND RECORD LAYOUT FOR REJECT-ROW-FILE.  ONE RECORD PER
000600*>    UPLOADED ROW THAT FAILED THE "AT LEAST ONE IDENTIFIER"
000700*>    CHECK IN PLNORMLZ.CBL, CARRYING THE RAW VALUES AS UPLOADED
000800*>    SO THE SOURCE SHOP CAN FIX AND RESUBMIT WITHOUT HAVING TO
000900*>    DIG THE ORIGINAL UPLOAD BACK OUT.
001000*>-------------------------------------------------------------
001100*>    03/28/11 RG  ORIGINAL WRITE-UP (TICKET LC-0008).
001200*>-------------------------------------------------------------
001300
001400     FD REJECT-ROW-FILE
001500        LABEL RECORDS ARE STANDARD.
001600
001700     01 REJECT-ROW-RECORD.
001800         05 RR-ROW-NAME                 PIC X(100).
001900         05 RR-PHONE-RAW                 PIC X(30).
002000         05 RR-EMAIL-RAW                 PIC X(100).
002100         05 RR-AADHAR-RAW                PIC X(30).
002200         05 RR-PRODUCT-ID                 PIC X(10).
002300         05 RR-SOURCE-ID                  PIC X(10).
002400         05 RR-REJECT-REASON              PIC X(60).
002500
002600*>-------------------------------------------------------------
002700*>    ALTERNATE GROUPED VIEW OF RR-AADHAR-RAW, SAME XXXX-XXXX-
002800*>    XXXX SHAPE AS INCOMING-ROW-AADHAR-VIEW IN FDINROW.CBL, SO
002900*>    THE REJECT LISTING READS THE SAME WAY A GOOD ROW WOULD
003000*>    HAVE.
003100*>-------------------------------------------------------------
003200     01 REJECT-ROW-AADHAR-VIEW REDEFINES REJECT-ROW-RECORD.
003300         05 FILLER                        PIC X(230).
003400         05 RR-AADHAR-GROUP-1            PIC X(04).
003500         05 RR-AADHAR-GROUP-2            PIC X(04).
003600         05 RR-AADHAR-GROUP-3            PIC X(04).
003700         05 FILLER                        PIC X(98).
003800*
