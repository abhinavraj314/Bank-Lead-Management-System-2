000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LEAD-CONSOLIDATION-BATCH.
000300 AUTHOR. R GUTIERREZ.
000400 INSTALLATION. CONSUMER LENDING DATA SHOP.
000500 DATE-WRITTEN. 04/02/79.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*--------------------------------------------------------------*
001000*    CHANGE LOG                                                *
001100*--------------------------------------------------------------*
001110*    04/02/79 LF  ORIGINAL WRITE-UP.  ONE TERMINAL MAIN-MENU JOB,
001120*                 W-MAIN-MENU-OPTION, CALLING EACH VENDOR AND
001130*                 VOUCHER MAINTENANCE/INQUIRY/REPORT PROGRAM IN
001140*                 TURN (TICKET AP-0104).
001200*    02/19/15 RG  REWRITTEN AS A BATCH DRIVER.  REPLACES THE OLD
001300*                 A/P SYSTEM'S TERMINAL MENU -- ONE CARD ON
001400*                 RUN-CONTROL-FILE SAYS WHICH NIGHTLY STEP TO
001500*                 DRIVE, INSTEAD OF AN OPERATOR PICKING A MENU
001600*                 NUMBER, SINCE NOBODY WATCHES THIS RUN
001700*                 (TICKET LC-0118).
001800*    98/12/14 RG  Y2K.  THIS PROGRAM DOES NO DATE MATH OF ITS
001900*                 OWN -- IT ONLY READS A MODE CODE AND CALLS THE
002000*                 PROGRAM THAT OWNS THE DATE WORK.  NOTED FOR THE
002100*                 FILE (TICKET LC-0041).
002200*    02/26/15 RG  ADDED MODES "C" AND "P" AS
002300*                 CANONICAL-FIELD-DEDUP AND PRODUCT-DEDUPLICATION
002400*                 WERE PULLED OUT OF THE OLD CONTROL-FILE-
002500*                 MAINTENANCE SCREEN AND REBUILT AS THEIR OWN
002600*                 STANDALONE STEPS (TICKET LC-0121).
002700*    06/22/15 RG  MODE "S" NOW PASSES RC-SCORE-LEAD-ID THROUGH TO
002800*                 LEAD-SCORING-BATCH SO A SINGLE LEAD CAN BE
002900*                 RE-SCORED ON DEMAND WITHOUT WALKING THE WHOLE
003000*                 FILE; MODE "A" STILL PASSES SPACES SO THE FULL
003100*                 NIGHTLY RUN SCORES EVERY LEAD (TICKET LC-0124).
003200*--------------------------------------------------------------*
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000
004100     COPY "SLRUNCTL.CBL".
004200     COPY "SLPRODCT.CBL".
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700     COPY "FDRUNCTL.CBL".
004800     COPY "FDPRODCT.CBL".
004900
005000 WORKING-STORAGE SECTION.
005100
005200*--------------------------------------------------------------*
005300*    LINKAGE AREAS FOR EACH LEAF PROGRAM THIS DRIVER CALLS --
005400*    SAME FIELDS THAT PROGRAM'S OWN PROCEDURE DIVISION USING
005500*    CLAUSE DECLARES.  KEPT SEPARATE PER CALLEE RATHER THAN
005600*    SHARED SO A LAYOUT CHANGE IN ONE CALLEE CANNOT QUIETLY
005700*    MISALIGN ANOTHER.
005800*--------------------------------------------------------------*
005900     01 LC-DEDUP-MODE                PIC X(01).
006000     01 LC-DEDUP-PRODUCT-ID          PIC X(10).
006100     01 LC-DEDUP-USE-EMAIL           PIC X(01).
006200     01 LC-DEDUP-USE-PHONE           PIC X(01).
006300     01 LC-DEDUP-USE-AADHAR          PIC X(01).
006400     01 LC-DEDUP-TOTAL-LEADS         PIC 9(07).
006500     01 LC-DEDUP-DUPLICATES-FOUND    PIC 9(07).
006600     01 LC-DEDUP-LEADS-MERGED        PIC 9(07).
006700     01 LC-DEDUP-FINAL-LEAD-COUNT    PIC 9(07).
006800
006900     01 LC-SCORE-LEAD-ID             PIC X(36).
007000
007100     01 LC-PRODUCT-EOF-SW            PIC X(01).
007200        88 LC-AT-END-OF-PRODUCT-FILE   VALUE "Y".
007300     01 LC-PRODUCT-FOUND-SW          PIC X(01).
007400        88 LC-PRODUCT-WAS-FOUND        VALUE "Y".
007500
007600*--------------------------------------------------------------*
007700*    PLAIN COUNTER/INDEX WORK -- NO TABLE IN THIS PROGRAM, BUT
007800*    EVERY OTHER BATCH STEP KEEPS ITS SCAN INDEX COMP, SO THIS
007900*    ONE DOES TOO.
008000*--------------------------------------------------------------*
008100     01 LC-DEDUP-FIELD-SCAN-INDEX    PIC 9(01) COMP.
008200
008300 PROCEDURE DIVISION.
008400
008500 LC-RUN-CONSOLIDATION.
008600
008700     PERFORM LC-READ-RUN-CONTROL-CARD.
008800     PERFORM LC-DISPATCH-ON-RUN-MODE.
008900     STOP RUN.
009000*
009100*--------------------------------------------------------------*
009200*    ONE CARD, ONE RUN -- SAME SINGLE-RECORD-CONTROL-FILE IDEA
009300*    THE OLD A/P SYSTEM'S CONTROL-FILE-MAINTENANCE PROGRAM USED,
009400*    JUST READ INSTEAD OF MAINTAINED HERE.
009500*--------------------------------------------------------------*
009600 LC-READ-RUN-CONTROL-CARD.
009700
009800     OPEN INPUT RUN-CONTROL-FILE.
009900     READ RUN-CONTROL-FILE NEXT RECORD.
010000     CLOSE RUN-CONTROL-FILE.
010100*
010200*--------------------------------------------------------------*
010300*    SAME CHAINED-IF DISPATCH SHAPE AS THE OLD A/P SYSTEM'S
010400*    DO-OPTIONS -- ONE IF PER MODE, NO EVALUATE.  MODE "A" RUNS
010500*    EVERY STEP IN SEQUENCE FOR THE UNATTENDED FULL NIGHTLY RUN.
010600*--------------------------------------------------------------*
010700 LC-DISPATCH-ON-RUN-MODE.
010800
010900     IF RC-MODE-UPLOAD
011000        PERFORM LC-RUN-UPLOAD-STEP.
011100
011200     IF RC-MODE-DEDUP-ALL
011300        PERFORM LC-RUN-DEDUP-ALL-STEP.
011400
011500     IF RC-MODE-DEDUP-PRODUCT
011600        PERFORM LC-RUN-DEDUP-ONE-PRODUCT-STEP.
011700
011800     IF RC-MODE-CANONICAL-DEDUP
011900        PERFORM LC-RUN-CANONICAL-DEDUP-STEP.
012000
012100     IF RC-MODE-PRODUCT-DEDUP
012200        PERFORM LC-RUN-PRODUCT-DEDUP-STEP.
012300
012400     IF RC-MODE-SCORE-ONE-LEAD
012500        MOVE RC-SCORE-LEAD-ID TO LC-SCORE-LEAD-ID
012600        PERFORM LC-RUN-SCORE-STEP.
012700
012800     IF RC-MODE-FULL-NIGHTLY-RUN
012900        PERFORM LC-RUN-FULL-NIGHTLY-RUN.
013000*
013100*--------------------------------------------------------------*
013200*    MODE "U" -- INTAKE A NEW UPLOAD FILE.  LEAD-UPLOAD-INTAKE
013300*    ALREADY RUNS THE ALL-PRODUCTS DEDUP SWEEP ITSELF ONCE THE
013400*    FILE IS INGESTED (SPEC STEP 6), SO THERE IS NOTHING FURTHER
013500*    TO DO HERE.
013600*--------------------------------------------------------------*
013700 LC-RUN-UPLOAD-STEP.
013800
013900     CALL "LEAD-UPLOAD-INTAKE".
014000*
014100*--------------------------------------------------------------*
014200*    MODE "D" -- DEDUP EVERY LEAD IN THE FILE AGAINST THE
014300*    DEFAULT CONFIG (ALL THREE IDENTIFIERS), IGNORING ANY
014400*    PER-PRODUCT OVERRIDE.
014500*--------------------------------------------------------------*
014600 LC-RUN-DEDUP-ALL-STEP.
014700
014800     MOVE "L"    TO LC-DEDUP-MODE.
014900     MOVE SPACES TO LC-DEDUP-PRODUCT-ID.
015000     MOVE "Y"    TO LC-DEDUP-USE-EMAIL.
015100     MOVE "Y"    TO LC-DEDUP-USE-PHONE.
015200     MOVE "Y"    TO LC-DEDUP-USE-AADHAR.
015300
015400     CALL "LEAD-DEDUPLICATION" USING LC-DEDUP-MODE
015500           LC-DEDUP-PRODUCT-ID LC-DEDUP-USE-EMAIL LC-DEDUP-USE-PHONE
015600           LC-DEDUP-USE-AADHAR LC-DEDUP-TOTAL-LEADS
015700           LC-DEDUP-DUPLICATES-FOUND LC-DEDUP-LEADS-MERGED
015800           LC-DEDUP-FINAL-LEAD-COUNT.
015900*
016000*--------------------------------------------------------------*
016100*    MODE "O" -- DEDUP ONE PRODUCT'S LEADS AGAINST THAT
016200*    PRODUCT'S OWN CONFIGURED DEDUP FIELDS.  LOOK THE PRODUCT UP
016300*    FIRST, SAME "ZERO ENTRIES MEANS ALL THREE" DEFAULT RULE
016400*    lead-deduplication.cob'S OWN DD-DERIVE-CONFIG-FROM-PRODUCT
016500*    PARAGRAPH USES WHEN IT WALKS EVERY PRODUCT FOR MODE "P".
016600*--------------------------------------------------------------*
016700 LC-RUN-DEDUP-ONE-PRODUCT-STEP.
016800
016900     PERFORM LC-FIND-ONE-PRODUCT.
017000
017100     IF LC-PRODUCT-WAS-FOUND
017200        MOVE "O"               TO LC-DEDUP-MODE
017300        MOVE RC-DEDUP-PRODUCT-ID TO LC-DEDUP-PRODUCT-ID
017400        PERFORM LC-DERIVE-CONFIG-FROM-PRODUCT
017500        CALL "LEAD-DEDUPLICATION" USING LC-DEDUP-MODE
017600              LC-DEDUP-PRODUCT-ID LC-DEDUP-USE-EMAIL
017700              LC-DEDUP-USE-PHONE LC-DEDUP-USE-AADHAR
017800              LC-DEDUP-TOTAL-LEADS LC-DEDUP-DUPLICATES-FOUND
017900              LC-DEDUP-LEADS-MERGED LC-DEDUP-FINAL-LEAD-COUNT.
018000*
018100 LC-FIND-ONE-PRODUCT.
018200
018300     MOVE "N" TO LC-PRODUCT-FOUND-SW.
018400     OPEN INPUT PRODUCT-FILE.
018500     MOVE "N" TO LC-PRODUCT-EOF-SW.
018600     PERFORM LC-READ-ONE-PRODUCT-AND-CHECK
018700        UNTIL LC-AT-END-OF-PRODUCT-FILE OR LC-PRODUCT-WAS-FOUND.
018800     CLOSE PRODUCT-FILE.
018900*
019000 LC-READ-ONE-PRODUCT-AND-CHECK.
019100
019200     READ PRODUCT-FILE NEXT RECORD
019300        AT END
019400           MOVE "Y" TO LC-PRODUCT-EOF-SW
019500        NOT AT END
019600           IF PRODUCT-ID = RC-DEDUP-PRODUCT-ID
019700              MOVE "Y" TO LC-PRODUCT-FOUND-SW.
019800*
019900 LC-DERIVE-CONFIG-FROM-PRODUCT.
020000
020100     IF PRODUCT-DEDUP-COUNT = ZERO
020200        MOVE "Y" TO LC-DEDUP-USE-EMAIL LC-DEDUP-USE-PHONE
020300                     LC-DEDUP-USE-AADHAR
020400     ELSE
020500        MOVE "N" TO LC-DEDUP-USE-EMAIL LC-DEDUP-USE-PHONE
020600                     LC-DEDUP-USE-AADHAR
020700        MOVE 1 TO LC-DEDUP-FIELD-SCAN-INDEX
020800        PERFORM LC-CHECK-ONE-DEDUP-FIELD
020900           UNTIL LC-DEDUP-FIELD-SCAN-INDEX > PRODUCT-DEDUP-COUNT.
021000*
021100 LC-CHECK-ONE-DEDUP-FIELD.
021200
021300     IF PRODUCT-DEDUP-FIELDS(LC-DEDUP-FIELD-SCAN-INDEX) = "EMAIL"
021400        MOVE "Y" TO LC-DEDUP-USE-EMAIL.
021500     IF PRODUCT-DEDUP-FIELDS(LC-DEDUP-FIELD-SCAN-INDEX)
021600           = "PHONE_NUMBER"
021700        MOVE "Y" TO LC-DEDUP-USE-PHONE.
021800     IF PRODUCT-DEDUP-FIELDS(LC-DEDUP-FIELD-SCAN-INDEX)
021900           = "AADHAR_NUMBER"
022000        MOVE "Y" TO LC-DEDUP-USE-AADHAR.
022100     ADD 1 TO LC-DEDUP-FIELD-SCAN-INDEX.
022200*
022300*--------------------------------------------------------------*
022400*    MODE "C" -- LET THE CANONICAL-FIELD-FILE'S OWN ACTIVE
022500*    DEFINITIONS WORK OUT THE CONFIG, THEN SWEEP ALL LEADS.
022600*    CANONICAL-FIELD-DEDUP TAKES NO PARAMETERS -- IT DOES ITS
022700*    OWN CALL TO LEAD-DEDUPLICATION INTERNALLY.
022800*--------------------------------------------------------------*
022900 LC-RUN-CANONICAL-DEDUP-STEP.
023000
023100     CALL "CANONICAL-FIELD-DEDUP".
023200*
023300*--------------------------------------------------------------*
023400*    MODE "P" -- PRODUCT-NAME DEDUP SWEEP.  NO PARAMETERS; THE
023500*    PROGRAM READS PRODUCT-FILE/LEAD-FILE/SOURCE-FILE ITSELF.
023600*--------------------------------------------------------------*
023700 LC-RUN-PRODUCT-DEDUP-STEP.
023800
023900     CALL "PRODUCT-DEDUPLICATION".
024000*
024100*--------------------------------------------------------------*
024200*    MODE "S" -- SCORE ONE LEAD (LC-SCORE-LEAD-ID CAME FROM THE
024300*    RUN-CONTROL CARD) OR, FROM THE FULL NIGHTLY RUN BELOW, EVERY
024400*    LEAD WHEN LC-SCORE-LEAD-ID IS STILL SPACES.
024500*--------------------------------------------------------------*
024600 LC-RUN-SCORE-STEP.
024700
024800     CALL "LEAD-SCORING-BATCH" USING LC-SCORE-LEAD-ID.
024900*
025000*--------------------------------------------------------------*
025100*    MODE "A" -- THE UNATTENDED FULL NIGHTLY RUN.  INTAKE FIRST
025200*    (ITS OWN AUTO-SWEEP ALREADY CATCHES PER-PRODUCT LEAD
025300*    DUPLICATES AS THEY COME IN), THEN THE CANONICAL-FIELD-WIDE
025400*    PASS, THEN PRODUCT-NAME DEDUP, THEN SCORE EVERY LEAD LAST SO
025500*    THE SCORE REFLECTS EACH LEAD'S FINAL, POST-DEDUP
025600*    SOURCES-SEEN/PRODUCTS-SEEN COUNTS.
025700*--------------------------------------------------------------*
025800 LC-RUN-FULL-NIGHTLY-RUN.
025900
026000     PERFORM LC-RUN-UPLOAD-STEP.
026100     PERFORM LC-RUN-CANONICAL-DEDUP-STEP.
026200     PERFORM LC-RUN-PRODUCT-DEDUP-STEP.
026300     MOVE SPACES TO LC-SCORE-LEAD-ID.
026400     PERFORM LC-RUN-SCORE-STEP.
026500*
