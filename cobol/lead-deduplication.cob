000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LEAD-DEDUPLICATION.
000300 AUTHOR. R GUTIERREZ.
000400 INSTALLATION. CONSUMER LENDING DATA SHOP.
000500 DATE-WRITTEN. 05/20/85.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*--------------------------------------------------------------*
001000*    CHANGE LOG                                                *
001100*--------------------------------------------------------------*
001110*    05/20/85 LF  ORIGINAL WRITE-UP.  SORT + WORK-FILE +
001120*                 CONTROL-BREAK-BY-KEY DEDUCTIBLES REPORT, ONE
001130*                 PRINTER-FILE LINE PER VENDOR AND A GRAND TOTAL
001140*                 (TICKET AP-0158).
001200*    03/16/11 RG  REWRITTEN AS THE LEAD DEDUP SWEEP (TICKET
001210*                 LC-0006).  CALLED
001300*                 BY THE NIGHTLY DRIVER (MODE "D"/"O") OR BY
001400*                 lead-upload-intake RIGHT AFTER A FILE LOADS
001500*                 (MODE "P", ONE SWEEP PER PRODUCT).
001600*    03/21/11 RG  THE MERGE STEP NOW GOES THROUGH PLMRGFIL.CBL
001700*                 SO THE KEPT LEAD PICKS UP THE ABSORBED LEAD'S
001800*                 SOURCES-SEEN/PRODUCTS-SEEN TOO (TICKET LC-0009).
001900*    02/19/15 RG  THE OLD DESIGN RE-SCANNED THE LEAD-FILE OFF
002000*                 DISK FOR EVERY CANDIDATE -- TOO SLOW ONCE THE
002100*                 FILE PASSED A FEW THOUSAND LEADS.  REWRITTEN TO
002200*                 LOAD THE CANDIDATE SET INTO A WORKING-STORAGE
002300*                 TABLE, THE SAME IDEA AS THE OLD DEDUCTIBLES
002400*                 REPORT'S WORK-FILE, ONLY IN MEMORY INSTEAD OF
002500*                 ON A SORT WORK FILE (TICKET LC-0118).
002600*    02/19/15 RG  ADDED THE PER-PRODUCT LOOP FOR MODE "P" AND THE
002700*                 GRAND-TOTAL SUMMARY LINE (TICKET LC-0119).
002800*--------------------------------------------------------------*
002900*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600
003700     COPY "SLLEAD.CBL".
003800     COPY "SLPRODCT.CBL".
003900     COPY "SLMRGDTL.CBL".
004000     COPY "SLSUMRPT.CBL".
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500     COPY "FDLEAD.CBL".
004600     COPY "FDPRODCT.CBL".
004700     COPY "FDMRGDTL.CBL".
004800     COPY "FDSUMRPT.CBL".
004900
005000 WORKING-STORAGE SECTION.
005100
005200     COPY "WS01DATE.CBL".
005300     COPY "WS04MRGF.CBL".
005400     COPY "WS05OLDS.CBL".
005500
005600*--------------------------------------------------------------*
005700*    IN-MEMORY CANDIDATE TABLE.  ONE ENTRY PER LEAD-FILE RECORD
005800*    CURRENTLY UNDER SWEEP.  1000-ENTRY CAP, SAME AS THE OLD
005900*    DEDUCTIBLES WORK-FILE HAD A PRACTICAL SIZE LIMIT -- A
006000*    LEAD-FILE BIGGER THAN THIS RUNS IN MORE THAN ONE NIGHT.
006100*--------------------------------------------------------------*
006200     01 DG-CANDIDATE-TABLE.
006300        05 DG-CANDIDATE OCCURS 1000 TIMES.
006400           10 DG-C-LEAD-ID           PIC X(36).
006500           10 DG-C-NAME              PIC X(100).
006600           10 DG-C-PHONE             PIC X(10).
006700           10 DG-C-EMAIL             PIC X(100).
006800           10 DG-C-AADHAR            PIC X(12).
006900           10 DG-C-SOURCE-ID         PIC X(10).
007000           10 DG-C-PRODUCT-ID        PIC X(10).
007100           10 DG-C-CREATED-DATE      PIC 9(08).
007200           10 DG-C-SOURCES-TABLE.
007300              15 DG-C-SOURCES-SEEN OCCURS 20 TIMES
007400                                         PIC X(10).
007500           10 DG-C-SOURCES-COUNT     PIC 9(02).
007600           10 DG-C-PRODUCTS-TABLE.
007700              15 DG-C-PRODUCTS-SEEN OCCURS 20 TIMES
007800                                         PIC X(10).
007900           10 DG-C-PRODUCTS-COUNT    PIC 9(02).
008000           10 DG-C-MERGE-COUNT       PIC 9(04).
008100           10 DG-C-SCORE             PIC 9(03).
008200           10 DG-C-SCORE-REASON      PIC X(200).
008300           10 DG-C-ELIGIBLE-SW       PIC X(01).
008400           10 DG-C-PROCESSED-SW      PIC X(01).
008500           10 DG-C-DELETED-SW        PIC X(01).
008600
008700     01 DG-CANDIDATE-COUNT           PIC 9(04) COMP VALUE ZERO.
008800     01 DG-OUTER-INDEX               PIC 9(04) COMP.
008900     01 DG-INNER-INDEX               PIC 9(04) COMP.
009000     01 DG-EOF-SW                    PIC X(01).
009100        88 DG-AT-END-OF-LEAD-FILE     VALUE "Y".
009200
009300     01 DG-GROUP-MEMBER-TABLE.
009400        05 DG-GROUP-MEMBER OCCURS 50 TIMES  PIC 9(04) COMP.
009500     01 DG-GROUP-MEMBER-COUNT        PIC 9(04) COMP.
009600     01 DG-KEPT-TABLE-INDEX          PIC 9(04) COMP.
009700     01 DG-GROUP-SCAN-INDEX          PIC 9(04) COMP.
009800
010000
010100*--------------------------------------------------------------*
010200*    ONE SET OF ACCUMULATORS PER SWEEP -- RESET AT THE TOP OF
010300*    DD-RUN-ONE-SWEEP, ROLLED INTO THE GRAND TOTAL IN MODE "P".
010400*--------------------------------------------------------------*
010500     01 DG-SWEEP-TOTAL-LEADS          PIC 9(07) COMP.
010600     01 DG-SWEEP-DUPLICATES-FOUND     PIC 9(07) COMP.
010700     01 DG-SWEEP-LEADS-MERGED         PIC 9(07) COMP.
010800     01 DG-SWEEP-FINAL-COUNT          PIC 9(07) COMP.
010900
011000     01 DG-GRAND-TOTAL-LEADS          PIC 9(07) COMP VALUE ZERO.
011100     01 DG-GRAND-DUPLICATES-FOUND     PIC 9(07) COMP VALUE ZERO.
011200     01 DG-GRAND-LEADS-MERGED         PIC 9(07) COMP VALUE ZERO.
011300
011400     01 DG-PRODUCT-EOF-SW             PIC X(01).
011500        88 DG-AT-END-OF-PRODUCT-FILE   VALUE "Y".
011600     01 DG-THIS-PRODUCT-ID            PIC X(10).
011700     01 DG-USE-EMAIL-SW               PIC X(01).
011800        88 DG-USE-EMAIL-YES            VALUE "Y".
011900     01 DG-USE-PHONE-SW               PIC X(01).
012000        88 DG-USE-PHONE-YES            VALUE "Y".
012100     01 DG-USE-AADHAR-SW              PIC X(01).
012200        88 DG-USE-AADHAR-YES           VALUE "Y".
012300
012400     01 DG-FIELD-SCAN-INDEX           PIC 9(01) COMP.
012410     01 DG-ANCHOR-HAS-ID-SW           PIC X(01).
012420     01 DG-CANDIDATE-MATCH-SW         PIC X(01).
012500
012600 LINKAGE SECTION.
012700
012800     01 DD-CANDIDATE-MODE            PIC X(01).
012900        88 DD-MODE-ALL-LEADS          VALUE "L".
013000        88 DD-MODE-ONE-PRODUCT        VALUE "O".
013100        88 DD-MODE-ALL-PRODUCTS       VALUE "P".
013200
013300     01 DD-PRODUCT-ID                PIC X(10).
013400     01 DD-USE-EMAIL                 PIC X(01).
013500        88 DD-USE-EMAIL-YES           VALUE "Y".
013600     01 DD-USE-PHONE                 PIC X(01).
013700        88 DD-USE-PHONE-YES           VALUE "Y".
013800     01 DD-USE-AADHAR                PIC X(01).
013900        88 DD-USE-AADHAR-YES          VALUE "Y".
014000
014100     01 DD-TOTAL-LEADS               PIC 9(07).
014200     01 DD-DUPLICATES-FOUND          PIC 9(07).
014300     01 DD-LEADS-MERGED              PIC 9(07).
014400     01 DD-FINAL-LEAD-COUNT          PIC 9(07).
014500
014600 PROCEDURE DIVISION USING DD-CANDIDATE-MODE DD-PRODUCT-ID
014700           DD-USE-EMAIL DD-USE-PHONE DD-USE-AADHAR
014800           DD-TOTAL-LEADS DD-DUPLICATES-FOUND DD-LEADS-MERGED
014900           DD-FINAL-LEAD-COUNT.
015000
015100 DD-RUN-DEDUPLICATION.
015200
015300     PERFORM COMPUTE-TODAYS-DATE.
015400     MOVE ZERO TO DG-GRAND-TOTAL-LEADS DG-GRAND-DUPLICATES-FOUND
015500                  DG-GRAND-LEADS-MERGED.
015600
015700     IF DD-MODE-ALL-PRODUCTS
015800        PERFORM DD-SWEEP-EVERY-PRODUCT
015900     ELSE
016000        MOVE DD-USE-EMAIL  TO DG-USE-EMAIL-SW
016100        MOVE DD-USE-PHONE  TO DG-USE-PHONE-SW
016200        MOVE DD-USE-AADHAR TO DG-USE-AADHAR-SW
016300        MOVE DD-PRODUCT-ID TO DG-THIS-PRODUCT-ID
016400        PERFORM DD-RUN-ONE-SWEEP
016500        PERFORM DD-WRITE-DEDUP-SUMMARY-LINE
016600        MOVE DG-SWEEP-TOTAL-LEADS      TO DD-TOTAL-LEADS
016700        MOVE DG-SWEEP-DUPLICATES-FOUND TO DD-DUPLICATES-FOUND
016800        MOVE DG-SWEEP-LEADS-MERGED     TO DD-LEADS-MERGED
016900        MOVE DG-SWEEP-FINAL-COUNT      TO DD-FINAL-LEAD-COUNT.
017000
017100 DD-RUN-DEDUPLICATION-EXIT.
017200     EXIT PROGRAM.
017300*
017400*--------------------------------------------------------------*
017500*    MODE "P" -- ONE SWEEP PER PRODUCT, USING THAT PRODUCT'S OWN
017600*    CONFIGURED DEDUP FIELDS, A SUMMARY LINE PER PRODUCT, AND A
017700*    GRAND TOTAL AFTER THE LAST ONE.
017800*--------------------------------------------------------------*
017900 DD-SWEEP-EVERY-PRODUCT.
018000
018100     OPEN INPUT PRODUCT-FILE.
018200     MOVE "N" TO DG-PRODUCT-EOF-SW.
018300     PERFORM DD-READ-ONE-PRODUCT UNTIL DG-AT-END-OF-PRODUCT-FILE.
018400     CLOSE PRODUCT-FILE.
018500
018600     PERFORM DD-WRITE-DEDUP-GRAND-TOTAL-LINE.
018700
018800     MOVE DG-GRAND-TOTAL-LEADS      TO DD-TOTAL-LEADS.
018900     MOVE DG-GRAND-DUPLICATES-FOUND TO DD-DUPLICATES-FOUND.
019000     MOVE DG-GRAND-LEADS-MERGED     TO DD-LEADS-MERGED.
019100     MOVE DG-SWEEP-FINAL-COUNT      TO DD-FINAL-LEAD-COUNT.
019200*
019300 DD-READ-ONE-PRODUCT.
019400
019500     READ PRODUCT-FILE NEXT RECORD
019600        AT END
019700           MOVE "Y" TO DG-PRODUCT-EOF-SW
019800        NOT AT END
019900           PERFORM DD-DERIVE-CONFIG-FROM-PRODUCT
020000           MOVE PRODUCT-ID TO DG-THIS-PRODUCT-ID
020100           PERFORM DD-RUN-ONE-SWEEP
020200           PERFORM DD-WRITE-DEDUP-SUMMARY-LINE
020300           ADD DG-SWEEP-TOTAL-LEADS      TO DG-GRAND-TOTAL-LEADS
020400           ADD DG-SWEEP-DUPLICATES-FOUND TO DG-GRAND-DUPLICATES-FOUND
020500           ADD DG-SWEEP-LEADS-MERGED     TO DG-GRAND-LEADS-MERGED.
020600*
020700*--------------------------------------------------------------*
020800*    "DEFAULT DEDUP CONFIG" AND "PRODUCT NAMING/DEDUP" RULES --
020900*    A PRODUCT WITH NO DEDUP FIELDS CONFIGURED USES ALL THREE
021000*    IDENTIFIERS; OTHERWISE USE EXACTLY WHAT IT NAMES.
021100*--------------------------------------------------------------*
021200 DD-DERIVE-CONFIG-FROM-PRODUCT.
021300
021400     IF PRODUCT-DEDUP-COUNT = ZERO
021500        MOVE "Y" TO DG-USE-EMAIL-SW DG-USE-PHONE-SW DG-USE-AADHAR-SW
021600     ELSE
021700        MOVE "N" TO DG-USE-EMAIL-SW DG-USE-PHONE-SW DG-USE-AADHAR-SW
021800        MOVE 1 TO DG-FIELD-SCAN-INDEX
021900        PERFORM DD-CHECK-ONE-DEDUP-FIELD
022000           UNTIL DG-FIELD-SCAN-INDEX > PRODUCT-DEDUP-COUNT.
022100*
022200 DD-CHECK-ONE-DEDUP-FIELD.
022300
022400     IF PRODUCT-DEDUP-FIELDS(DG-FIELD-SCAN-INDEX) = "EMAIL"
022500        MOVE "Y" TO DG-USE-EMAIL-SW.
022600     IF PRODUCT-DEDUP-FIELDS(DG-FIELD-SCAN-INDEX) = "PHONE_NUMBER"
022700        MOVE "Y" TO DG-USE-PHONE-SW.
022800     IF PRODUCT-DEDUP-FIELDS(DG-FIELD-SCAN-INDEX) = "AADHAR_NUMBER"
022900        MOVE "Y" TO DG-USE-AADHAR-SW.
023000     ADD 1 TO DG-FIELD-SCAN-INDEX.
023100*
023200*--------------------------------------------------------------*
023300*    ONE FULL SWEEP: LOAD LEAD-FILE INTO THE CANDIDATE TABLE,
023400*    FORM AND MERGE GROUPS AMONG ELIGIBLE MEMBERS, REWRITE THE
023500*    WHOLE FILE BACK (ABSORBED MEMBERS ARE SIMPLY LEFT OUT).
023600*--------------------------------------------------------------*
023700 DD-RUN-ONE-SWEEP.
023800
023900     MOVE ZERO TO DG-SWEEP-TOTAL-LEADS DG-SWEEP-DUPLICATES-FOUND
024000                  DG-SWEEP-LEADS-MERGED.
024100
024200     PERFORM DD-LOAD-CANDIDATE-TABLE.
024300     PERFORM DD-FORM-GROUPS-AND-MERGE.
024400     PERFORM DD-REWRITE-LEAD-FILE.
024500*
024600 DD-LOAD-CANDIDATE-TABLE.
024700
024800     MOVE ZERO TO DG-CANDIDATE-COUNT.
024900     OPEN INPUT LEAD-FILE.
025000     MOVE "N" TO DG-EOF-SW.
025100     PERFORM DD-LOAD-ONE-LEAD UNTIL DG-AT-END-OF-LEAD-FILE.
025200     CLOSE LEAD-FILE.
025300*
025400 DD-LOAD-ONE-LEAD.
025500
025600     READ LEAD-FILE NEXT RECORD
025700        AT END
025800           MOVE "Y" TO DG-EOF-SW
025900        NOT AT END
026000           IF DG-CANDIDATE-COUNT < 1000
026100              ADD 1 TO DG-CANDIDATE-COUNT
026200              PERFORM DD-COPY-LEAD-INTO-TABLE.
026300*
026400 DD-COPY-LEAD-INTO-TABLE.
026500
026600     MOVE LEAD-ID             TO DG-C-LEAD-ID(DG-CANDIDATE-COUNT).
026700     MOVE LEAD-NAME           TO DG-C-NAME(DG-CANDIDATE-COUNT).
026800     MOVE LEAD-PHONE          TO DG-C-PHONE(DG-CANDIDATE-COUNT).
026900     MOVE LEAD-EMAIL          TO DG-C-EMAIL(DG-CANDIDATE-COUNT).
027000     MOVE LEAD-AADHAR         TO DG-C-AADHAR(DG-CANDIDATE-COUNT).
027100     MOVE LEAD-SOURCE-ID      TO DG-C-SOURCE-ID(DG-CANDIDATE-COUNT).
027200     MOVE LEAD-PRODUCT-ID     TO DG-C-PRODUCT-ID(DG-CANDIDATE-COUNT).
027300     MOVE LEAD-CREATED-DATE   TO DG-C-CREATED-DATE(DG-CANDIDATE-COUNT).
027400     MOVE LEAD-SOURCES-TABLE  TO DG-C-SOURCES-TABLE(DG-CANDIDATE-COUNT).
027500     MOVE LEAD-SOURCES-COUNT  TO DG-C-SOURCES-COUNT(DG-CANDIDATE-COUNT).
027600     MOVE LEAD-PRODUCTS-TABLE TO DG-C-PRODUCTS-TABLE(DG-CANDIDATE-COUNT).
027700     MOVE LEAD-PRODUCTS-COUNT TO DG-C-PRODUCTS-COUNT(DG-CANDIDATE-COUNT).
027800     MOVE LEAD-MERGE-COUNT    TO DG-C-MERGE-COUNT(DG-CANDIDATE-COUNT).
027900     MOVE LEAD-SCORE          TO DG-C-SCORE(DG-CANDIDATE-COUNT).
028000     MOVE LEAD-SCORE-REASON   TO DG-C-SCORE-REASON(DG-CANDIDATE-COUNT).
028100     MOVE "N" TO DG-C-PROCESSED-SW(DG-CANDIDATE-COUNT).
028200     MOVE "N" TO DG-C-DELETED-SW(DG-CANDIDATE-COUNT).
028300
028400     IF DD-MODE-ONE-PRODUCT OR DD-MODE-ALL-PRODUCTS
028500        IF LEAD-PRODUCT-ID = DG-THIS-PRODUCT-ID
028600           MOVE "Y" TO DG-C-ELIGIBLE-SW(DG-CANDIDATE-COUNT)
028700        ELSE
028800           MOVE "N" TO DG-C-ELIGIBLE-SW(DG-CANDIDATE-COUNT)
028900     ELSE
029000        MOVE "Y" TO DG-C-ELIGIBLE-SW(DG-CANDIDATE-COUNT).
029100
029200     IF DG-C-ELIGIBLE-SW(DG-CANDIDATE-COUNT) = "Y"
029300        ADD 1 TO DG-SWEEP-TOTAL-LEADS.
029400*
029500*--------------------------------------------------------------*
029600*    WALK THE ELIGIBLE MEMBERS, FORM A GROUP AROUND EACH
029700*    UNPROCESSED ANCHOR, MERGE IT DOWN TO ITS OLDEST MEMBER.
029800*--------------------------------------------------------------*
029900 DD-FORM-GROUPS-AND-MERGE.
030000
030100     MOVE 1 TO DG-OUTER-INDEX.
030200     PERFORM DD-CONSIDER-ONE-ANCHOR
030300        UNTIL DG-OUTER-INDEX > DG-CANDIDATE-COUNT.
030400*
030500 DD-CONSIDER-ONE-ANCHOR.
030600
030650     PERFORM DD-CHECK-ANCHOR-HAS-IDENTIFIER.
030700     IF DG-C-ELIGIBLE-SW(DG-OUTER-INDEX) = "Y"
030800        AND DG-C-PROCESSED-SW(DG-OUTER-INDEX) = "N"
030900        AND DG-ANCHOR-HAS-ID-SW = "Y"
031000        PERFORM DD-BUILD-ONE-GROUP
031100        IF DG-GROUP-MEMBER-COUNT > 1
031200           PERFORM DD-MERGE-ONE-GROUP.
031300
031400     ADD 1 TO DG-OUTER-INDEX.
031500*
031600*--------------------------------------------------------------*
031700 DD-BUILD-ONE-GROUP.
031800
031900     MOVE 1 TO DG-GROUP-MEMBER-COUNT.
032000     MOVE DG-OUTER-INDEX TO DG-GROUP-MEMBER(1).
032100     MOVE DG-OUTER-INDEX TO DG-INNER-INDEX.
032200     ADD 1 TO DG-INNER-INDEX.
032300     PERFORM DD-CHECK-ONE-CANDIDATE-FOR-GROUP
032400        UNTIL DG-INNER-INDEX > DG-CANDIDATE-COUNT.
032500*
032600 DD-CHECK-ONE-CANDIDATE-FOR-GROUP.
032650
032660     PERFORM DD-CHECK-CANDIDATE-MATCH.
032800     IF DG-C-ELIGIBLE-SW(DG-INNER-INDEX) = "Y"
032900        AND DG-C-PROCESSED-SW(DG-INNER-INDEX) = "N"
033000        AND DG-CANDIDATE-MATCH-SW = "Y"
034000        AND DG-GROUP-MEMBER-COUNT < 50
034100        ADD 1 TO DG-GROUP-MEMBER-COUNT
034200        MOVE DG-INNER-INDEX TO DG-GROUP-MEMBER(DG-GROUP-MEMBER-COUNT).
034300
034400     ADD 1 TO DG-INNER-INDEX.
034500*
034600*--------------------------------------------------------------*
034700*    MARK EVERY GROUP MEMBER PROCESSED, PICK THE OLDEST VIA
034800*    PLOLDEST.CBL, THEN MERGE-FILL EVERY OTHER MEMBER INTO IT.
034900*--------------------------------------------------------------*
035000 DD-MERGE-ONE-GROUP.
035100
035200     MOVE DG-GROUP-MEMBER-COUNT TO OL-CANDIDATE-COUNT.
035300     MOVE 1 TO DG-GROUP-SCAN-INDEX.
035400     PERFORM DD-LOAD-ONE-OLDEST-CANDIDATE
035500        UNTIL DG-GROUP-SCAN-INDEX > DG-GROUP-MEMBER-COUNT.
035600
035700     PERFORM OL-FIND-OLDEST-CANDIDATE.
035800     MOVE DG-GROUP-MEMBER(OL-OLDEST-INDEX) TO DG-KEPT-TABLE-INDEX.
035900
036000     MOVE 1 TO DG-GROUP-SCAN-INDEX.
036100     PERFORM DD-MARK-AND-MERGE-ONE-MEMBER
036200        UNTIL DG-GROUP-SCAN-INDEX > DG-GROUP-MEMBER-COUNT.
036300*
036400 DD-LOAD-ONE-OLDEST-CANDIDATE.
036500
036600     MOVE DG-C-CREATED-DATE(DG-GROUP-MEMBER(DG-GROUP-SCAN-INDEX))
036700        TO OL-CANDIDATE-DATE(DG-GROUP-SCAN-INDEX).
036800     ADD 1 TO DG-GROUP-SCAN-INDEX.
036900*
037000 DD-MARK-AND-MERGE-ONE-MEMBER.
037100
037200     MOVE DG-GROUP-MEMBER(DG-GROUP-SCAN-INDEX) TO DG-INNER-INDEX.
037300     MOVE "Y" TO DG-C-PROCESSED-SW(DG-INNER-INDEX).
037400
037500     IF DG-INNER-INDEX NOT = DG-KEPT-TABLE-INDEX
037600        PERFORM DD-MERGE-MEMBER-INTO-KEPT
037700        MOVE "Y" TO DG-C-DELETED-SW(DG-INNER-INDEX)
037800        ADD 1 TO DG-SWEEP-DUPLICATES-FOUND
037900        ADD 1 TO DG-SWEEP-LEADS-MERGED.
038000
038100     ADD 1 TO DG-GROUP-SCAN-INDEX.
038200*
038300 DD-MERGE-MEMBER-INTO-KEPT.
038400
038500     MOVE DG-C-NAME(DG-KEPT-TABLE-INDEX)      TO MF-KEPT-NAME.
038600     MOVE DG-C-PHONE(DG-KEPT-TABLE-INDEX)     TO MF-KEPT-PHONE.
038700     MOVE DG-C-EMAIL(DG-KEPT-TABLE-INDEX)     TO MF-KEPT-EMAIL.
038800     MOVE DG-C-AADHAR(DG-KEPT-TABLE-INDEX)    TO MF-KEPT-AADHAR.
038900     MOVE DG-C-SOURCE-ID(DG-KEPT-TABLE-INDEX) TO MF-KEPT-SOURCE-ID.
039000     MOVE DG-C-PRODUCT-ID(DG-KEPT-TABLE-INDEX) TO MF-KEPT-PRODUCT-ID.
039100     MOVE DG-C-SOURCES-TABLE(DG-KEPT-TABLE-INDEX)
039200        TO MF-KEPT-SOURCES-TABLE.
039300     MOVE DG-C-SOURCES-COUNT(DG-KEPT-TABLE-INDEX)
039400        TO MF-KEPT-SOURCES-COUNT.
039500     MOVE DG-C-PRODUCTS-TABLE(DG-KEPT-TABLE-INDEX)
039600        TO MF-KEPT-PRODUCTS-TABLE.
039700     MOVE DG-C-PRODUCTS-COUNT(DG-KEPT-TABLE-INDEX)
039800        TO MF-KEPT-PRODUCTS-COUNT.
039900     MOVE DG-C-MERGE-COUNT(DG-KEPT-TABLE-INDEX) TO MF-KEPT-MERGE-COUNT.
040000
040100     MOVE DG-C-NAME(DG-INNER-INDEX)       TO MF-INCOMING-NAME.
040200     MOVE DG-C-PHONE(DG-INNER-INDEX)      TO MF-INCOMING-PHONE.
040300     MOVE DG-C-EMAIL(DG-INNER-INDEX)      TO MF-INCOMING-EMAIL.
040400     MOVE DG-C-AADHAR(DG-INNER-INDEX)     TO MF-INCOMING-AADHAR.
040500     MOVE DG-C-SOURCE-ID(DG-INNER-INDEX)  TO MF-INCOMING-SOURCE-ID.
040600     MOVE DG-C-PRODUCT-ID(DG-INNER-INDEX) TO MF-INCOMING-PRODUCT-ID.
040700
040800     PERFORM MF-MERGE-FILL-LEAD.
040900
041000     MOVE MF-KEPT-NAME           TO DG-C-NAME(DG-KEPT-TABLE-INDEX).
041100     MOVE MF-KEPT-PHONE          TO DG-C-PHONE(DG-KEPT-TABLE-INDEX).
041200     MOVE MF-KEPT-EMAIL          TO DG-C-EMAIL(DG-KEPT-TABLE-INDEX).
041300     MOVE MF-KEPT-AADHAR         TO DG-C-AADHAR(DG-KEPT-TABLE-INDEX).
041400     MOVE MF-KEPT-SOURCE-ID      TO DG-C-SOURCE-ID(DG-KEPT-TABLE-INDEX).
041500     MOVE MF-KEPT-PRODUCT-ID     TO DG-C-PRODUCT-ID(DG-KEPT-TABLE-INDEX).
041600     MOVE MF-KEPT-SOURCES-TABLE
041610       TO DG-C-SOURCES-TABLE(DG-KEPT-TABLE-INDEX).
041700     MOVE MF-KEPT-SOURCES-COUNT
041710       TO DG-C-SOURCES-COUNT(DG-KEPT-TABLE-INDEX).
041800     MOVE MF-KEPT-PRODUCTS-TABLE
041810       TO DG-C-PRODUCTS-TABLE(DG-KEPT-TABLE-INDEX).
041900     MOVE MF-KEPT-PRODUCTS-COUNT
041910       TO DG-C-PRODUCTS-COUNT(DG-KEPT-TABLE-INDEX).
042000     MOVE MF-KEPT-MERGE-COUNT    TO DG-C-MERGE-COUNT(DG-KEPT-TABLE-INDEX).
042100
042200     MOVE SPACES TO MERGE-DETAIL-RECORD.
042300     MOVE DG-C-LEAD-ID(DG-KEPT-TABLE-INDEX)  TO MD-KEPT-LEAD-ID.
042400     MOVE DG-C-LEAD-ID(DG-INNER-INDEX)       TO MD-MERGED-LEAD-ID.
042500     IF DG-USE-EMAIL-YES
042600        MOVE DG-C-EMAIL(DG-KEPT-TABLE-INDEX)  TO MD-EMAIL.
042700     IF DG-USE-PHONE-YES
042800        MOVE DG-C-PHONE(DG-KEPT-TABLE-INDEX)  TO MD-PHONE.
042900     IF DG-USE-AADHAR-YES
043000        MOVE DG-C-AADHAR(DG-KEPT-TABLE-INDEX) TO MD-AADHAR.
043100
043200     OPEN EXTEND MERGE-DETAIL-REPORT-FILE.
043300     WRITE MERGE-DETAIL-RECORD.
043400     CLOSE MERGE-DETAIL-REPORT-FILE.
043500*
043600*--------------------------------------------------------------*
043700 DD-REWRITE-LEAD-FILE.
043800
043900     MOVE ZERO TO DG-SWEEP-FINAL-COUNT.
044000     OPEN OUTPUT LEAD-FILE.
044100     MOVE 1 TO DG-OUTER-INDEX.
044200     PERFORM DD-WRITE-ONE-SURVIVOR
044300        UNTIL DG-OUTER-INDEX > DG-CANDIDATE-COUNT.
044400     CLOSE LEAD-FILE.
044500*
044600 DD-WRITE-ONE-SURVIVOR.
044700
044800     IF DG-C-DELETED-SW(DG-OUTER-INDEX) NOT = "Y"
044900        MOVE DG-C-LEAD-ID(DG-OUTER-INDEX)        TO LEAD-ID
045000        MOVE DG-C-NAME(DG-OUTER-INDEX)           TO LEAD-NAME
045100        MOVE DG-C-PHONE(DG-OUTER-INDEX)          TO LEAD-PHONE
045200        MOVE DG-C-EMAIL(DG-OUTER-INDEX)          TO LEAD-EMAIL
045300        MOVE DG-C-AADHAR(DG-OUTER-INDEX)         TO LEAD-AADHAR
045400        MOVE DG-C-SOURCE-ID(DG-OUTER-INDEX)      TO LEAD-SOURCE-ID
045500        MOVE DG-C-PRODUCT-ID(DG-OUTER-INDEX)     TO LEAD-PRODUCT-ID
045600        MOVE DG-C-CREATED-DATE(DG-OUTER-INDEX)   TO LEAD-CREATED-DATE
045700        MOVE DG-C-SOURCES-TABLE(DG-OUTER-INDEX)  TO LEAD-SOURCES-TABLE
045800        MOVE DG-C-SOURCES-COUNT(DG-OUTER-INDEX)  TO LEAD-SOURCES-COUNT
045900        MOVE DG-C-PRODUCTS-TABLE(DG-OUTER-INDEX) TO LEAD-PRODUCTS-TABLE
046000        MOVE DG-C-PRODUCTS-COUNT(DG-OUTER-INDEX) TO LEAD-PRODUCTS-COUNT
046100        MOVE DG-C-MERGE-COUNT(DG-OUTER-INDEX)    TO LEAD-MERGE-COUNT
046200        MOVE DG-C-SCORE(DG-OUTER-INDEX)          TO LEAD-SCORE
046300        MOVE DG-C-SCORE-REASON(DG-OUTER-INDEX)   TO LEAD-SCORE-REASON
046400        WRITE LEAD-RECORD
046500        ADD 1 TO DG-SWEEP-FINAL-COUNT.
046600
046700     ADD 1 TO DG-OUTER-INDEX.
046800*
046900*--------------------------------------------------------------*
047000 DD-WRITE-DEDUP-SUMMARY-LINE.
047100
047200     MOVE SPACES TO SR-PRINT-LINE.
047400     MOVE "DEDUP SUMMARY - " TO SR-DEDUP-LABEL.
047500     MOVE DG-SWEEP-TOTAL-LEADS      TO SR-TOTAL-LEADS.
047600     MOVE DG-SWEEP-DUPLICATES-FOUND TO SR-DUPLICATES-FOUND.
047700     MOVE DG-SWEEP-LEADS-MERGED     TO SR-MERGED-COUNT.
047800     MOVE DG-SWEEP-FINAL-COUNT      TO SR-FINAL-COUNT.
047900
048000     OPEN EXTEND SUMMARY-REPORT-FILE.
048100     WRITE SR-PRINT-LINE.
048200     CLOSE SUMMARY-REPORT-FILE.
048300*
048400 DD-WRITE-DEDUP-GRAND-TOTAL-LINE.
048500
048600     MOVE SPACES TO SR-PRINT-LINE.
048700     MOVE "DEDUP GRAND TOTAL -" TO SR-DEDUP-LABEL.
048800     MOVE DG-GRAND-TOTAL-LEADS      TO SR-TOTAL-LEADS.
048900     MOVE DG-GRAND-DUPLICATES-FOUND TO SR-DUPLICATES-FOUND.
049000     MOVE DG-GRAND-LEADS-MERGED     TO SR-MERGED-COUNT.
049100     MOVE DG-SWEEP-FINAL-COUNT      TO SR-FINAL-COUNT.
049200
049300     OPEN EXTEND SUMMARY-REPORT-FILE.
049400     WRITE SR-PRINT-LINE.
049500     CLOSE SUMMARY-REPORT-FILE.
049600*
049700*--------------------------------------------------------------*
049800*    IDENTIFIER-MATCH CHECKS -- SET A SWITCH RATHER THAN BEING
049900*    TESTED DIRECTLY, SINCE DD-CONSIDER-ONE-ANCHOR AND
050000*    DD-CHECK-ONE-CANDIDATE-FOR-GROUP NEED THE RESULT AS PART OF
050050*    A LARGER COMPOUND CONDITION.
050100*--------------------------------------------------------------*
050200 DD-CHECK-ANCHOR-HAS-IDENTIFIER.
050250     MOVE "N" TO DG-ANCHOR-HAS-ID-SW.
050300     IF (DG-USE-EMAIL-YES  AND DG-C-EMAIL(DG-OUTER-INDEX)  NOT = SPACES)
050400      OR (DG-USE-PHONE-YES  AND DG-C-PHONE(DG-OUTER-INDEX)  NOT = SPACES)
050500      OR (DG-USE-AADHAR-YES AND DG-C-AADHAR(DG-OUTER-INDEX) NOT = SPACES)
050600        MOVE "Y" TO DG-ANCHOR-HAS-ID-SW.
050700*
050800 DD-CHECK-CANDIDATE-MATCH.
050850     MOVE "N" TO DG-CANDIDATE-MATCH-SW.
050900     IF (DG-USE-EMAIL-YES
051000           AND DG-C-EMAIL(DG-OUTER-INDEX) NOT = SPACES
051100           AND DG-C-EMAIL(DG-OUTER-INDEX) = DG-C-EMAIL(DG-INNER-INDEX))
051200      OR (DG-USE-PHONE-YES
051300           AND DG-C-PHONE(DG-OUTER-INDEX) NOT = SPACES
051400           AND DG-C-PHONE(DG-OUTER-INDEX) = DG-C-PHONE(DG-INNER-INDEX))
051500      OR (DG-USE-AADHAR-YES
051600           AND DG-C-AADHAR(DG-OUTER-INDEX) NOT = SPACES
051700           AND DG-C-AADHAR(DG-OUTER-INDEX) = DG-C-AADHAR(DG-INNER-INDEX))
051800        MOVE "Y" TO DG-CANDIDATE-MATCH-SW.
051900*
052000     COPY "PLGENERAL.CBL".
052100     COPY "PLMRGFIL.CBL".
052200     COPY "PLOLDEST.CBL".
052300*
