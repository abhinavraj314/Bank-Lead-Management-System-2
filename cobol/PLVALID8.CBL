000100*
000200*> PLVALID8.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    SHARED PARAGRAPHS FOR CSV/EXCEL UPLOAD VALIDATION --
000600*>    HEADER-TO-CANONICAL MAPPING AND PER-FIELD DATA TYPE
000700*>    CHECKING.  COPY THIS, PLNORMLZ.CBL, WS02NORM.CBL AND
000800*>    WS03HDRM.CBL TOGETHER -- THIS LIBRARY PERFORMS PARAGRAPHS
000900*>    OUT OF PLNORMLZ.CBL (NZ-NORMALIZE-EMAIL, NZ-STRIP-NON-
001000*>    DIGITS, NZ-FIND-RAW-LENGTH) RATHER THAN DUPLICATING THEM.
001100*>-------------------------------------------------------------
001200*>    03/22/11 RG  ORIGINAL WRITE-UP (TICKET LC-0007).
001300*>    09/30/11 RG  ADDED NZ-VALID-TYPE-DATE AFTER A UPLOAD CAME
001400*>                 IN WITH DD/MM/YYYY DATES AND EVERY ROW
001500*>                 KICKED BACK AS A TYPE MISMATCH (TICKET
001600*>                 LC-0024).
001700*>-------------------------------------------------------------
001800
001900*>-------------------------------------------------------------
002000*>    FIELD-COUNT CHECK.  CALLER MOVES THE UPLOADED HEADER
002100*>    COUNT TO HC-HEADER-COUNT AND THE ACTIVE CANONICAL FIELD
002200*>    COUNT TO NZ-VALID-ACTIVE-COUNT BEFORE PERFORMING THIS.
002300*>-------------------------------------------------------------
002400 NZ-VALIDATE-FIELD-COUNT.
002500
002600     MOVE "N" TO NZ-VALID-RESULT-SW.
002700     IF HC-HEADER-COUNT = NZ-VALID-ACTIVE-COUNT
002800        MOVE "Y" TO NZ-VALID-RESULT-SW.
002900
003000*>-------------------------------------------------------------
003100*>    HEADER MATCH CHECK -- ONE CALL PER UPLOADED HEADER.
003200*>    CALLER MOVES THE RAW HEADER TEXT TO NZ-HEADER-RAW FIRST.
003300*>    COMES BACK WITH NZ-HEADER-CANONICAL BLANK AND
003400*>    NZ-HEADER-MATCH-SW "N" WHEN THE HEADER IS UNRECOGNIZED.
003500*>-------------------------------------------------------------
003600 NZ-MAP-HEADER-TO-CANONICAL.
003700
003800     PERFORM NZ-NORMALIZE-HEADER.
003900     MOVE SPACES TO NZ-HEADER-CANONICAL.
004000     MOVE "N" TO NZ-HEADER-MATCH-SW.
004100     MOVE 1 TO NZ-SYN-INDEX.
004200     PERFORM NZ-CHECK-ONE-SYNONYM
004300        UNTIL NZ-SYN-INDEX > 10 OR NZ-HEADER-WAS-MAPPED.
004400
004500 NZ-CHECK-ONE-SYNONYM.
004600
004700     IF SYN-RAW-NAME(NZ-SYN-INDEX) = NZ-HEADER-NORMALIZED(1:20)
004800        MOVE SYN-CANONICAL-NAME(NZ-SYN-INDEX) TO NZ-HEADER-CANONICAL
004900        MOVE "Y" TO NZ-HEADER-MATCH-SW.
005000     ADD 1 TO NZ-SYN-INDEX.
005100
005200*>-------------------------------------------------------------
005300*>    TRIMS, UPPER-CASES, AND COLLAPSES INTERNAL WHITESPACE
005400*>    RUNS TO A SINGLE UNDERSCORE, MATCHING THE SAME RULE THE
005500*>    UPLOAD FRONT END USED BEFORE THIS BATCH TOOK OVER HEADER
005550*>    MATCHING.
005600*>-------------------------------------------------------------
005700 NZ-NORMALIZE-HEADER.
005800
005900     MOVE SPACES TO NZ-HEADER-NORMALIZED.
006000     INSPECT NZ-HEADER-RAW CONVERTING
006100        "abcdefghijklmnopqrstuvwxyz" TO
006200        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006300     MOVE ZERO TO NZ-HDR-OUT-INDEX.
006400     MOVE "Y" TO NZ-HDR-SKIP-SW.
006500     MOVE 1 TO NZ-SCAN-INDEX.
006600     PERFORM NZ-NORMALIZE-HEADER-ONE-CHAR UNTIL NZ-SCAN-INDEX > 40.
006700
006800     IF NZ-HDR-OUT-INDEX > ZERO
006900        AND NZ-HEADER-NORMALIZED(NZ-HDR-OUT-INDEX:1) = "_"
007000        MOVE SPACE TO NZ-HEADER-NORMALIZED(NZ-HDR-OUT-INDEX:1)
007100        SUBTRACT 1 FROM NZ-HDR-OUT-INDEX.
007200
007300 NZ-NORMALIZE-HEADER-ONE-CHAR.
007400
007500     MOVE NZ-HEADER-RAW(NZ-SCAN-INDEX:1) TO NZ-ONE-CHAR.
007600     IF NZ-ONE-CHAR = SPACE
007700        IF NZ-HDR-OUT-INDEX > ZERO AND NZ-HDR-SKIP-SW = "N"
007800           ADD 1 TO NZ-HDR-OUT-INDEX
007900           MOVE "_" TO NZ-HEADER-NORMALIZED(NZ-HDR-OUT-INDEX:1)
008000           MOVE "Y" TO NZ-HDR-SKIP-SW
008100     ELSE
008200        ADD 1 TO NZ-HDR-OUT-INDEX
008300        MOVE NZ-ONE-CHAR TO NZ-HEADER-NORMALIZED(NZ-HDR-OUT-INDEX:1)
008400        MOVE "N" TO NZ-HDR-SKIP-SW.
008500     ADD 1 TO NZ-SCAN-INDEX.
008600
008700*>-------------------------------------------------------------
008800*>    PER-FIELD DATA TYPE CHECK.  CALLER MOVES THE FIELD'S
008900*>    DECLARED TYPE TO NZ-VALID-FIELD-TYPE AND THE VALUE TO
009000*>    NZ-VALID-VALUE.  A BLANK VALUE IS ALWAYS "OK" HERE --
009100*>    THE REQUIRED-FIELD CHECK IS SEPARATE, SEE
009200*>    NZ-VALIDATE-FIELD-COUNT'S CALLER.
009300*>-------------------------------------------------------------
009400 NZ-VALIDATE-FIELD-TYPE.
009500
009600     MOVE NZ-VALID-VALUE TO NZ-RAW-VALUE.
009700     PERFORM NZ-FIND-RAW-LENGTH.
009800     MOVE "Y" TO NZ-VALID-RESULT-SW.
009900     IF NZ-RAW-LENGTH = ZERO
010000        GO TO NZ-VALIDATE-FIELD-TYPE-EXIT.
010100
010200     MOVE "N" TO NZ-VALID-RESULT-SW.
010300     IF NZ-VALID-FIELD-TYPE = "STRING  "
010400        MOVE "Y" TO NZ-VALID-RESULT-SW
010500        GO TO NZ-VALIDATE-FIELD-TYPE-EXIT.
010600     IF NZ-VALID-FIELD-TYPE = "NUMBER  "
010700        PERFORM NZ-VALID-TYPE-NUMBER
010800        GO TO NZ-VALIDATE-FIELD-TYPE-EXIT.
010900     IF NZ-VALID-FIELD-TYPE = "DATE    "
011000        PERFORM NZ-VALID-TYPE-DATE
011100        GO TO NZ-VALIDATE-FIELD-TYPE-EXIT.
011200     IF NZ-VALID-FIELD-TYPE = "BOOLEAN "
011300        PERFORM NZ-VALID-TYPE-BOOLEAN
011400        GO TO NZ-VALIDATE-FIELD-TYPE-EXIT.
011500     IF NZ-VALID-FIELD-TYPE = "EMAIL   "
011600        PERFORM NZ-VALID-TYPE-EMAIL
011700        GO TO NZ-VALIDATE-FIELD-TYPE-EXIT.
011800     IF NZ-VALID-FIELD-TYPE = "PHONE   "
011900        PERFORM NZ-VALID-TYPE-PHONE.
012000
012100 NZ-VALIDATE-FIELD-TYPE-EXIT.
012200     EXIT.
012300
012400*>-------------------------------------------------------------
012500 NZ-VALID-TYPE-NUMBER.
012600
012700     MOVE "Y" TO NZ-VALID-RESULT-SW.
012800     MOVE ZERO TO NZ-DOT-COUNT.
012900     MOVE 1 TO NZ-SCAN-INDEX.
013000     IF NZ-RAW-VALUE(1:1) = "-" OR NZ-RAW-VALUE(1:1) = "+"
013100        MOVE 2 TO NZ-SCAN-INDEX.
013200     PERFORM NZ-CHECK-NUMBER-ONE-CHARACTER
013300        UNTIL NZ-SCAN-INDEX > NZ-RAW-LENGTH.
013400
013500 NZ-CHECK-NUMBER-ONE-CHARACTER.
013600
013700     MOVE NZ-RAW-VALUE(NZ-SCAN-INDEX:1) TO NZ-ONE-CHAR.
013800     IF NZ-ONE-CHAR = "."
013900        ADD 1 TO NZ-DOT-COUNT
014000        IF NZ-DOT-COUNT > 1
014100           MOVE "N" TO NZ-VALID-RESULT-SW
014200     ELSE
014300        IF NZ-ONE-CHAR IS NOT NUMERIC
014400           MOVE "N" TO NZ-VALID-RESULT-SW.
014500     ADD 1 TO NZ-SCAN-INDEX.
014600
014700*>-------------------------------------------------------------
014800*>    SHAPE-ONLY DATE CHECK COVERING ALL FIVE LAYOUTS IN THE
014900*>    BUSINESS RULE (yyyy-MM-dd, dd-MM-yyyy, MM/dd/yyyy,
015000*>    dd/MM/yyyy, yyyy/MM/dd) -- EVERY ONE OF THEM IS EITHER
015100*>    4-2-4 OR 2-2-4 DIGIT GROUPS WITH THE SAME SEPARATOR TWICE,
015200*>    SO THAT IS ALL THIS CHECKS FOR.  IT DOES NOT CATCH
015300*>    CALENDAR NONSENSE LIKE MONTH 13 -- NEITHER DID THE UPLOAD
015400*>    SCREEN, SO THIS DOESN'T GET STRICTER THAN WHAT CAME
015500*>    BEFORE IT.
015600*>-------------------------------------------------------------
015700 NZ-VALID-TYPE-DATE.
015800
015900     MOVE "N" TO NZ-VALID-RESULT-SW.
016000     IF NZ-RAW-LENGTH NOT = 10
016100        GO TO NZ-VALID-TYPE-DATE-EXIT.
016200
016300     IF (NZ-RAW-VALUE(5:1) = "-" OR NZ-RAW-VALUE(5:1) = "/")
016400        AND NZ-RAW-VALUE(5:1) = NZ-RAW-VALUE(8:1)
016500        AND NZ-RAW-VALUE(1:4) IS NUMERIC
016600        AND NZ-RAW-VALUE(6:2) IS NUMERIC
016700        AND NZ-RAW-VALUE(9:2) IS NUMERIC
016800        MOVE "Y" TO NZ-VALID-RESULT-SW
016900        GO TO NZ-VALID-TYPE-DATE-EXIT.
017000
017100     IF (NZ-RAW-VALUE(3:1) = "-" OR NZ-RAW-VALUE(3:1) = "/")
017200        AND NZ-RAW-VALUE(3:1) = NZ-RAW-VALUE(6:1)
017300        AND NZ-RAW-VALUE(1:2) IS NUMERIC
017400        AND NZ-RAW-VALUE(4:2) IS NUMERIC
017500        AND NZ-RAW-VALUE(7:4) IS NUMERIC
017600        MOVE "Y" TO NZ-VALID-RESULT-SW.
017700
017800 NZ-VALID-TYPE-DATE-EXIT.
017900     EXIT.
018000
018100*>-------------------------------------------------------------
018200 NZ-VALID-TYPE-BOOLEAN.
018300
018400     MOVE "N" TO NZ-VALID-RESULT-SW.
018500     INSPECT NZ-RAW-VALUE CONVERTING
018600        "abcdefghijklmnopqrstuvwxyz" TO
018700        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018800     IF (NZ-RAW-LENGTH = 4 AND NZ-RAW-VALUE(1:4) = "TRUE")
018900        OR (NZ-RAW-LENGTH = 5 AND NZ-RAW-VALUE(1:5) = "FALSE")
019000        OR (NZ-RAW-LENGTH = 3 AND NZ-RAW-VALUE(1:3) = "YES")
019100        OR (NZ-RAW-LENGTH = 2 AND NZ-RAW-VALUE(1:2) = "NO")
019200        OR (NZ-RAW-LENGTH = 1 AND NZ-RAW-VALUE(1:1) = "1")
019300        OR (NZ-RAW-LENGTH = 1 AND NZ-RAW-VALUE(1:1) = "0")
019400        OR (NZ-RAW-LENGTH = 1 AND NZ-RAW-VALUE(1:1) = "Y")
019500        OR (NZ-RAW-LENGTH = 1 AND NZ-RAW-VALUE(1:1) = "N")
019600        MOVE "Y" TO NZ-VALID-RESULT-SW.
019700
019800*>-------------------------------------------------------------
019900 NZ-VALID-TYPE-EMAIL.
020000
020100     PERFORM NZ-NORMALIZE-EMAIL.
020200     MOVE NZ-OUT-EMAIL-PRESENT TO NZ-VALID-RESULT-SW.
020300
020400*>-------------------------------------------------------------
020500 NZ-VALID-TYPE-PHONE.
020600
020700     PERFORM NZ-STRIP-NON-DIGITS.
020800     MOVE "N" TO NZ-VALID-RESULT-SW.
020900     IF NZ-DIGIT-COUNT >= 10 AND NZ-DIGIT-COUNT <= 12
021000        MOVE "Y" TO NZ-VALID-RESULT-SW.
021100*
