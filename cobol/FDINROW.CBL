000100*
000200*> FDINROW.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    FD AND RECORD LAYOUT FOR INCOMING-ROW-FILE.  ONE RECORD
000600*>    PER UPLOADED CSV/EXCEL DATA ROW, ALREADY RUN THROUGH THE
000700*>    HEADER-TO-CANONICAL-COLUMN MAPPING UPSTREAM -- THE RAW
000800*>    VALUES HERE STILL NEED THE VALUE-LEVEL NORMALIZE PARAGRAPHS
000900*>    IN PLNORMLZ.CBL.
001000*>-------------------------------------------------------------
001100*>    03/05/11 RG  ORIGINAL WRITE-UP (TICKET LC-0003).
001200*>-------------------------------------------------------------
001300
001400     FD INCOMING-ROW-FILE
001500        LABEL RECORDS ARE STANDARD.
001600
001700     01 INCOMING-ROW-RECORD.
001800         05 ROW-NAME                    PIC X(100).
001900         05 ROW-PHONE-RAW                PIC X(30).
002000         05 ROW-EMAIL-RAW                PIC X(100).
002100         05 ROW-AADHAR-RAW                PIC X(30).
002200         05 ROW-PRODUCT-ID                PIC X(10).
002300         05 ROW-SOURCE-ID                 PIC X(10).
002400         05 FILLER                        PIC X(20).
002500
002600*>-------------------------------------------------------------
002700*>    ALTERNATE GROUPED VIEW OF THE FIRST 12 POSITIONS OF
002800*>    ROW-AADHAR-RAW -- USED ONLY TO ECHO A REJECTED ROW'S
002900*>    AADHAR-LOOKING VALUE BACK IN XXXX-XXXX-XXXX SHAPE ON THE
003000*>    REJECT-ROW-FILE LISTING.
003100*>-------------------------------------------------------------
003200     01 INCOMING-ROW-AADHAR-VIEW REDEFINES INCOMING-ROW-RECORD.
003300         05 FILLER                        PIC X(130).
003400         05 ROW-AADHAR-GROUP-1            PIC X(04).
003500         05 ROW-AADHAR-GROUP-2            PIC X(04).
003600         05 ROW-AADHAR-GROUP-3            PIC X(04).
003700         05 FILLER                        PIC X(148).
003800*
