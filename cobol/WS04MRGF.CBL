000100*
000200*> WS04MRGF.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    WORKING-STORAGE SCRATCH AREA FOR PLMRGFIL.CBL.  CALLER
000600*>    MOVES THE LEAD BEING KEPT INTO MF-KEPT-LEAD AND THE LEAD
000700*>    (OR NORMALIZED ROW) BEING ABSORBED INTO MF-INCOMING-LEAD
000800*>    BEFORE PERFORMING MF-MERGE-FILL-LEAD, THEN MOVES
000900*>    MF-KEPT-LEAD BACK OUT TO THE SURVIVING LEAD-RECORD.
001000*>-------------------------------------------------------------
001100*>    03/02/11 RG  ORIGINAL WRITE-UP (TICKET LC-0002).
001200*>-------------------------------------------------------------
001300
001400      01 MF-KEPT-LEAD.
001500         05 MF-KEPT-NAME              PIC X(100).
001600         05 MF-KEPT-PHONE             PIC X(10).
001700         05 MF-KEPT-EMAIL             PIC X(100).
001800         05 MF-KEPT-AADHAR            PIC X(12).
001900         05 MF-KEPT-SOURCE-ID         PIC X(10).
002000         05 MF-KEPT-PRODUCT-ID        PIC X(10).
002100         05 MF-KEPT-SOURCES-TABLE.
002200            10 MF-KEPT-SOURCES-SEEN OCCURS 20 TIMES
002300                                       PIC X(10).
002400         05 MF-KEPT-SOURCES-COUNT     PIC 9(02) COMP.
002500         05 MF-KEPT-PRODUCTS-TABLE.
002600            10 MF-KEPT-PRODUCTS-SEEN OCCURS 20 TIMES
002700                                       PIC X(10).
002800         05 MF-KEPT-PRODUCTS-COUNT    PIC 9(02) COMP.
002900         05 MF-KEPT-MERGE-COUNT       PIC 9(04) COMP.
003000
003100      01 MF-INCOMING-LEAD.
003200         05 MF-INCOMING-NAME          PIC X(100).
003300         05 MF-INCOMING-PHONE         PIC X(10).
003400         05 MF-INCOMING-EMAIL         PIC X(100).
003500         05 MF-INCOMING-AADHAR        PIC X(12).
003600         05 MF-INCOMING-SOURCE-ID     PIC X(10).
003700         05 MF-INCOMING-PRODUCT-ID    PIC X(10).
003800
003900      01 MF-SCAN-INDEX                PIC 9(02) COMP.
004000      01 MF-FOUND-SW                  PIC X(01).
004100         88 MF-SOURCE-WAS-FOUND       VALUE "Y".
004200         88 MF-PRODUCT-WAS-FOUND      VALUE "Y".
004300*
