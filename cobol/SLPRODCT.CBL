000100*
000200*> SLPRODCT.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    FILE-CONTROL ENTRY FOR PRODUCT-FILE.
000600*>-------------------------------------------------------------
000700*>    03/09/11 RG  ORIGINAL WRITE-UP (TICKET LC-0004).
000800*>-------------------------------------------------------------
000900
001000         SELECT PRODUCT-FILE
001100                ASSIGN TO "PRODFILE"
001200                ORGANIZATION IS SEQUENTIAL.
001300*
