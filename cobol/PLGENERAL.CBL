000100*
000200*> PLGENERAL.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    Shared batch utility paragraphs.  COPY this at the
000600*>    bottom of the PROCEDURE DIVISION of any program that
000700*>    needs today's run-date windowed into GDTV-TODAY-CCYYMMDD
000800*>    (requires WS01DATE.CBL in WORKING-STORAGE).
000900*>-------------------------------------------------------------
001000*>    92/07/14 LF  ORIGINAL WRITE-UP (CLEAR-SCREEN/JUMP-LINE/
001100*>                 CONFIRM-EXECUTION ETC., CARRIED OVER FROM THE
001200*>                 OLD A/P SYSTEM'S INTERACTIVE MENUS).
001300*>    02/19/15 RG  TICKET LC-0118.  THIS IS A NIGHTLY BATCH RUN
001400*>                 WITH NO OPERATOR AT A SCREEN, SO ALL THE
001500*>                 TERMINAL PARAGRAPHS (CLEAR-SCREEN, JUMP-LINE,
001600*>                 CONFIRM-EXECUTION, ASK-USER-IF-WANT-TO-
001700*>                 COMPLETE) WERE DROPPED OUT OF THIS COPYBOOK.
001800*>                 WHAT'S LEFT IS JUST THE DATE-WINDOWING
001900*>                 PARAGRAPH EVERY LEAD-FILE PROGRAM CALLS.
002000*>-------------------------------------------------------------
002100
002200 COMPUTE-TODAYS-DATE.
002300
002400     ACCEPT GDTV-TODAY-YYMMDD FROM DATE.
002500
002600     IF GDTV-TODAY-YY IS LESS THAN GDTV-CENTURY-PIVOT
002700        MOVE 20 TO GDTV-TODAY-CC
002800     ELSE
002900        MOVE 19 TO GDTV-TODAY-CC.
003000
003100     MOVE GDTV-TODAY-YY TO GDTV-TODAY-CCYY-YY.
003200     MOVE GDTV-TODAY-MM TO GDTV-TODAY-CCYY-MM.
003300     MOVE GDTV-TODAY-DD TO GDTV-TODAY-CCYY-DD.
003400*>-------------------------------------------------------------
