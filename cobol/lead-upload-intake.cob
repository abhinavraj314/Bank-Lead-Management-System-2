000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LEAD-UPLOAD-INTAKE.
000300 AUTHOR. R GUTIERREZ.
000400 INSTALLATION. CONSUMER LENDING DATA SHOP.
000500 DATE-WRITTEN. 02/08/83.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*--------------------------------------------------------------*
001000*    CHANGE LOG                                                *
001100*--------------------------------------------------------------*
001110*    02/08/83 LF  ORIGINAL WRITE-UP.  ADD-MODULE/GET-OTHER-FIELDS
001120*                 VENDOR ADD SCREEN -- VALIDATE EACH FIELD ON THE
001130*                 WAY IN, THEN SAVE (TICKET AP-0096).
001200*    03/22/11 RG  REWRITTEN AS A BATCH ROW LOADER.  VALIDATES THE UPLOADED
001300*                 FILE'S HEADER CARD AGAINST THE ACTIVE
001400*                 CANONICAL-FIELD-FILE DEFINITIONS -- FIELD COUNT
001500*                 MUST MATCH BEFORE A SINGLE ROW IS TOUCHED
001600*                 (TICKET LC-0007).
001700*    03/28/11 RG  ROWS WITH NO USABLE IDENTIFIER AFTER NORMALIZE
001800*                 ARE WRITTEN TO REJECT-ROW-FILE INSTEAD OF BEING
001900*                 SILENTLY DROPPED (TICKET LC-0008).
002000*    04/04/11 RG  EACH ACCEPTED ROW NOW GOES THROUGH
002100*                 LEAD-UPSERT-ENGINE RATHER THAN THIS PROGRAM
002200*                 DOING ITS OWN MATCH/MERGE -- KEEPS THE LOOKUP-
002300*                 PRIORITY AND MERGE-FILL RULE IN ONE PLACE
002400*                 (TICKET LC-0011).
002500*    09/30/11 RG  HEADER-MATCH CHECK NOW COUNTS AN UNRECOGNIZED
002600*                 HEADER AS AN ERROR INSTEAD OF JUST DROPPING IT
002700*                 QUIETLY, SO A RESUBMIT CAN SEE WHAT DIDN'T MAP
002800*                 (TICKET LC-0024).
002900*    98/12/14 RG  Y2K.  NO DATE MATH OF OUR OWN IN THIS PROGRAM,
003000*                 BUT DOUBLE-CHECKED THAT THE RAW ROW DATA PASSED
003100*                 TO LEAD-UPSERT-ENGINE CARRIES NO 2-DIGIT YEAR
003200*                 ASSUMPTIONS (TICKET LC-0041).
003300*    02/19/15 RG  PULLED OUT OF THE OLD INTERACTIVE UPLOAD SCREEN
003400*                 SHAPE AND REBUILT AS A STANDALONE BATCH RUN --
003500*                 ADDED IU-RUN-AUTO-DEDUP-SWEEP SO THE FULL
003600*                 INTAKE/DEDUP CYCLE RUNS IN ONE CALL FROM THE
003700*                 NIGHTLY DRIVER, AND SR-UPLOAD-SUMMARY-VIEW SO
003800*                 THE TOTALS LAND ON THE SAME REPORT THE DEDUP
003900*                 SWEEPS USE (TICKET LC-0119).
004000*--------------------------------------------------------------*
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     COPY "SLHDRCRD.CBL".
005000     COPY "SLCANFLD.CBL".
005100     COPY "SLINROW.CBL".
005200     COPY "SLREJECT.CBL".
005300     COPY "SLSUMRPT.CBL".
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800     COPY "FDHDRCRD.CBL".
005900     COPY "FDCANFLD.CBL".
006000     COPY "FDINROW.CBL".
006100     COPY "FDREJECT.CBL".
006200     COPY "FDSUMRPT.CBL".
006300
006400 WORKING-STORAGE SECTION.
006500
006600     COPY "WS02NORM.CBL".
006700     COPY "WS03HDRM.CBL".
006800
006900     01 IU-CANFLD-EOF-SW            PIC X(01).
007000        88 IU-AT-END-OF-CANFLD       VALUE "Y".
007100
007200     01 IU-ROW-EOF-SW               PIC X(01).
007300        88 IU-AT-END-OF-ROWS         VALUE "Y".
007400
007500     01 IU-HEADER-COUNT-OK-SW       PIC X(01).
007600        88 IU-FIELD-COUNT-MATCHES    VALUE "Y".
007700
007800     01 IU-IDENTIFIER-SW            PIC X(01).
007900        88 IU-ROW-HAS-AN-IDENTIFIER  VALUE "Y".
008000
008100     01 IU-HEADER-SCAN-INDEX        PIC 9(02) COMP.
008200     01 IU-HEADER-ERROR-COUNT       PIC 9(04) COMP.
008300
008400     01 IU-TOTAL-ROWS               PIC 9(07) COMP.
008500     01 IU-INSERTED-COUNT           PIC 9(07) COMP.
008600     01 IU-MERGED-COUNT             PIC 9(07) COMP.
008700     01 IU-FAILED-COUNT             PIC 9(07) COMP.
008800
008900*--------------------------------------------------------------*
009000*    STASH AREA FOR THE FOUR NORMALIZED ROW VALUES -- WS02NORM'S
009100*    NZ-OUT- FIELDS GET OVERWRITTEN EACH TIME A DIFFERENT
009200*    NZ-NORMALIZE-xxx PARAGRAPH RUNS, SO EACH RESULT IS COPIED
009300*    OUT HERE BEFORE MOVING ON TO THE NEXT RAW VALUE.
009400*--------------------------------------------------------------*
009500     01 IU-NORMALIZED-ROW.
009600        05 IU-NORM-NAME              PIC X(100).
009700        05 IU-NORM-NAME-PRESENT      PIC X(01).
009800        05 IU-NORM-PHONE             PIC X(10).
009900        05 IU-NORM-PHONE-PRESENT     PIC X(01).
010000        05 IU-NORM-EMAIL             PIC X(100).
010100        05 IU-NORM-EMAIL-PRESENT     PIC X(01).
010200        05 IU-NORM-AADHAR            PIC X(12).
010300        05 IU-NORM-AADHAR-PRESENT    PIC X(01).
010400
010500
012000*--------------------------------------------------------------*
012100*    LINKAGE-SHAPED CALL AREA FOR LEAD-UPSERT-ENGINE.CBL -- MUST
012200*    LINE UP BYTE FOR BYTE WITH UL-INCOMING-ROW/UL-RESULT-CODE.
012300*--------------------------------------------------------------*
012400     01 IU-CALL-ROW.
012500        05 IU-CALL-ROW-NAME          PIC X(100).
012600        05 IU-CALL-ROW-PHONE         PIC X(10).
012700        05 IU-CALL-ROW-EMAIL         PIC X(100).
012800        05 IU-CALL-ROW-AADHAR        PIC X(12).
012900        05 IU-CALL-ROW-SOURCE-ID     PIC X(10).
013000        05 IU-CALL-ROW-PRODUCT-ID    PIC X(10).
013100
013200     01 IU-CALL-RESULT              PIC X(01).
013300        88 IU-RESULT-INSERTED        VALUE "I".
013400        88 IU-RESULT-MERGED          VALUE "M".
013500
013600*--------------------------------------------------------------*
013700*    LINKAGE-SHAPED CALL AREA FOR LEAD-DEDUPLICATION.CBL -- ONLY
013800*    MODE "P" IS EVER USED FROM THIS PROGRAM, SO THE CONFIG
013900*    SWITCHES ARE PASSED BLANK AND IGNORED ON THE OTHER SIDE.
014000*--------------------------------------------------------------*
014100     01 IU-DEDUP-MODE               PIC X(01) VALUE "P".
014200     01 IU-DEDUP-PRODUCT-ID         PIC X(10).
014300     01 IU-DEDUP-USE-EMAIL          PIC X(01).
014400     01 IU-DEDUP-USE-PHONE          PIC X(01).
014500     01 IU-DEDUP-USE-AADHAR         PIC X(01).
014600     01 IU-DEDUP-TOTAL-LEADS        PIC 9(07).
014700     01 IU-DEDUP-DUPLICATES-FOUND   PIC 9(07).
014800     01 IU-DEDUP-LEADS-MERGED       PIC 9(07).
014900     01 IU-DEDUP-FINAL-LEAD-COUNT   PIC 9(07).
015000
015100 PROCEDURE DIVISION.
015200
015300 IU-RUN-UPLOAD-INTAKE.
015400
015500     MOVE ZERO TO IU-TOTAL-ROWS IU-INSERTED-COUNT
015600                  IU-MERGED-COUNT IU-FAILED-COUNT.
015700
015800     PERFORM IU-VALIDATE-HEADER-CARD.
015900
016000     IF IU-FIELD-COUNT-MATCHES
016100        PERFORM IU-PROCESS-ALL-INCOMING-ROWS
016200        PERFORM IU-WRITE-UPLOAD-SUMMARY-LINE
016300        PERFORM IU-RUN-AUTO-DEDUP-SWEEP
016400     ELSE
016500        PERFORM IU-WRITE-UPLOAD-SUMMARY-LINE.
016600
016700 IU-RUN-UPLOAD-INTAKE-EXIT.
016800     EXIT PROGRAM.
016900*
017000*--------------------------------------------------------------*
017100*    FIELD-COUNT CHECK FIRST (A HARD REJECT ON MISMATCH -- NO
017200*    ROW IS TOUCHED IF IT FAILS), THEN THE HEADER-MATCH CHECK,
017300*    WHICH ONLY COUNTS ERRORS FOR THE RUN SUMMARY AND DOES NOT
017400*    STOP THE ROWS FROM BEING PROCESSED.
017500*--------------------------------------------------------------*
017600 IU-VALIDATE-HEADER-CARD.
017700
017800     MOVE ZERO TO IU-HEADER-ERROR-COUNT.
017900     MOVE ZERO TO NZ-VALID-ACTIVE-COUNT.
018000
018100     OPEN INPUT HEADER-CARD-FILE.
018200     READ HEADER-CARD-FILE NEXT RECORD
018300        AT END MOVE ZERO TO HC-HEADER-COUNT.
018400     CLOSE HEADER-CARD-FILE.
018500
018600     OPEN INPUT CANONICAL-FIELD-FILE.
018700     MOVE "N" TO IU-CANFLD-EOF-SW.
018800     PERFORM IU-COUNT-ONE-ACTIVE-FIELD
018900        UNTIL IU-AT-END-OF-CANFLD.
019000     CLOSE CANONICAL-FIELD-FILE.
019100
019200     PERFORM NZ-VALIDATE-FIELD-COUNT.
019300     MOVE NZ-VALID-RESULT-SW TO IU-HEADER-COUNT-OK-SW.
019400
019500     IF IU-FIELD-COUNT-MATCHES
019600        MOVE 1 TO IU-HEADER-SCAN-INDEX
019700        PERFORM IU-CHECK-ONE-HEADER-NAME
019800           UNTIL IU-HEADER-SCAN-INDEX > HC-HEADER-COUNT.
020000*
020100 IU-COUNT-ONE-ACTIVE-FIELD.
020200
020300     READ CANONICAL-FIELD-FILE NEXT RECORD
020400        AT END
020500           MOVE "Y" TO IU-CANFLD-EOF-SW
020600        NOT AT END
020700           IF CF-ACTIVE-YES
020800              ADD 1 TO NZ-VALID-ACTIVE-COUNT.
020900*
021000*--------------------------------------------------------------*
021100*    ONE CARD-HEADER SLOT MAPPED AGAINST THE SYNONYM TABLE --
021200*    AN UNRECOGNIZED HEADER IS NOT FATAL BY ITSELF, JUST COUNTED
021300*    SO THE SHOP CAN SEE IT ON THE RUN SUMMARY.
021400*--------------------------------------------------------------*
021500 IU-CHECK-ONE-HEADER-NAME.
021600
021700     MOVE HC-HEADER-NAME(IU-HEADER-SCAN-INDEX) TO NZ-HEADER-RAW.
021800     PERFORM NZ-MAP-HEADER-TO-CANONICAL.
021900     IF NOT NZ-HEADER-WAS-MAPPED
022000        ADD 1 TO IU-HEADER-ERROR-COUNT.
022100     ADD 1 TO IU-HEADER-SCAN-INDEX.
022200*
022300*--------------------------------------------------------------*
022400 IU-PROCESS-ALL-INCOMING-ROWS.
022500
022600     OPEN INPUT INCOMING-ROW-FILE.
022700     OPEN OUTPUT REJECT-ROW-FILE.
022800     MOVE "N" TO IU-ROW-EOF-SW.
022900     PERFORM IU-PROCESS-ONE-ROW
023000        UNTIL IU-AT-END-OF-ROWS.
023100     CLOSE INCOMING-ROW-FILE.
023200     CLOSE REJECT-ROW-FILE.
023300*
023400 IU-PROCESS-ONE-ROW.
023500
023600     READ INCOMING-ROW-FILE NEXT RECORD
023700        AT END
023800           MOVE "Y" TO IU-ROW-EOF-SW
023900        NOT AT END
024000           PERFORM IU-NORMALIZE-AND-UPSERT-ROW.
024100*
024200 IU-NORMALIZE-AND-UPSERT-ROW.
024300
024400     ADD 1 TO IU-TOTAL-ROWS.
024410     MOVE "N" TO IU-NORM-NAME-PRESENT.
024420     MOVE "N" TO IU-NORM-PHONE-PRESENT.
024430     MOVE "N" TO IU-NORM-EMAIL-PRESENT.
024440     MOVE "N" TO IU-NORM-AADHAR-PRESENT.
024600
024700     MOVE ROW-NAME TO NZ-RAW-VALUE.
024800     PERFORM NZ-NORMALIZE-NAME.
024900     MOVE NZ-OUT-NAME           TO IU-NORM-NAME.
025000     MOVE NZ-OUT-NAME-PRESENT   TO IU-NORM-NAME-PRESENT.
025100
025200     MOVE ROW-PHONE-RAW TO NZ-RAW-VALUE.
025300     PERFORM NZ-NORMALIZE-PHONE.
025400     MOVE NZ-OUT-PHONE          TO IU-NORM-PHONE.
025500     MOVE NZ-OUT-PHONE-PRESENT  TO IU-NORM-PHONE-PRESENT.
025600
025700     MOVE ROW-EMAIL-RAW TO NZ-RAW-VALUE.
025800     PERFORM NZ-NORMALIZE-EMAIL.
025900     MOVE NZ-OUT-EMAIL          TO IU-NORM-EMAIL.
026000     MOVE NZ-OUT-EMAIL-PRESENT  TO IU-NORM-EMAIL-PRESENT.
026100
026200     MOVE ROW-AADHAR-RAW TO NZ-RAW-VALUE.
026300     PERFORM NZ-NORMALIZE-AADHAR.
026400     MOVE NZ-OUT-AADHAR         TO IU-NORM-AADHAR.
026500     MOVE NZ-OUT-AADHAR-PRESENT TO IU-NORM-AADHAR-PRESENT.
026600
026700     PERFORM IU-CHECK-ANY-IDENTIFIER-PRESENT.
026800
026900     IF IU-ROW-HAS-AN-IDENTIFIER
027000        PERFORM IU-UPSERT-ACCEPTED-ROW
027100     ELSE
027200        PERFORM IU-REJECT-ROW.
027300*
027400*--------------------------------------------------------------*
027500*    "AT LEAST ONE IDENTIFIER REQUIRED" -- NAME ALONE IS NOT
027600*    ENOUGH.  A SEPARATE SWITCH-SETTING PARAGRAPH SINCE A
027700*    PARAGRAPH NAME CANNOT STAND IN FOR A CONDITION ON ITS OWN.
027800*--------------------------------------------------------------*
027900 IU-CHECK-ANY-IDENTIFIER-PRESENT.
028000
028100     MOVE "N" TO IU-IDENTIFIER-SW.
028200     IF IU-NORM-PHONE-PRESENT  = "Y"
028300        OR IU-NORM-EMAIL-PRESENT  = "Y"
028400        OR IU-NORM-AADHAR-PRESENT = "Y"
028500        MOVE "Y" TO IU-IDENTIFIER-SW.
028600*
028700 IU-UPSERT-ACCEPTED-ROW.
028800
028900     MOVE IU-NORM-NAME          TO IU-CALL-ROW-NAME.
029000     MOVE IU-NORM-PHONE         TO IU-CALL-ROW-PHONE.
029100     MOVE IU-NORM-EMAIL         TO IU-CALL-ROW-EMAIL.
029200     MOVE IU-NORM-AADHAR        TO IU-CALL-ROW-AADHAR.
029300     MOVE ROW-SOURCE-ID         TO IU-CALL-ROW-SOURCE-ID.
029400     MOVE ROW-PRODUCT-ID        TO IU-CALL-ROW-PRODUCT-ID.
029500
029600     CALL "LEAD-UPSERT-ENGINE" USING IU-CALL-ROW IU-CALL-RESULT.
029700
029800     IF IU-RESULT-INSERTED
029900        ADD 1 TO IU-INSERTED-COUNT
030000     ELSE
030100        ADD 1 TO IU-MERGED-COUNT.
030200*
030300*--------------------------------------------------------------*
030400*    NO USABLE IDENTIFIER -- ECHO THE RAW (NOT NORMALIZED) ROW
030500*    BACK TO THE SOURCE SHOP SO THEY CAN SEE EXACTLY WHAT THEY
030600*    SENT.
030700*--------------------------------------------------------------*
030800 IU-REJECT-ROW.
030900
031000     ADD 1 TO IU-FAILED-COUNT.
031100     MOVE SPACES TO REJECT-ROW-RECORD.
031200     MOVE ROW-NAME       TO RR-ROW-NAME.
031300     MOVE ROW-PHONE-RAW  TO RR-PHONE-RAW.
031400     MOVE ROW-EMAIL-RAW  TO RR-EMAIL-RAW.
031500     MOVE ROW-AADHAR-RAW TO RR-AADHAR-RAW.
031600     MOVE ROW-PRODUCT-ID TO RR-PRODUCT-ID.
031700     MOVE ROW-SOURCE-ID  TO RR-SOURCE-ID.
031800     MOVE "AT LEAST ONE IDENTIFIER REQUIRED" TO RR-REJECT-REASON.
031900     WRITE REJECT-ROW-RECORD.
032000*
032100*--------------------------------------------------------------*
032200 IU-WRITE-UPLOAD-SUMMARY-LINE.
032300
032400     MOVE SPACES TO SR-PRINT-LINE.
032500     MOVE "UPLOAD SUMMARY"        TO SR-UPLOAD-LABEL.
032600     MOVE IU-TOTAL-ROWS           TO SR-UPLOAD-TOTAL-ROWS.
032700     MOVE IU-INSERTED-COUNT       TO SR-UPLOAD-INSERTED.
032800     MOVE IU-MERGED-COUNT         TO SR-UPLOAD-MERGED.
032900     MOVE IU-FAILED-COUNT         TO SR-UPLOAD-FAILED.
033000
033100     OPEN EXTEND SUMMARY-REPORT-FILE.
033200     WRITE SR-PRINT-LINE.
033300     CLOSE SUMMARY-REPORT-FILE.
033400*
033500*--------------------------------------------------------------*
033600*    SPEC STEP 6 -- ONCE THE FILE IS FULLY INGESTED, SWEEP EVERY
033700*    PRODUCT'S LEAD SET FOR DUPLICATES AUTOMATICALLY.  STATS
033800*    COME BACK BUT THIS PROGRAM HAS NOTHING FURTHER TO DO WITH
033900*    THEM -- THE SWEEP ALREADY WROTE ITS OWN SUMMARY LINES.
034000*--------------------------------------------------------------*
034100 IU-RUN-AUTO-DEDUP-SWEEP.
034200
034300     MOVE "P"    TO IU-DEDUP-MODE.
034400     MOVE SPACES TO IU-DEDUP-PRODUCT-ID.
034500     MOVE "N"    TO IU-DEDUP-USE-EMAIL.
034600     MOVE "N"    TO IU-DEDUP-USE-PHONE.
034700     MOVE "N"    TO IU-DEDUP-USE-AADHAR.
034800
034900     CALL "LEAD-DEDUPLICATION" USING IU-DEDUP-MODE
035000           IU-DEDUP-PRODUCT-ID IU-DEDUP-USE-EMAIL IU-DEDUP-USE-PHONE
035100           IU-DEDUP-USE-AADHAR IU-DEDUP-TOTAL-LEADS
035200           IU-DEDUP-DUPLICATES-FOUND IU-DEDUP-LEADS-MERGED
035300           IU-DEDUP-FINAL-LEAD-COUNT.
035400*
035500*--------------------------------------------------------------*
035600*    SHARED PARAGRAPH LIBRARIES -- HEADER/FIELD-COUNT VALIDATION
035700*    AND THE FOUR NZ-NORMALIZE-xxx ROUTINES LIVE HERE, NOT IN
035800*    THIS PROGRAM, SO canonical-field-dedup.cob CAN SHARE THEM.
035900*--------------------------------------------------------------*
036000     COPY "PLVALID8.CBL".
036100     COPY "PLNORMLZ.CBL".
