000100*
000200*> WS03HDRM.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    WORKING-STORAGE FOR THE HEADER-TO-CANONICAL-FIELD MAPPING
000600*>    PARAGRAPHS IN PLVALID8.CBL.  INCLUDES THE STATIC SYNONYM
000700*>    TABLE -- LOADED THE OLD WAY, AS A REDEFINES OVER A BLOCK
000800*>    OF VALUE-CLAUSE FILLER, SINCE THIS COMPILER REV HAS NO
000900*>    INITIALIZE-WITH-TABLE VERB.
001000*>-------------------------------------------------------------
001100*>    03/22/11 RG  ORIGINAL WRITE-UP (TICKET LC-0007).
001200*>-------------------------------------------------------------
001300
001400      01 NZ-HEADER-RAW                PIC X(40).
001500      01 NZ-HEADER-NORMALIZED          PIC X(40).
001600      01 NZ-HEADER-CANONICAL           PIC X(20).
001700      01 NZ-HEADER-MATCH-SW            PIC X(01).
001800         88 NZ-HEADER-WAS-MAPPED       VALUE "Y".
001900      01 NZ-HDR-OUT-INDEX              PIC 9(02) COMP.
002000      01 NZ-HDR-SKIP-SW                PIC X(01).
002100      01 NZ-SYN-INDEX                  PIC 9(02) COMP.
002200      01 NZ-DOT-COUNT                  PIC 9(01) COMP.
002250      01 NZ-VALID-ACTIVE-COUNT         PIC 9(02) COMP.
002300
002400*>-------------------------------------------------------------
002500*>    SYNONYM CONSTANTS, ONE 40-BYTE FILLER PER ENTRY -- FIRST
002600*>    20 BYTES ARE THE NORMALIZED RAW HEADER TEXT, SECOND 20 ARE
002700*>    THE CANONICAL FIELD NAME IT MAPS TO.
002800*>-------------------------------------------------------------
002900      01 SYN-HEADER-CONSTANTS.
003000         05 FILLER PIC X(40) VALUE
003100            "NAME                NAME                ".
003200         05 FILLER PIC X(40) VALUE
003300            "FULL_NAME           NAME                ".
003400         05 FILLER PIC X(40) VALUE
003500            "PHONE_NUMBER        PHONE_NUMBER        ".
003600         05 FILLER PIC X(40) VALUE
003700            "PHONE               PHONE_NUMBER        ".
003800         05 FILLER PIC X(40) VALUE
003900            "MOBILE              PHONE_NUMBER        ".
004000         05 FILLER PIC X(40) VALUE
004100            "CONTACT_NUMBER      PHONE_NUMBER        ".
004200         05 FILLER PIC X(40) VALUE
004300            "EMAIL               EMAIL               ".
004400         05 FILLER PIC X(40) VALUE
004500            "EMAIL_ADDRESS       EMAIL               ".
004600         05 FILLER PIC X(40) VALUE
004700            "AADHAR_NUMBER       AADHAR_NUMBER       ".
004800         05 FILLER PIC X(40) VALUE
004900            "AADHAR              AADHAR_NUMBER       ".
005000
005100*>-------------------------------------------------------------
005200*>    TABLE VIEW OF THE CONSTANTS ABOVE -- SCANNED ONE ENTRY AT
005300*>    A TIME BY NZ-CHECK-ONE-SYNONYM IN PLVALID8.CBL.
005400*>-------------------------------------------------------------
005500      01 SYN-HEADER-TABLE REDEFINES SYN-HEADER-CONSTANTS.
005600         05 SYN-HEADER-ENTRY OCCURS 10 TIMES.
005700            10 SYN-RAW-NAME             PIC X(20).
005800            10 SYN-CANONICAL-NAME       PIC X(20).
005900*
