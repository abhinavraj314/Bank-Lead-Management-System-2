000100*
000200*> WS01DATE.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    WORKING-STORAGE shared by every program that has to stamp
000600*>    a created-date or a merged-from audit timestamp onto a
000700*>    LEAD-RECORD, PRODUCT-RECORD or MERGE-DETAIL-RECORD.
000800*>-------------------------------------------------------------
000900*>    92/07/14 LF  ORIGINAL WRITE-UP.  KEPT THE SHOP'S GDTV-
001000*>                 DATE-WORD PREFIX SO THIS LEAD-FILE WORK READS
001100*>                 THE SAME AS EVERY OTHER DATE AREA ACROSS THE
001200*>                 A/P SYSTEM.
001300*>    98/11/03 LF  WINDOWED THE 2-DIGIT YEAR WE GET BACK FROM
001400*>                 "ACCEPT FROM DATE" SO FILES WE WRITE TODAY
001500*>                 DON'T READ AS 1900-SOMETHING AFTER THE
001600*>                 ROLLOVER.  CUTOVER PIVOT YEAR IS 50.
001700*>-------------------------------------------------------------
001800
001900      01 GDTV-TODAY-YYMMDD.
002000         05 GDTV-TODAY-YY           PIC 99.
002100         05 GDTV-TODAY-MM           PIC 99.
002200         05 GDTV-TODAY-DD           PIC 99.
002300
002400      01 GDTV-TODAY-CCYYMMDD.
002500         05 GDTV-TODAY-CC           PIC 99.
002600         05 GDTV-TODAY-CCYY-YY      PIC 99.
002700         05 GDTV-TODAY-CCYY-MM      PIC 99.
002800         05 GDTV-TODAY-CCYY-DD      PIC 99.
002900
003000      01 GDTV-TODAY-CCYYMMDD-NUM REDEFINES GDTV-TODAY-CCYYMMDD
003100                                          PIC 9(8).
003200
003300      77 GDTV-CENTURY-PIVOT          PIC 99 VALUE 50.
003400*
