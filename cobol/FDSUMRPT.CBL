000100*
000200*> FDSUMRPT.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    FD AND RECORD LAYOUT FOR SUMMARY-REPORT-FILE, THE PRINTER
000600*>    FILE BOTH DEDUP SWEEPS WRITE THEIR RUN-SUMMARY LINES TO.
000700*>    LINE SEQUENTIAL, SAME AS THE OLD PRINTER-FILE ON THE
000800*>    DEDUCTIBLES REPORT.
000900*>-------------------------------------------------------------
001000*>    04/02/13 RG  ORIGINAL WRITE-UP (TICKET LC-0041).
001050*>    02/19/15 RG  ADDED SR-UPLOAD-SUMMARY-VIEW SO THE INTAKE RUN
001060*>                 COULD DROP ITS TOTAL/INSERTED/MERGED/FAILED
001070*>                 LINE ON THE SAME PRINTER FILE INSTEAD OF JUST
001080*>                 DISPLAYing IT (TICKET LC-0119).
001100*>-------------------------------------------------------------
001300
001400     FD SUMMARY-REPORT-FILE
001500        LABEL RECORDS ARE OMITTED
001600        RECORDING MODE IS F.
001700
001800     01 SR-PRINT-LINE                    PIC X(132).
001900
002000*>-------------------------------------------------------------
002100*>    LEAD DEDUP SUMMARY VIEW -- ONE LINE PER PRODUCT PLUS A
002200*>    GRAND-TOTAL LINE, WRITTEN BY lead-deduplication.cob AND
002300*>    canonical-field-dedup.cob.
002400*>-------------------------------------------------------------
002500     01 SR-DEDUP-SUMMARY-VIEW REDEFINES SR-PRINT-LINE.
002600         05 SR-DEDUP-LABEL               PIC X(20).
002700         05 SR-TOTAL-LEADS                PIC 9(07).
002800         05 FILLER                        PIC X(03).
002900         05 SR-DUPLICATES-FOUND           PIC 9(07).
003000         05 FILLER                        PIC X(03).
003100         05 SR-MERGED-COUNT               PIC 9(07).
003200         05 FILLER                        PIC X(03).
003300         05 SR-FINAL-COUNT                PIC 9(07).
003400         05 FILLER                        PIC X(75).
003500
003600*>-------------------------------------------------------------
003700*>    PRODUCT DEDUP SUMMARY VIEW, WRITTEN BY
003800*>    product-deduplication.cob.
003900*>-------------------------------------------------------------
004000     01 SR-PRODUCT-SUMMARY-VIEW REDEFINES SR-PRINT-LINE.
004100         05 SR-PROD-LABEL                 PIC X(20).
004200         05 SR-PRODUCTS-BEFORE            PIC 9(07).
004300         05 FILLER                        PIC X(03).
004400         05 SR-DUPLICATE-GROUPS-FOUND     PIC 9(05).
004500         05 FILLER                        PIC X(03).
004600         05 SR-PRODUCTS-REMOVED           PIC 9(05).
004700         05 FILLER                        PIC X(03).
004800         05 SR-PRODUCTS-AFTER             PIC 9(07).
004900         05 FILLER                        PIC X(79).
004950
004960*>-------------------------------------------------------------
004970*>    UPLOAD RUN SUMMARY VIEW, WRITTEN BY lead-upload-intake.cob
004980*>    AFTER EVERY ROW IN THE UPLOADED FILE HAS BEEN NORMALIZED,
004990*>    VALIDATED AND UPSERTED.
005000*>-------------------------------------------------------------
005010     01 SR-UPLOAD-SUMMARY-VIEW REDEFINES SR-PRINT-LINE.
005020         05 SR-UPLOAD-LABEL               PIC X(20).
005030         05 SR-UPLOAD-TOTAL-ROWS          PIC 9(07).
005040         05 FILLER                        PIC X(03).
005050         05 SR-UPLOAD-INSERTED            PIC 9(07).
005060         05 FILLER                        PIC X(03).
005070         05 SR-UPLOAD-MERGED              PIC 9(07).
005080         05 FILLER                        PIC X(03).
005090         05 SR-UPLOAD-FAILED              PIC 9(07).
005100         05 FILLER                        PIC X(75).
005110*
