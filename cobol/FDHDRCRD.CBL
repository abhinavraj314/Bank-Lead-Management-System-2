000100*
000200*> FDHDRCRD.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    FD AND RECORD LAYOUT FOR HEADER-CARD-FILE.  ONE RECORD
000600*>    HOLDING THE HEADER ROW OF THE FILE BEING UPLOADED --
000700*>    CARRIED AS ITS OWN SMALL FILE, SAME AS THE OLD A/P
000800*>    SYSTEM'S SINGLE-RECORD CONTROL-FILE, SO THE FIELD-COUNT AND
000900*>    HEADER-MATCH CHECKS IN PLVALID8.CBL CAN RUN AGAINST THE
001000*>    CANONICAL-FIELD-FILE BEFORE INCOMING-ROW-FILE IS TOUCHED.
001100*>-------------------------------------------------------------
001200*>    03/22/11 RG  ORIGINAL WRITE-UP (TICKET LC-0007).
001300*>-------------------------------------------------------------
001400
001500     FD HEADER-CARD-FILE
001600        LABEL RECORDS ARE STANDARD.
001700
001800     01 HEADER-CARD-RECORD.
001900         05 HC-HEADER-COUNT             PIC 9(02).
002000         05 HC-HEADER-NAMES-TABLE.
002100            10 HC-HEADER-NAME OCCURS 20 TIMES
002200                                          PIC X(40).
002300         05 FILLER                       PIC X(38).
002400
002500*>-------------------------------------------------------------
002600*>    ALTERNATE VIEW OF THE FIRST THREE HEADER SLOTS, USED BY
002700*>    THE QUICK-LOOK DISPLAY A RUNBOOK OPERATOR CAN REQUEST WHEN
002800*>    A FIELD-COUNT MISMATCH KICKS BACK A FILE -- SAME HABIT AS
002900*>    THE OLD VENDOR-MAINTENANCE SCREEN'S "FIRST THREE LINES"
003000*>    ADDRESS VIEW.
003100*>-------------------------------------------------------------
003200     01 HEADER-CARD-PREVIEW-VIEW REDEFINES HEADER-CARD-RECORD.
003300         05 FILLER                       PIC X(02).
003400         05 HC-PREVIEW-HEADER-1           PIC X(40).
003500         05 HC-PREVIEW-HEADER-2           PIC X(40).
003600         05 HC-PREVIEW-HEADER-3           PIC X(40).
003700         05 FILLER                        PIC X(718).
003800*
