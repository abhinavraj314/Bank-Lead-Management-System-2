000100*
000200*> PLOLDEST.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    SHARED "PICK THE OLDEST MEMBER OF A GROUP" PARAGRAPH.
000600*>    USED BY lead-deduplication.cob AND product-deduplication.
000700*>    cob TO CHOOSE WHICH GROUP MEMBER SURVIVES A MERGE.  A
000800*>    ZERO (NULL) CREATED-DATE NEVER WINS OVER A DATED ENTRY;
000900*>    IF EVERY MEMBER IS UNDATED, THE FIRST ONE LOADED WINS BY
001000*>    DEFAULT.  COPY WS05OLDS.CBL INTO WORKING-STORAGE OF ANY
001100*>    PROGRAM THAT COPIES THIS.
001200*>-------------------------------------------------------------
001300*>    03/16/11 RG  ORIGINAL WRITE-UP (TICKET LC-0006).
001400*>-------------------------------------------------------------
001500
001600 OL-FIND-OLDEST-CANDIDATE.
001700
001800     MOVE ZERO TO OL-OLDEST-INDEX.
001900     MOVE 99999999 TO OL-BEST-DATE.
002000     MOVE 1 TO OL-SCAN-INDEX.
002100     PERFORM OL-CHECK-ONE-CANDIDATE
002200        UNTIL OL-SCAN-INDEX > OL-CANDIDATE-COUNT.
002300
002400     IF OL-OLDEST-INDEX = ZERO
002500        MOVE 1 TO OL-OLDEST-INDEX.
002600
002700 OL-CHECK-ONE-CANDIDATE.
002800
002900     IF OL-CANDIDATE-DATE(OL-SCAN-INDEX) > ZERO
003000        AND OL-CANDIDATE-DATE(OL-SCAN-INDEX) < OL-BEST-DATE
003100        MOVE OL-CANDIDATE-DATE(OL-SCAN-INDEX) TO OL-BEST-DATE
003200        MOVE OL-SCAN-INDEX TO OL-OLDEST-INDEX.
003300     ADD 1 TO OL-SCAN-INDEX.
003400*
