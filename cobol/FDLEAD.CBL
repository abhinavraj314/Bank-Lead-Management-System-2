000100*
000200*> FDLEAD.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    FD AND RECORD LAYOUT FOR LEAD-FILE, THE CONSOLIDATED
000600*>    LEAD MASTER.  ONE RECORD PER REAL-WORLD CUSTOMER PER
000700*>    BANK PRODUCT.  NO ALTERNATE INDEX -- EVERY LOOKUP IN THE
000800*>    INTAKE AND DEDUP RUNS IS A FULL SCAN OF THIS FILE, NOT A
000900*>    KEYED READ.
001000*>-------------------------------------------------------------
001100*>    03/02/11 RG  ORIGINAL WRITE-UP FOR THE LEAD-CONSOLIDATION
001200*>                 PROJECT (TICKET LC-0002).
001300*>    03/21/11 RG  ADDED LEAD-SOURCES-SEEN/LEAD-PRODUCTS-SEEN SO
001400*>                 A LEAD CARRIES EVERY SOURCE/PRODUCT IT HAS
001500*>                 EVER BEEN UPLOADED UNDER, NOT JUST THE LAST.
001600*>    06/09/13 RG  ADDED LEAD-SCORE/LEAD-SCORE-REASON FOR THE
001700*>                 SCORING BATCH (TICKET LC-0047).
001800*>-------------------------------------------------------------
001900
002000     FD LEAD-FILE
002100        LABEL RECORDS ARE STANDARD.
002200
002300     01 LEAD-RECORD.
002400         05 LEAD-ID                     PIC X(36).
002500         05 LEAD-NAME                   PIC X(100).
002600         05 LEAD-PHONE                   PIC X(10).
002700         05 LEAD-EMAIL                   PIC X(100).
002800         05 LEAD-AADHAR                  PIC X(12).
002900         05 LEAD-SOURCE-ID                PIC X(10).
003000         05 LEAD-PRODUCT-ID               PIC X(10).
003100         05 LEAD-CREATED-DATE             PIC 9(8).
003200         05 LEAD-SOURCES-TABLE.
003300            10 LEAD-SOURCES-SEEN OCCURS 20 TIMES
003400                                          PIC X(10).
003500         05 LEAD-SOURCES-COUNT            PIC 9(2).
003600         05 LEAD-PRODUCTS-TABLE.
003700            10 LEAD-PRODUCTS-SEEN OCCURS 20 TIMES
003800                                          PIC X(10).
003900         05 LEAD-PRODUCTS-COUNT           PIC 9(2).
004000         05 LEAD-MERGE-COUNT              PIC 9(4).
004100         05 LEAD-SCORE                    PIC 9(3).
004200         05 LEAD-SCORE-REASON             PIC X(200).
004300         05 FILLER                        PIC X(23).
004400
004500*>-------------------------------------------------------------
004600*>    ALTERNATE VIEW OF LEAD-CREATED-DATE SO A PROGRAM CAN PICK
004700*>    OFF CENTURY/YEAR/MONTH/DAY WITHOUT A SEPARATE COMPUTE --
004800*>    SAME IDEA AS GDTV-TODAY-CCYYMMDD IN WS01DATE.CBL.
004900*>-------------------------------------------------------------
005000     01 LEAD-RECORD-DATE-VIEW REDEFINES LEAD-RECORD.
005100         05 FILLER                        PIC X(278).
005200         05 LEAD-CREATED-DATE-CC          PIC 99.
005300         05 LEAD-CREATED-DATE-YY          PIC 99.
005400         05 LEAD-CREATED-DATE-MM          PIC 99.
005500         05 LEAD-CREATED-DATE-DD          PIC 99.
005600         05 FILLER                        PIC X(634).
005700*
