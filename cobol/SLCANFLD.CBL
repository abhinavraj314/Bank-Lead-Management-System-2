000100*
000200*> SLCANFLD.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    FILE-CONTROL ENTRY FOR CANONICAL-FIELD-FILE.
000600*>-------------------------------------------------------------
000700*>    03/14/11 RG  ORIGINAL WRITE-UP (TICKET LC-0005).
000800*>-------------------------------------------------------------
000900
001000         SELECT CANONICAL-FIELD-FILE
001100                ASSIGN TO "CANFLFIL"
001200                ORGANIZATION IS SEQUENTIAL.
001300*
