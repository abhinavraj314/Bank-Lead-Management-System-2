000100*
000200*> SLLEAD.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    FILE-CONTROL ENTRY FOR LEAD-FILE.  SEQUENTIAL -- SEE
000600*>    FDLEAD.CBL FOR WHY THERE IS NO RECORD KEY.
000700*>-------------------------------------------------------------
000800*>    03/02/11 RG  ORIGINAL WRITE-UP (TICKET LC-0002).
000900*>-------------------------------------------------------------
001000
001100         SELECT LEAD-FILE
001200                ASSIGN TO "LEADFILE"
001300                ORGANIZATION IS SEQUENTIAL.
001400*
