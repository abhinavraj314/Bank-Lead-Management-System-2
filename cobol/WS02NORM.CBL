000100*
000200*> WS02NORM.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    WORKING-STORAGE SCRATCH AREA FOR PLNORMLZ.CBL AND
000600*>    PLVALID8.CBL.  COPY THIS INTO WORKING-STORAGE SECTION OF
000700*>    ANY PROGRAM THAT ALSO COPIES ONE OR BOTH OF THOSE
000800*>    PARAGRAPH LIBRARIES -- THE PARAGRAPHS ASSUME THESE NAMES
000900*>    EXIST AND DO NOT DECLARE THEIR OWN.
001000*>-------------------------------------------------------------
001100*>    03/05/11 RG  ORIGINAL WRITE-UP (TICKET LC-0003).
001200*>    03/14/11 RG  ADDED NZ-VALID... FIELDS FOR THE FIELD-TYPE
001300*>                 CHECKS THAT MOVED IN WITH PLVALID8.CBL
001400*>                 (TICKET LC-0005).
001500*>-------------------------------------------------------------
001600
001700      01 NZ-RAW-VALUE                PIC X(100).
001800      01 NZ-RAW-LENGTH                PIC 9(03) COMP.
001900      01 NZ-SCAN-INDEX                PIC 9(03) COMP.
002000      01 NZ-ONE-CHAR                  PIC X(01).
002100
002200      01 NZ-DIGIT-WORK.
002300         05 NZ-DIGIT-BUFFER           PIC X(30).
002400         05 NZ-DIGIT-COUNT            PIC 9(03) COMP.
002500
002600      01 NZ-OUT-PHONE                 PIC X(10).
002700      01 NZ-OUT-PHONE-PRESENT         PIC X(01).
002800         88 NZ-PHONE-IS-PRESENT       VALUE "Y".
002900         88 NZ-PHONE-IS-ABSENT        VALUE "N".
003000
003100      01 NZ-OUT-EMAIL                 PIC X(100).
003200      01 NZ-OUT-EMAIL-PRESENT         PIC X(01).
003300         88 NZ-EMAIL-IS-PRESENT       VALUE "Y".
003400         88 NZ-EMAIL-IS-ABSENT        VALUE "N".
003500
003600      01 NZ-OUT-AADHAR                PIC X(12).
003700      01 NZ-OUT-AADHAR-PRESENT        PIC X(01).
003800         88 NZ-AADHAR-IS-PRESENT      VALUE "Y".
003900         88 NZ-AADHAR-IS-ABSENT       VALUE "N".
004000
004100      01 NZ-OUT-NAME                  PIC X(100).
004200      01 NZ-OUT-NAME-PRESENT          PIC X(01).
004300         88 NZ-NAME-IS-PRESENT        VALUE "Y".
004400         88 NZ-NAME-IS-ABSENT         VALUE "N".
004500
004600      01 NZ-AT-POSITION               PIC 9(03) COMP.
004700      01 NZ-DOT-FOUND-SW              PIC X(01).
004800         88 NZ-DOT-WAS-FOUND          VALUE "Y".
004850      01 NZ-SPACE-FOUND-SW            PIC X(01).
004900
005000      01 NZ-VALID-FIELD-TYPE          PIC X(08).
005100      01 NZ-VALID-VALUE               PIC X(100).
005200      01 NZ-VALID-RESULT-SW           PIC X(01).
005300         88 NZ-VALID-RESULT-OK        VALUE "Y".
005400         88 NZ-VALID-RESULT-BAD       VALUE "N".
005500      01 NZ-VALID-DATE-FORMAT-INDEX   PIC 9(01) COMP.
005600*
