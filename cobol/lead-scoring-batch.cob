000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LEAD-SCORING-BATCH.
000300 AUTHOR. R GUTIERREZ.
000400 INSTALLATION. CONSUMER LENDING DATA SHOP.
000500 DATE-WRITTEN. 01/30/88.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*--------------------------------------------------------------*
001000*    CHANGE LOG                                                *
001100*--------------------------------------------------------------*
001110*    01/30/88 LF  ORIGINAL WRITE-UP.  STATE-CODE MAINTENANCE --
001120*                 DISPLAY, VALIDATE AND REWRITE EACH STATE-FILE
001130*                 RECORD IN TURN (TICKET AP-0349).
001200*    06/09/13 RG  REWRITTEN AS THE LEAD SCORING BATCH.  SCORES
001210*                 EVERY LEAD ON SIX
001300*                 ADDITIVE FACTORS AND REWRITES THE SCORE AND A
001400*                 PLAIN-ENGLISH REASON STRING BACK ONTO THE LEAD
001500*                 RECORD (TICKET LC-0047).
001600*    11/02/14 RG  THE "BOTH MULTIPLE" CASE CAN ADD UP TO 110 --
001700*                 CAPPED THE TOTAL AT 100 BEFORE BUILDING THE
001800*                 REASON STRING, NOT AFTER, SO A CAPPED LEAD
001900*                 STILL SHOWS EVERY FACTOR THAT ACTUALLY APPLIED
002000*                 (TICKET LC-0063).
002100*    98/12/14 RG  Y2K.  THIS PROGRAM NEVER TOUCHES
002200*                 LEAD-CREATED-DATE, SO NO CHANGE IS NEEDED HERE
002300*                 (TICKET LC-0041).
002400*    02/26/15 RG  REBUILT AS A STANDALONE NIGHTLY STEP, RUN OVER
002500*                 THE WHOLE LEAD FILE RATHER THAN ON DEMAND FROM
002600*                 A SCREEN, BORROWING THE FULL-FILE REWRITE SHAPE
002700*                 THE OLD STATE-CODE AND VOUCHER-SELECTION
002800*                 SCREENS USED RECORD BY RECORD (TICKET LC-0122).
002900*    06/22/15 RG  TAKE AN OPTIONAL SINGLE LEAD-ID FROM THE
003000*                 NIGHTLY DRIVER SO AN ON-DEMAND RE-SCORE OF ONE
003100*                 LEAD DOES NOT HAVE TO WALK THE WHOLE FILE --
003200*                 A BLANK LEAD-ID STILL MEANS SCORE EVERY LEAD
003300*                 (TICKET LC-0123).
003400*--------------------------------------------------------------*
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300     COPY "SLLEAD.CBL".
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800     COPY "FDLEAD.CBL".
004900
005000 WORKING-STORAGE SECTION.
005100
005200     01 SC-LEAD-EOF-SW               PIC X(01).
005300        88 SC-AT-END-OF-LEAD-FILE     VALUE "Y".
005400
005500     01 SC-RAW-SCORE                 PIC 9(03) COMP VALUE ZERO.
005600     01 SC-LEADS-SCORED               PIC 9(07) COMP VALUE ZERO.
005700
005800*--------------------------------------------------------------*
005900*    ONE 88-LEVEL FLAG PER FACTOR SO THE REASON-STRING BUILD CAN
006000*    RE-WALK THE SAME SIX FACTORS, IN THE SAME ORDER, A SECOND
006100*    TIME WITHOUT RE-TESTING THE LEAD RECORD ITSELF.
006200*--------------------------------------------------------------*
006300     01 SC-FACTOR-SWITCHES.
006400        05 SC-HAS-EMAIL-SW           PIC X(01) VALUE "N".
006500           88 SC-HAS-EMAIL-APPLIED     VALUE "Y".
006600        05 SC-HAS-PHONE-SW           PIC X(01) VALUE "N".
006700           88 SC-HAS-PHONE-APPLIED     VALUE "Y".
006800        05 SC-HAS-AADHAR-SW          PIC X(01) VALUE "N".
006900           88 SC-HAS-AADHAR-APPLIED    VALUE "Y".
007000        05 SC-HAS-NAME-SW            PIC X(01) VALUE "N".
007100           88 SC-HAS-NAME-APPLIED      VALUE "Y".
007200        05 SC-MULTI-SOURCE-SW        PIC X(01) VALUE "N".
007300           88 SC-MULTI-SOURCE-APPLIED  VALUE "Y".
007400        05 SC-MULTI-PRODUCT-SW       PIC X(01) VALUE "N".
007500           88 SC-MULTI-PRODUCT-APPLIED VALUE "Y".
007600
007700*--------------------------------------------------------------*
007800*    TRIMMED-LENGTH WORK FIELDS -- A SPACE-PADDED PIC X FIELD IS
007900*    "PRESENT" ONLY WHEN IT HAS SOME NON-SPACE CONTENT, SAME RULE
008000*    THE INTAKE PROGRAM USES FOR ITS OWN PRESENCE CHECKS.
008100*--------------------------------------------------------------*
008200     01 SC-REASON-BUILD-SW           PIC X(01) VALUE "N".
008300        88 SC-REASON-HAS-A-FACTOR      VALUE "Y".
008400     01 SC-REASON-POINTER            PIC 9(03) COMP.
008500
008600*--------------------------------------------------------------*
008700*    LS-SCORE-LEAD-ID COMES FROM THE NIGHTLY DRIVER'S RUN-
008800*    CONTROL CARD -- SPACES MEANS SCORE THE WHOLE FILE (THE
008900*    NIGHTLY CASE); A SPECIFIC LEAD-ID MEANS SCORE ONLY THAT ONE
009000*    LEAD (THE ON-DEMAND CASE), TICKET LC-0123.
009100*--------------------------------------------------------------*
009200 LINKAGE SECTION.
009300
009400     01 LS-SCORE-LEAD-ID             PIC X(36).
009500
009600
009700 PROCEDURE DIVISION USING LS-SCORE-LEAD-ID.
009800
009900 SC-RUN-LEAD-SCORING.
010000
010100     MOVE ZERO TO SC-LEADS-SCORED.
010200     OPEN I-O LEAD-FILE.
010300     MOVE "N" TO SC-LEAD-EOF-SW.
010400     PERFORM SC-SCORE-ONE-LEAD-RECORD
010500        UNTIL SC-AT-END-OF-LEAD-FILE.
010600     CLOSE LEAD-FILE.
010700
010800 SC-RUN-LEAD-SCORING-EXIT.
010900     EXIT PROGRAM.
011000*
011100*--------------------------------------------------------------*
011200*    SCORE, BUILD THE REASON STRING, AND REWRITE ONE LEAD IN
011300*    PLACE -- SAME OPEN I-O/REWRITE IDIOM AS
011400*    UE-MERGE-FOUND-LEAD-AND-REWRITE IN lead-upsert-engine.cob.
011500*--------------------------------------------------------------*
011600 SC-SCORE-ONE-LEAD-RECORD.
011700
011800     READ LEAD-FILE NEXT RECORD
011900        AT END
012000           MOVE "Y" TO SC-LEAD-EOF-SW
012100        NOT AT END
012200           IF LS-SCORE-LEAD-ID = SPACES
012300              OR LEAD-ID = LS-SCORE-LEAD-ID
012400              PERFORM SC-EVALUATE-ALL-FACTORS
012500              PERFORM SC-BUILD-REASON-STRING
012600              MOVE SC-RAW-SCORE TO LEAD-SCORE
012700              REWRITE LEAD-RECORD
012800              ADD 1 TO SC-LEADS-SCORED.
012900*
013000*--------------------------------------------------------------*
013100*    SIX ADDITIVE FACTORS, EVALUATED IN THE SHOP'S OWN FIXED
013200*    ORDER -- EMAIL, PHONE, AADHAR, NAME, MULTIPLE SOURCES,
013300*    MULTIPLE PRODUCTS.  CAP THE RUNNING TOTAL AT 100 LAST SO A
013400*    CAPPED LEAD STILL SHOWS EVERY FACTOR THAT REALLY APPLIED.
013500*--------------------------------------------------------------*
013600 SC-EVALUATE-ALL-FACTORS.
013700
013800     MOVE ZERO TO SC-RAW-SCORE.
013900     MOVE "N" TO SC-HAS-EMAIL-SW SC-HAS-PHONE-SW SC-HAS-AADHAR-SW
014000                 SC-HAS-NAME-SW SC-MULTI-SOURCE-SW
014100                 SC-MULTI-PRODUCT-SW.
014200
014300     IF LEAD-EMAIL NOT = SPACES
014400        ADD 30 TO SC-RAW-SCORE
014500        MOVE "Y" TO SC-HAS-EMAIL-SW.
014600
014700     IF LEAD-PHONE NOT = SPACES
014800        ADD 30 TO SC-RAW-SCORE
014900        MOVE "Y" TO SC-HAS-PHONE-SW.
015000
015100     IF LEAD-AADHAR NOT = SPACES
015200        ADD 20 TO SC-RAW-SCORE
015300        MOVE "Y" TO SC-HAS-AADHAR-SW.
015400
015500     IF LEAD-NAME NOT = SPACES
015600        ADD 10 TO SC-RAW-SCORE
015700        MOVE "Y" TO SC-HAS-NAME-SW.
015800
015900     IF LEAD-SOURCES-COUNT > 1
016000        ADD 10 TO SC-RAW-SCORE
016100        MOVE "Y" TO SC-MULTI-SOURCE-SW.
016200
016300     IF LEAD-PRODUCTS-COUNT > 1
016400        ADD 10 TO SC-RAW-SCORE
016500        MOVE "Y" TO SC-MULTI-PRODUCT-SW.
016600
016700     IF SC-RAW-SCORE > 100
016800        MOVE 100 TO SC-RAW-SCORE.
016900*
017000*--------------------------------------------------------------*
017100*    "SCORE BASED ON: FACTOR1 (+N), FACTOR2 (+M), ..." LISTING
017200*    ONLY THE FACTORS THAT APPLIED, IN THE SAME FIXED ORDER THEY
017300*    WERE EVALUATED IN -- OR "NO SCORING FACTORS APPLIED" WHEN
017400*    NONE DID.
017500*--------------------------------------------------------------*
017600 SC-BUILD-REASON-STRING.
017700
017800     MOVE SPACES TO LEAD-SCORE-REASON.
017900     MOVE 1 TO SC-REASON-POINTER.
018000     MOVE "N" TO SC-REASON-BUILD-SW.
018100
018200     IF SC-HAS-EMAIL-APPLIED
018300        PERFORM SC-APPEND-HAS-EMAIL.
018400     IF SC-HAS-PHONE-APPLIED
018500        PERFORM SC-APPEND-HAS-PHONE.
018600     IF SC-HAS-AADHAR-APPLIED
018700        PERFORM SC-APPEND-HAS-AADHAR.
018800     IF SC-HAS-NAME-APPLIED
018900        PERFORM SC-APPEND-HAS-NAME.
019000     IF SC-MULTI-SOURCE-APPLIED
019100        PERFORM SC-APPEND-MULTI-SOURCE.
019200     IF SC-MULTI-PRODUCT-APPLIED
019300        PERFORM SC-APPEND-MULTI-PRODUCT.
019400
019500     IF NOT SC-REASON-HAS-A-FACTOR
019600        MOVE "No scoring factors applied" TO LEAD-SCORE-REASON.
019700*
019800*--------------------------------------------------------------*
019900*    EACH APPEND PARAGRAPH RUNS THE SEPARATOR CHECK FIRST, THEN
020000*    STRINGS ITS OWN LITERAL IN AT THE CURRENT POINTER POSITION --
020100*    NO RE-SCAN OF WHAT IS ALREADY IN LEAD-SCORE-REASON IS EVER
020200*    NEEDED, SO AN EMBEDDED SPACE IN AN EARLIER FACTOR'S TEXT
020300*    (E.G. "HASEMAIL (+30)") CANNOT TRUNCATE THE BUILD.
020400*--------------------------------------------------------------*
020500 SC-APPEND-HAS-EMAIL.
020600
020700     PERFORM SC-APPEND-SEPARATOR-IF-NEEDED.
020800     STRING "hasEmail (+30)" DELIMITED BY SIZE
020900        INTO LEAD-SCORE-REASON
021000        WITH POINTER SC-REASON-POINTER.
021100     MOVE "Y" TO SC-REASON-BUILD-SW.
021200*
021300 SC-APPEND-HAS-PHONE.
021400
021500     PERFORM SC-APPEND-SEPARATOR-IF-NEEDED.
021600     STRING "hasPhone (+30)" DELIMITED BY SIZE
021700        INTO LEAD-SCORE-REASON
021800        WITH POINTER SC-REASON-POINTER.
021900     MOVE "Y" TO SC-REASON-BUILD-SW.
022000*
022100 SC-APPEND-HAS-AADHAR.
022200
022300     PERFORM SC-APPEND-SEPARATOR-IF-NEEDED.
022400     STRING "hasAadhar (+20)" DELIMITED BY SIZE
022500        INTO LEAD-SCORE-REASON
022600        WITH POINTER SC-REASON-POINTER.
022700     MOVE "Y" TO SC-REASON-BUILD-SW.
022800*
022900 SC-APPEND-HAS-NAME.
023000
023100     PERFORM SC-APPEND-SEPARATOR-IF-NEEDED.
023200     STRING "hasName (+10)" DELIMITED BY SIZE
023300        INTO LEAD-SCORE-REASON
023400        WITH POINTER SC-REASON-POINTER.
023500     MOVE "Y" TO SC-REASON-BUILD-SW.
023600*
023700 SC-APPEND-MULTI-SOURCE.
023800
023900     PERFORM SC-APPEND-SEPARATOR-IF-NEEDED.
024000     STRING "multipleSources (+10)" DELIMITED BY SIZE
024100        INTO LEAD-SCORE-REASON
024200        WITH POINTER SC-REASON-POINTER.
024300     MOVE "Y" TO SC-REASON-BUILD-SW.
024400*
024500 SC-APPEND-MULTI-PRODUCT.
024600
024700     PERFORM SC-APPEND-SEPARATOR-IF-NEEDED.
024800     STRING "multipleProducts (+10)" DELIMITED BY SIZE
024900        INTO LEAD-SCORE-REASON
025000        WITH POINTER SC-REASON-POINTER.
025100     MOVE "Y" TO SC-REASON-BUILD-SW.
025200*
025300*--------------------------------------------------------------*
025400*    "SCORE BASED ON: " GOES ON ONLY ONCE, AHEAD OF THE FIRST
025500*    FACTOR; ", " SEPARATES EVERY FACTOR AFTER THE FIRST ONE.
025600*--------------------------------------------------------------*
025700 SC-APPEND-SEPARATOR-IF-NEEDED.
025800
025900     IF SC-REASON-HAS-A-FACTOR
026000        STRING ", " DELIMITED BY SIZE
026100           INTO LEAD-SCORE-REASON
026200           WITH POINTER SC-REASON-POINTER
026300     ELSE
026400        STRING "Score based on: " DELIMITED BY SIZE
026500           INTO LEAD-SCORE-REASON
026600           WITH POINTER SC-REASON-POINTER.
026700*
