000100*
000200*> SLRUNCTL.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    FILE-CONTROL ENTRY FOR RUN-CONTROL-FILE.
000600*>-------------------------------------------------------------
000700*>    02/19/15 RG  ORIGINAL WRITE-UP (TICKET LC-0118).
000800*>-------------------------------------------------------------
000900
001000         SELECT RUN-CONTROL-FILE
001100                ASSIGN TO "RUNCTFIL"
001200                ORGANIZATION IS SEQUENTIAL.
001300*
