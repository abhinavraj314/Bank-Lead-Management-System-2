000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CANONICAL-FIELD-DEDUP.
000300 AUTHOR. R GUTIERREZ.
000400 INSTALLATION. CONSUMER LENDING DATA SHOP.
000500 DATE-WRITTEN. 07/19/90.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*--------------------------------------------------------------*
001000*    CHANGE LOG                                                *
001100*--------------------------------------------------------------*
001110*    07/19/90 LF  ORIGINAL WRITE-UP.  READS A SINGLE CONTROL
001120*                 RECORD, DECIDES WHAT IT DRIVES, AND ACTS
001130*                 (TICKET AP-0401).
001200*    03/14/11 RG  REWRITTEN TO READ CANONICAL-FIELD-FILE INSTEAD
001210*                 OF THE OLD CONTROL RECORD.  READS THE ACTIVE
001300*                 CANONICAL FIELD DEFINITIONS AND WORKS OUT WHICH OF
001400*                 EMAIL/PHONE/AADHAR ARE ACTUALLY CONFIGURED AS
001500*                 UPLOAD COLUMNS (TICKET LC-0005).
001600*    09/30/11 RG  ADDED THE "NONE CONFIGURED" FALLBACK -- A SHOP
001700*                 WITH NO IDENTIFIER-SHAPED CANONICAL FIELD GETS
001800*                 ALL THREE SWITCHES ON RATHER THAN A SWEEP THAT
001900*                 CAN NEVER MATCH ANYTHING (TICKET LC-0024).
002000*    98/12/14 RG  Y2K.  NO DATE FIELDS READ OR WRITTEN BY THIS
002100*                 PROGRAM -- NOTHING TO CHANGE, NOTED FOR THE
002200*                 FILE (TICKET LC-0041).
002300*    02/26/15 RG  PULLED OUT OF THE OLD CONTROL-FILE MAINTENANCE
002400*                 SCREEN SHAPE AND REBUILT AS A STANDALONE BATCH
002500*                 STEP -- RUNS THE ALL-LEADS DEDUP SWEEP DIRECTLY
002600*                 INSTEAD OF JUST PRINTING THE DERIVED SWITCHES
002700*                 (TICKET LC-0120).
002800*--------------------------------------------------------------*
002900*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600
003700     COPY "SLCANFLD.CBL".
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200     COPY "FDCANFLD.CBL".
004300
004400 WORKING-STORAGE SECTION.
004500
004600     COPY "WS02NORM.CBL".
004700     COPY "WS03HDRM.CBL".
004800
004900     01 CD-CANFLD-EOF-SW            PIC X(01).
005000        88 CD-AT-END-OF-CANFLD       VALUE "Y".
005100
005200     01 CD-NAME-MATCH-SW            PIC X(01).
005300        88 CD-NAME-IS-A-MATCH        VALUE "Y".
005400
005500     01 CD-SYN-SCAN-INDEX           PIC 9(02) COMP.
005600
005700*--------------------------------------------------------------*
005800*    THE THREE DERIVED SWITCHES, PLUS A FOURTH "ANYTHING FOUND
005900*    YET" SWITCH SO THE ALL-DEFAULT-ON FALLBACK CAN TELL WHETHER
006000*    THE LOOP OVER THE ACTIVE FIELDS EVER TURNED ONE ON.
006100*--------------------------------------------------------------*
006200     01 CD-USE-EMAIL-SW             PIC X(01) VALUE "N".
006300        88 CD-USE-EMAIL-YES          VALUE "Y".
006400     01 CD-USE-PHONE-SW             PIC X(01) VALUE "N".
006500        88 CD-USE-PHONE-YES          VALUE "Y".
006600     01 CD-USE-AADHAR-SW            PIC X(01) VALUE "N".
006700        88 CD-USE-AADHAR-YES         VALUE "Y".
006800     01 CD-ANY-SWITCH-ON-SW         PIC X(01) VALUE "N".
006900        88 CD-AT-LEAST-ONE-SWITCH-ON VALUE "Y".
007000
007100*--------------------------------------------------------------*
007200*    SYNONYM CONSTANTS FOR THE THREE IDENTIFIER FAMILIES, LAID
007300*    OUT AS A BLOCK OF VALUE-CLAUSE FILLER WITH A REDEFINES TABLE
007400*    VIEW OVER IT, SAME AS SYN-HEADER-CONSTANTS IN WS03HDRM.CBL.
007500*    EACH ENTRY IS THE NORMALIZED (UPPER-CASE, UNDERSCORE-
007600*    COLLAPSED) FORM OF ONE OF THE NAMES THE UPLOAD SCREEN USED
007700*    TO ACCEPT FOR THAT IDENTIFIER BEFORE CANONICAL FIELDS TOOK
007800*    OVER.
007900*--------------------------------------------------------------*
008000     01 CD-EMAIL-SYN-CONSTANTS.
008100         05 FILLER PIC X(20) VALUE "EMAIL               ".
008200         05 FILLER PIC X(20) VALUE "EMAIL_ID            ".
008300         05 FILLER PIC X(20) VALUE "EMAILID             ".
008400         05 FILLER PIC X(20) VALUE "MAIL                ".
008500         05 FILLER PIC X(20) VALUE "E_MAIL              ".
008600         05 FILLER PIC X(20) VALUE "EMAIL_ADDRESS       ".
008700
008800     01 CD-EMAIL-SYN-TABLE REDEFINES CD-EMAIL-SYN-CONSTANTS.
008900         05 CD-EMAIL-SYN-ENTRY        PIC X(20) OCCURS 6 TIMES.
009000
009100     01 CD-PHONE-SYN-CONSTANTS.
009200         05 FILLER PIC X(20) VALUE "PHONE_NUMBER        ".
009300         05 FILLER PIC X(20) VALUE "PHONE               ".
009400         05 FILLER PIC X(20) VALUE "PHONENUMBER         ".
009500         05 FILLER PIC X(20) VALUE "MOBILE              ".
009600         05 FILLER PIC X(20) VALUE "MOBILE_NUMBER       ".
009700         05 FILLER PIC X(20) VALUE "CONTACT             ".
009800         05 FILLER PIC X(20) VALUE "CONTACT_NUMBER      ".
009900
010000     01 CD-PHONE-SYN-TABLE REDEFINES CD-PHONE-SYN-CONSTANTS.
010100         05 CD-PHONE-SYN-ENTRY        PIC X(20) OCCURS 7 TIMES.
010200
010300     01 CD-AADHAR-SYN-CONSTANTS.
010400         05 FILLER PIC X(20) VALUE "AADHAR_NUMBER       ".
010500         05 FILLER PIC X(20) VALUE "AADHAR              ".
010600         05 FILLER PIC X(20) VALUE "AADHAAR             ".
010700         05 FILLER PIC X(20) VALUE "AADHAAR_NUMBER      ".
010800         05 FILLER PIC X(20) VALUE "AADHAR_NO           ".
010900
011000     01 CD-AADHAR-SYN-TABLE REDEFINES CD-AADHAR-SYN-CONSTANTS.
011100         05 CD-AADHAR-SYN-ENTRY       PIC X(20) OCCURS 5 TIMES.
011200
011300*--------------------------------------------------------------*
011400*    LINKAGE-SHAPED CALL AREA FOR LEAD-DEDUPLICATION.CBL -- MUST
011500*    LINE UP BYTE FOR BYTE WITH ITS DD- LINKAGE FIELDS.  MODE
011600*    "L" (ALL LEADS) IS THE ONLY ONE THIS PROGRAM EVER USES, SO
011700*    DD-PRODUCT-ID IS ALWAYS PASSED BLANK.
011800*--------------------------------------------------------------*
011900     01 CD-DEDUP-MODE               PIC X(01) VALUE "L".
012000     01 CD-DEDUP-PRODUCT-ID         PIC X(10).
012100     01 CD-DEDUP-USE-EMAIL          PIC X(01).
012200     01 CD-DEDUP-USE-PHONE          PIC X(01).
012300     01 CD-DEDUP-USE-AADHAR         PIC X(01).
012400     01 CD-DEDUP-TOTAL-LEADS        PIC 9(07).
012500     01 CD-DEDUP-DUPLICATES-FOUND   PIC 9(07).
012600     01 CD-DEDUP-LEADS-MERGED       PIC 9(07).
012700     01 CD-DEDUP-FINAL-LEAD-COUNT   PIC 9(07).
012800
012900 PROCEDURE DIVISION.
013000
013100 CD-RUN-CANONICAL-FIELD-DEDUP.
013200
013300     PERFORM CD-DERIVE-DEDUP-CONFIG-FROM-CANONICAL-FIELDS.
013400     PERFORM CD-RUN-DEDUP-OVER-ALL-LEADS.
013500
013600 CD-RUN-CANONICAL-FIELD-DEDUP-EXIT.
013700     EXIT PROGRAM.
013800*
013900*--------------------------------------------------------------*
014000*    SPEC STEP -- READ THE ACTIVE CANONICAL FIELDS, CHECK EACH
014100*    ONE'S NORMALIZED NAME AGAINST THE THREE SYNONYM TABLES (OR
014200*    ITS DECLARED TYPE, WHICH ALWAYS COUNTS REGARDLESS OF NAME),
014300*    AND TURN ON THE MATCHING SWITCH.  IF NOTHING TURNED ON BY
014400*    THE TIME THE FILE IS EXHAUSTED, DEFAULT ALL THREE ON.
014500*--------------------------------------------------------------*
014600 CD-DERIVE-DEDUP-CONFIG-FROM-CANONICAL-FIELDS.
014700
014800     MOVE "N" TO CD-USE-EMAIL-SW.
014900     MOVE "N" TO CD-USE-PHONE-SW.
015000     MOVE "N" TO CD-USE-AADHAR-SW.
015100     MOVE "N" TO CD-ANY-SWITCH-ON-SW.
015200
015300     OPEN INPUT CANONICAL-FIELD-FILE.
015400     MOVE "N" TO CD-CANFLD-EOF-SW.
015500     PERFORM CD-CHECK-ONE-CANONICAL-FIELD
015600        UNTIL CD-AT-END-OF-CANFLD.
015700     CLOSE CANONICAL-FIELD-FILE.
015800
015900     IF NOT CD-AT-LEAST-ONE-SWITCH-ON
016000        MOVE "Y" TO CD-USE-EMAIL-SW
016100        MOVE "Y" TO CD-USE-PHONE-SW
016200        MOVE "Y" TO CD-USE-AADHAR-SW.
016300*
016400 CD-CHECK-ONE-CANONICAL-FIELD.
016500
016600     READ CANONICAL-FIELD-FILE NEXT RECORD
016700        AT END
016800           MOVE "Y" TO CD-CANFLD-EOF-SW
016900        NOT AT END
017000           IF CF-ACTIVE-YES
017100              PERFORM CD-APPLY-ONE-ACTIVE-FIELD.
017200*
017300*--------------------------------------------------------------*
017400*    NZ-NORMALIZE-HEADER (OUT OF PLVALID8.CBL) ALREADY TRIMS,
017410*    UPPER-CASES AND COLLAPSES WHITESPACE TO UNDERSCORES -- SAME
017420*    RULE THE UPLOAD SIDE USES FOR INCOMING HEADER WORDS -- SO
017600*    THIS JUST FEEDS THE FIELD NAME THROUGH IT AND SCANS THE
017610*    THREE SYNONYM TABLES.
017700*--------------------------------------------------------------*
017800 CD-APPLY-ONE-ACTIVE-FIELD.
017900
018000     MOVE CF-FIELD-NAME TO NZ-HEADER-RAW.
018100     PERFORM NZ-NORMALIZE-HEADER.
018200
018300     MOVE 1 TO CD-SYN-SCAN-INDEX.
018400     MOVE "N" TO CD-NAME-MATCH-SW.
018500     PERFORM CD-CHECK-ONE-EMAIL-SYNONYM
018600        UNTIL CD-SYN-SCAN-INDEX > 6 OR CD-NAME-IS-A-MATCH.
018700     IF CD-NAME-IS-A-MATCH OR CF-TYPE-IS-EMAIL
018800        MOVE "Y" TO CD-USE-EMAIL-SW
018900        MOVE "Y" TO CD-ANY-SWITCH-ON-SW.
019000
019100     MOVE 1 TO CD-SYN-SCAN-INDEX.
019200     MOVE "N" TO CD-NAME-MATCH-SW.
019300     PERFORM CD-CHECK-ONE-PHONE-SYNONYM
019400        UNTIL CD-SYN-SCAN-INDEX > 7 OR CD-NAME-IS-A-MATCH.
019500     IF CD-NAME-IS-A-MATCH OR CF-TYPE-IS-PHONE
019600        MOVE "Y" TO CD-USE-PHONE-SW
019700        MOVE "Y" TO CD-ANY-SWITCH-ON-SW.
019800
019900     MOVE 1 TO CD-SYN-SCAN-INDEX.
020000     MOVE "N" TO CD-NAME-MATCH-SW.
020100     PERFORM CD-CHECK-ONE-AADHAR-SYNONYM
020200        UNTIL CD-SYN-SCAN-INDEX > 5 OR CD-NAME-IS-A-MATCH.
020300     IF CD-NAME-IS-A-MATCH
020400        MOVE "Y" TO CD-USE-AADHAR-SW
020500        MOVE "Y" TO CD-ANY-SWITCH-ON-SW.
020600*
020700 CD-CHECK-ONE-EMAIL-SYNONYM.
020800
020900     IF NZ-HEADER-NORMALIZED(1:20) =
020910        CD-EMAIL-SYN-ENTRY(CD-SYN-SCAN-INDEX)
021000        MOVE "Y" TO CD-NAME-MATCH-SW.
021100     ADD 1 TO CD-SYN-SCAN-INDEX.
021200*
021300 CD-CHECK-ONE-PHONE-SYNONYM.
021400
021500     IF NZ-HEADER-NORMALIZED(1:20) =
021510        CD-PHONE-SYN-ENTRY(CD-SYN-SCAN-INDEX)
021600        MOVE "Y" TO CD-NAME-MATCH-SW.
021700     ADD 1 TO CD-SYN-SCAN-INDEX.
021800*
021900 CD-CHECK-ONE-AADHAR-SYNONYM.
022000
022100     IF NZ-HEADER-NORMALIZED(1:20) =
022110        CD-AADHAR-SYN-ENTRY(CD-SYN-SCAN-INDEX)
022200        MOVE "Y" TO CD-NAME-MATCH-SW.
022300     ADD 1 TO CD-SYN-SCAN-INDEX.
022400*
022500*--------------------------------------------------------------*
022600*    FEED THE DERIVED CONFIG INTO THE ALL-LEADS DEDUP SWEEP AND
022700*    LET IT REPORT ITS OWN STATISTICS -- THIS PROGRAM HAS NOTHING
022800*    FURTHER TO DO WITH THEM.
022900*--------------------------------------------------------------*
023000 CD-RUN-DEDUP-OVER-ALL-LEADS.
023100
023200     MOVE "L"    TO CD-DEDUP-MODE.
023300     MOVE SPACES TO CD-DEDUP-PRODUCT-ID.
023400     MOVE CD-USE-EMAIL-SW  TO CD-DEDUP-USE-EMAIL.
023500     MOVE CD-USE-PHONE-SW  TO CD-DEDUP-USE-PHONE.
023600     MOVE CD-USE-AADHAR-SW TO CD-DEDUP-USE-AADHAR.
023700
023800     CALL "LEAD-DEDUPLICATION" USING CD-DEDUP-MODE
023900           CD-DEDUP-PRODUCT-ID CD-DEDUP-USE-EMAIL CD-DEDUP-USE-PHONE
024000           CD-DEDUP-USE-AADHAR CD-DEDUP-TOTAL-LEADS
024100           CD-DEDUP-DUPLICATES-FOUND CD-DEDUP-LEADS-MERGED
024200           CD-DEDUP-FINAL-LEAD-COUNT.
024300*
024400*--------------------------------------------------------------*
024500*    SHARED HEADER-NORMALIZE PARAGRAPH LIVES HERE, NOT IN THIS
024600*    PROGRAM -- SAME LIBRARY lead-upload-intake.cob COPIES.
024700*--------------------------------------------------------------*
024800     COPY "PLVALID8.CBL".
024900     COPY "PLNORMLZ.CBL".
