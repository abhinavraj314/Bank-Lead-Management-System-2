000100*
000200*> WS05OLDS.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    WORKING-STORAGE SCRATCH AREA FOR PLOLDEST.CBL.  CALLER
000600*>    LOADS OL-CANDIDATE-DATE(1) THRU (OL-CANDIDATE-COUNT) WITH
000700*>    THE CREATED-DATE OF EACH MEMBER OF A DUPLICATE GROUP (OR
000800*>    PRODUCT GROUP) BEFORE PERFORMING OL-FIND-OLDEST-CANDIDATE.
000900*>-------------------------------------------------------------
001000*>    03/16/11 RG  ORIGINAL WRITE-UP (TICKET LC-0006).
001100*>-------------------------------------------------------------
001200
001300      01 OL-CANDIDATE-DATES.
001400         05 OL-CANDIDATE-DATE OCCURS 50 TIMES
001500                                       PIC 9(08).
001600      01 OL-CANDIDATE-COUNT           PIC 9(02) COMP.
001700      01 OL-OLDEST-INDEX              PIC 9(02) COMP.
001800      01 OL-SCAN-INDEX                PIC 9(02) COMP.
001900      01 OL-BEST-DATE                 PIC 9(08).
002000*
