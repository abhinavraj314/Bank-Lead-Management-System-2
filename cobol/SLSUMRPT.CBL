000100*
000200*> SLSUMRPT.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    FILE-CONTROL ENTRY FOR SUMMARY-REPORT-FILE.
000600*>-------------------------------------------------------------
000700*>    04/02/13 RG  ORIGINAL WRITE-UP (TICKET LC-0041).
000800*>-------------------------------------------------------------
000900
001000         SELECT SUMMARY-REPORT-FILE
001100                ASSIGN TO "SUMRPFIL"
001200                ORGANIZATION IS LINE SEQUENTIAL.
001300*
