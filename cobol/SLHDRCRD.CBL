000100*
000200*> SLHDRCRD.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    FILE-CONTROL ENTRY FOR HEADER-CARD-FILE.
000600*>-------------------------------------------------------------
000700*>    03/22/11 RG  ORIGINAL WRITE-UP (TICKET LC-0007).
000800*>-------------------------------------------------------------
000900
001000         SELECT HEADER-CARD-FILE
001100                ASSIGN TO "HDRCDFIL"
001200                ORGANIZATION IS SEQUENTIAL.
001300*
