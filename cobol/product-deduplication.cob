000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PRODUCT-DEDUPLICATION.
000300 AUTHOR. R GUTIERREZ.
000400 INSTALLATION. CONSUMER LENDING DATA SHOP.
000500 DATE-WRITTEN. 09/12/86.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*--------------------------------------------------------------*
001000*    CHANGE LOG                                                *
001100*--------------------------------------------------------------*
001110*    09/12/86 LF  ORIGINAL WRITE-UP.  LOOK UP A SELECTED VOUCHER,
001120*                 CHECK WHETHER IT IS ALREADY IN THAT PAY STATE,
001130*                 AND RE-POINT/REWRITE IF NOT (TICKET AP-0287).
001200*    04/11/11 RG  REWRITTEN AS THE PRODUCT DEDUP SWEEP.  GROUPS
001210*                 PRODUCT-FILE BY
001300*                 NORMALIZED NAME, KEEPS THE OLDEST OF EACH
001400*                 DUPLICATE GROUP, RE-POINTS EVERY AFFECTED LEAD
001500*                 AND SOURCE TO IT (TICKET LC-0012).
001600*    03/21/13 RG  LEAD RE-POINT NOW ALSO FIXES THE LEAD'S OWN
001700*                 PRODUCTS-SEEN LIST -- A LEAD THAT SURVIVED A
001800*                 PRODUCT MERGE WAS STILL CARRYING THE REMOVED
001900*                 PRODUCT CODE IN THAT LIST (TICKET LC-0033).
002000*    98/12/14 RG  Y2K.  PRODUCT-CREATED-DATE IS ALREADY CCYYMMDD
002100*                 AND PLOLDEST.CBL TREATS A ZERO DATE AS "NEVER
002200*                 WINS", SO THE CENTURY ROLLOVER NEEDS NO CHANGE
002300*                 HERE (TICKET LC-0041).
002400*    02/26/15 RG  PULLED OUT OF THE OLD PAY-SELECTED-VOUCHER
002500*                 SCREEN SHAPE AND REBUILT AS A STANDALONE BATCH
002600*                 STEP, RUN AS PART OF THE NIGHTLY CYCLE RATHER
002700*                 THAN ON DEMAND (TICKET LC-0121).
002800*--------------------------------------------------------------*
002900*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600
003700     COPY "SLPRODCT.CBL".
003800     COPY "SLLEAD.CBL".
003900     COPY "SLSORC02.CBL".
004000     COPY "SLMRGDTL.CBL".
004100     COPY "SLSUMRPT.CBL".
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600     COPY "FDPRODCT.CBL".
004700     COPY "FDLEAD.CBL".
004800     COPY "FDSORC02.CBL".
004900     COPY "FDMRGDTL.CBL".
005000     COPY "FDSUMRPT.CBL".
005100
005200 WORKING-STORAGE SECTION.
005300
005400     COPY "WS05OLDS.CBL".
005500
005600*--------------------------------------------------------------*
005700*    IN-MEMORY CANDIDATE TABLE -- ONE ENTRY PER PRODUCT-FILE
005800*    RECORD, SAME SHAPE OF IDEA AS DG-CANDIDATE-TABLE IN
005900*    lead-deduplication.cob, ONLY SIZED FOR THE PRODUCT LIST
006000*    RATHER THAN THE FULL LEAD FILE.
006100*--------------------------------------------------------------*
006200     01 PD-CANDIDATE-TABLE.
006300        05 PD-CANDIDATE OCCURS 200 TIMES.
006400           10 PD-C-PRODUCT-ID        PIC X(10).
006500           10 PD-C-PRODUCT-NAME      PIC X(100).
006600           10 PD-C-NAME-KEY          PIC X(100).
006610           10 PD-C-DEDUP-FIELDS-TBL.
006620              15 PD-C-DEDUP-FIELD OCCURS 3 TIMES
006630                                         PIC X(12).
006640           10 PD-C-DEDUP-COUNT       PIC 9(01).
006700           10 PD-C-CREATED-DATE      PIC 9(08).
006800           10 PD-C-PROCESSED-SW      PIC X(01).
006900           10 PD-C-DELETED-SW        PIC X(01).
007000
007100     01 PD-CANDIDATE-COUNT           PIC 9(04) COMP VALUE ZERO.
007200     01 PD-OUTER-INDEX               PIC 9(04) COMP.
007300     01 PD-INNER-INDEX               PIC 9(04) COMP.
007400     01 PD-PRODUCT-EOF-SW            PIC X(01).
007500        88 PD-AT-END-OF-PRODUCT-FILE  VALUE "Y".
007600
007700     01 PD-GROUP-MEMBER-TABLE.
007800        05 PD-GROUP-MEMBER OCCURS 50 TIMES  PIC 9(04) COMP.
007900     01 PD-GROUP-MEMBER-COUNT        PIC 9(04) COMP.
008000     01 PD-KEPT-TABLE-INDEX          PIC 9(04) COMP.
008100     01 PD-GROUP-SCAN-INDEX          PIC 9(04) COMP.
008200     01 PD-NAME-MATCH-SW             PIC X(01).
008300        88 PD-NAME-IS-A-MATCH         VALUE "Y".
008400
008500*--------------------------------------------------------------*
008600*    DUPLICATE-ID/KEPT-ID REMAP TABLE -- BUILT WHILE GROUPS ARE
008700*    FORMED, THEN APPLIED TO EVERY LEAD AND SOURCE RECORD IN ONE
008800*    PASS EACH SO NEITHER FILE IS RE-READ PER DUPLICATE FOUND.
008900*--------------------------------------------------------------*
009000     01 PD-REMAP-TABLE.
009100        05 PD-REMAP-ENTRY OCCURS 200 TIMES.
009200           10 PD-REMAP-DUPLICATE-ID  PIC X(10).
009300           10 PD-REMAP-KEPT-ID       PIC X(10).
009400           10 PD-REMAP-KEPT-NAME     PIC X(100).
009500     01 PD-REMAP-COUNT               PIC 9(04) COMP VALUE ZERO.
009600     01 PD-REMAP-SCAN-INDEX          PIC 9(04) COMP.
009700     01 PD-REMAP-FOUND-INDEX         PIC 9(04) COMP.
009800
009900*--------------------------------------------------------------*
010000*    RUN STATISTICS FOR THE SUMMARY LINE.
010100*--------------------------------------------------------------*
010200     01 PD-PRODUCTS-BEFORE           PIC 9(07) COMP VALUE ZERO.
010300     01 PD-DUPLICATE-GROUPS-FOUND    PIC 9(05) COMP VALUE ZERO.
010400     01 PD-PRODUCTS-REMOVED          PIC 9(05) COMP VALUE ZERO.
010500     01 PD-PRODUCTS-AFTER            PIC 9(07) COMP VALUE ZERO.
010600
010700*--------------------------------------------------------------*
010800*    FULL-RECORD TABLE FOR THE LEAD-FILE RE-POINT PASS -- SAME
010900*    1000-ENTRY CAP AS THE CANDIDATE TABLE IN
011000*    lead-deduplication.cob SINCE THIS IS THE SAME LEAD-FILE.
011100*--------------------------------------------------------------*
011200     01 PD-LEAD-TABLE.
011300        05 PD-LEAD-ENTRY OCCURS 1000 TIMES.
011400           10 PD-L-LEAD-ID           PIC X(36).
011500           10 PD-L-NAME              PIC X(100).
011600           10 PD-L-PHONE             PIC X(10).
011700           10 PD-L-EMAIL             PIC X(100).
011800           10 PD-L-AADHAR            PIC X(12).
011900           10 PD-L-SOURCE-ID         PIC X(10).
012000           10 PD-L-PRODUCT-ID        PIC X(10).
012100           10 PD-L-CREATED-DATE      PIC 9(08).
012200           10 PD-L-SOURCES-TABLE.
012300              15 PD-L-SOURCES-SEEN OCCURS 20 TIMES
012400                                         PIC X(10).
012500           10 PD-L-SOURCES-COUNT     PIC 9(02).
012600           10 PD-L-PRODUCTS-TABLE.
012700              15 PD-L-PRODUCTS-SEEN OCCURS 20 TIMES
012800                                         PIC X(10).
012900           10 PD-L-PRODUCTS-COUNT    PIC 9(02).
013000           10 PD-L-MERGE-COUNT       PIC 9(04).
013100           10 PD-L-SCORE             PIC 9(03).
013200           10 PD-L-SCORE-REASON      PIC X(200).
013300
013400     01 PD-LEAD-COUNT                PIC 9(04) COMP VALUE ZERO.
013500     01 PD-LEAD-EOF-SW               PIC X(01).
013600        88 PD-AT-END-OF-LEAD-FILE     VALUE "Y".
013700     01 PD-PRODUCTS-SEEN-SCAN-INDEX  PIC 9(02) COMP.
013800     01 PD-PRODUCTS-SEEN-FOUND-INDEX PIC 9(02) COMP.
013900     01 PD-KEPT-ALREADY-SEEN-SW      PIC X(01).
014000        88 PD-KEPT-WAS-ALREADY-SEEN   VALUE "Y".
014100
014200*--------------------------------------------------------------*
014300*    SAME IDEA FOR SOURCE-FILE, ONLY A SMALLER CAP -- A SHOP
014400*    RUNS NOWHERE NEAR AS MANY DISTINCT SOURCES AS LEADS.
014500*--------------------------------------------------------------*
014600     01 PD-SOURCE-TABLE.
014700        05 PD-SOURCE-ENTRY OCCURS 500 TIMES.
014800           10 PD-S-SOURCE-ID         PIC X(10).
014900           10 PD-S-SOURCE-NAME       PIC X(100).
015000           10 PD-S-SOURCE-PRODUCT    PIC X(10).
015100
015200     01 PD-SOURCE-COUNT              PIC 9(04) COMP VALUE ZERO.
015300     01 PD-SOURCE-EOF-SW             PIC X(01).
015400        88 PD-AT-END-OF-SOURCE-FILE   VALUE "Y".
015500
015600 PROCEDURE DIVISION.
015700
015800 PD-RUN-PRODUCT-DEDUP.
015900
016000     MOVE ZERO TO PD-PRODUCTS-BEFORE PD-DUPLICATE-GROUPS-FOUND
016100                  PD-PRODUCTS-REMOVED PD-PRODUCTS-AFTER
016200                  PD-REMAP-COUNT.
016300
016400     PERFORM PD-LOAD-PRODUCT-TABLE.
016500     PERFORM PD-GROUP-PRODUCTS-BY-NAME.
016600
016700     IF PD-REMAP-COUNT > ZERO
016800        PERFORM PD-REPOINT-LEADS-AND-SOURCES.
016900
017000     PERFORM PD-REWRITE-PRODUCT-FILE.
017100     PERFORM PD-WRITE-PRODUCT-SUMMARY.
017200
017300 PD-RUN-PRODUCT-DEDUP-EXIT.
017400     EXIT PROGRAM.
017500*
017600*--------------------------------------------------------------*
017700*    READ EVERY PRODUCT INTO THE CANDIDATE TABLE, NORMALIZING
017800*    EACH NAME (LOWER-CASE, TRAILING SPACES LEFT AS-IS SINCE THE
017900*    FIELD IS ALREADY SPACE-PADDED TO A FIXED WIDTH) AS THE
018000*    GROUPING KEY.
018100*--------------------------------------------------------------*
018200 PD-LOAD-PRODUCT-TABLE.
018300
018400     MOVE ZERO TO PD-CANDIDATE-COUNT.
018500     OPEN INPUT PRODUCT-FILE.
018600     MOVE "N" TO PD-PRODUCT-EOF-SW.
018700     PERFORM PD-LOAD-ONE-PRODUCT UNTIL PD-AT-END-OF-PRODUCT-FILE.
018800     CLOSE PRODUCT-FILE.
018900     MOVE PD-CANDIDATE-COUNT TO PD-PRODUCTS-BEFORE.
019000*
019100 PD-LOAD-ONE-PRODUCT.
019200
019300     READ PRODUCT-FILE NEXT RECORD
019400        AT END
019500           MOVE "Y" TO PD-PRODUCT-EOF-SW
019600        NOT AT END
019700           IF PD-CANDIDATE-COUNT < 200
019800              ADD 1 TO PD-CANDIDATE-COUNT
019900              MOVE PRODUCT-ID TO
019910                 PD-C-PRODUCT-ID(PD-CANDIDATE-COUNT)
019920              MOVE PRODUCT-NAME TO
019930                 PD-C-PRODUCT-NAME(PD-CANDIDATE-COUNT)
019940              MOVE PRODUCT-DEDUP-FIELDS-TABLE TO
019950                 PD-C-DEDUP-FIELDS-TBL(PD-CANDIDATE-COUNT)
019960              MOVE PRODUCT-DEDUP-COUNT TO
019970                 PD-C-DEDUP-COUNT(PD-CANDIDATE-COUNT)
020000              MOVE PRODUCT-CREATED-DATE TO
020010                 PD-C-CREATED-DATE(PD-CANDIDATE-COUNT)
020200              MOVE "N" TO PD-C-PROCESSED-SW(PD-CANDIDATE-COUNT)
020300              MOVE "N" TO PD-C-DELETED-SW(PD-CANDIDATE-COUNT)
020400              MOVE PRODUCT-NAME TO PD-C-NAME-KEY(PD-CANDIDATE-COUNT)
020500              INSPECT PD-C-NAME-KEY(PD-CANDIDATE-COUNT) CONVERTING
020600                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
020700                 "abcdefghijklmnopqrstuvwxyz".
020800*
020900*--------------------------------------------------------------*
021000*    WALK THE UNPROCESSED PRODUCTS, FORM A GROUP AROUND EACH
021100*    ANCHOR BY NAME-KEY MATCH, AND MERGE ANY GROUP OF MORE THAN
021200*    ONE MEMBER DOWN TO THE OLDEST.
021300*--------------------------------------------------------------*
021400 PD-GROUP-PRODUCTS-BY-NAME.
021500
021600     MOVE 1 TO PD-OUTER-INDEX.
021700     PERFORM PD-CONSIDER-ONE-ANCHOR
021800        UNTIL PD-OUTER-INDEX > PD-CANDIDATE-COUNT.
021900*
022000 PD-CONSIDER-ONE-ANCHOR.
022100
022200     IF PD-C-PROCESSED-SW(PD-OUTER-INDEX) = "N"
022300        PERFORM PD-BUILD-ONE-GROUP
022400        IF PD-GROUP-MEMBER-COUNT > 1
022500           PERFORM PD-MERGE-ONE-GROUP.
022600
022700     ADD 1 TO PD-OUTER-INDEX.
022800*
022900 PD-BUILD-ONE-GROUP.
023000
023100     MOVE 1 TO PD-GROUP-MEMBER-COUNT.
023200     MOVE PD-OUTER-INDEX TO PD-GROUP-MEMBER(1).
023300     MOVE PD-OUTER-INDEX TO PD-INNER-INDEX.
023400     ADD 1 TO PD-INNER-INDEX.
023500     PERFORM PD-CHECK-ONE-CANDIDATE-FOR-GROUP
023600        UNTIL PD-INNER-INDEX > PD-CANDIDATE-COUNT.
023700*
023800 PD-CHECK-ONE-CANDIDATE-FOR-GROUP.
023900
024000     MOVE "N" TO PD-NAME-MATCH-SW.
024100     IF PD-C-NAME-KEY(PD-OUTER-INDEX) = PD-C-NAME-KEY(PD-INNER-INDEX)
024200        MOVE "Y" TO PD-NAME-MATCH-SW.
024300
024400     IF PD-C-PROCESSED-SW(PD-INNER-INDEX) = "N"
024500        AND PD-NAME-IS-A-MATCH
024600        AND PD-GROUP-MEMBER-COUNT < 50
024700        ADD 1 TO PD-GROUP-MEMBER-COUNT
024800        MOVE PD-INNER-INDEX TO PD-GROUP-MEMBER(PD-GROUP-MEMBER-COUNT).
024900
025000     ADD 1 TO PD-INNER-INDEX.
025100*
025200*--------------------------------------------------------------*
025300*    MARK EVERY GROUP MEMBER PROCESSED, PICK THE OLDEST VIA
025400*    PLOLDEST.CBL, MARK EVERY OTHER MEMBER DELETED, RECORD THE
025500*    DUPLICATE/KEPT REMAP, AND DROP A MERGE-DETAIL LINE FOR EACH
025600*    REMOVED PRODUCT.
025700*--------------------------------------------------------------*
025800 PD-MERGE-ONE-GROUP.
025900
026000     ADD 1 TO PD-DUPLICATE-GROUPS-FOUND.
026100
026200     MOVE PD-GROUP-MEMBER-COUNT TO OL-CANDIDATE-COUNT.
026300     MOVE 1 TO PD-GROUP-SCAN-INDEX.
026400     PERFORM PD-LOAD-ONE-OLDEST-CANDIDATE
026500        UNTIL PD-GROUP-SCAN-INDEX > PD-GROUP-MEMBER-COUNT.
026600
026700     PERFORM OL-FIND-OLDEST-CANDIDATE.
026800     MOVE PD-GROUP-MEMBER(OL-OLDEST-INDEX) TO PD-KEPT-TABLE-INDEX.
026900
027000     MOVE 1 TO PD-GROUP-SCAN-INDEX.
027100     PERFORM PD-MARK-AND-REMAP-ONE-MEMBER
027200        UNTIL PD-GROUP-SCAN-INDEX > PD-GROUP-MEMBER-COUNT.
027300*
027400 PD-LOAD-ONE-OLDEST-CANDIDATE.
027500
027600     MOVE PD-C-CREATED-DATE(PD-GROUP-MEMBER(PD-GROUP-SCAN-INDEX))
027700        TO OL-CANDIDATE-DATE(PD-GROUP-SCAN-INDEX).
027800     ADD 1 TO PD-GROUP-SCAN-INDEX.
027900*
028000 PD-MARK-AND-REMAP-ONE-MEMBER.
028100
028200     MOVE PD-GROUP-MEMBER(PD-GROUP-SCAN-INDEX) TO PD-INNER-INDEX.
028300     MOVE "Y" TO PD-C-PROCESSED-SW(PD-INNER-INDEX).
028400
028500     IF PD-INNER-INDEX NOT = PD-KEPT-TABLE-INDEX
028600        MOVE "Y" TO PD-C-DELETED-SW(PD-INNER-INDEX)
028700        ADD 1 TO PD-PRODUCTS-REMOVED
028800        PERFORM PD-ADD-ONE-REMAP-ENTRY
028900        PERFORM PD-WRITE-ONE-MERGE-DETAIL.
029000
029100     ADD 1 TO PD-GROUP-SCAN-INDEX.
029200*
029300 PD-ADD-ONE-REMAP-ENTRY.
029400
029500     IF PD-REMAP-COUNT < 200
029600        ADD 1 TO PD-REMAP-COUNT
029700        MOVE PD-C-PRODUCT-ID(PD-INNER-INDEX)
029800           TO PD-REMAP-DUPLICATE-ID(PD-REMAP-COUNT)
029900        MOVE PD-C-PRODUCT-ID(PD-KEPT-TABLE-INDEX)
030000           TO PD-REMAP-KEPT-ID(PD-REMAP-COUNT)
030100        MOVE PD-C-PRODUCT-NAME(PD-KEPT-TABLE-INDEX)
030200           TO PD-REMAP-KEPT-NAME(PD-REMAP-COUNT).
030300*
030400 PD-WRITE-ONE-MERGE-DETAIL.
030500
030600     MOVE SPACES TO MERGE-DETAIL-RECORD.
030700     MOVE PD-C-PRODUCT-ID(PD-KEPT-TABLE-INDEX)   TO MD-KEPT-PRODUCT-ID.
030800     MOVE PD-C-PRODUCT-NAME(PD-KEPT-TABLE-INDEX) TO MD-KEPT-PRODUCT-NAME.
030900     MOVE PD-C-PRODUCT-ID(PD-INNER-INDEX)        TO MD-REMOVED-PRODUCT-ID.
031000     MOVE 1                                      TO MD-REMOVED-COUNT.
031100
031200     OPEN EXTEND MERGE-DETAIL-REPORT-FILE.
031300     WRITE MERGE-DETAIL-RECORD.
031400     CLOSE MERGE-DETAIL-REPORT-FILE.
031500*
031600*--------------------------------------------------------------*
031700*    ONE PASS EACH OVER LEAD-FILE AND SOURCE-FILE, RE-POINTING
031800*    EVERY RECORD THAT NAMES A NOW-REMOVED PRODUCT.  BOTH FILES
031900*    ARE LOADED WHOLE, PATCHED IN MEMORY, AND REWRITTEN -- SAME
032000*    IDIOM AS THE CANDIDATE-TABLE REWRITE IN
032100*    lead-deduplication.cob.
032200*--------------------------------------------------------------*
032300 PD-REPOINT-LEADS-AND-SOURCES.
032400
032500     PERFORM PD-REPOINT-ALL-LEADS.
032600     PERFORM PD-REPOINT-ALL-SOURCES.
032700*
032800 PD-REPOINT-ALL-LEADS.
032900
033000     MOVE ZERO TO PD-LEAD-COUNT.
033100     OPEN INPUT LEAD-FILE.
033200     MOVE "N" TO PD-LEAD-EOF-SW.
033300     PERFORM PD-LOAD-AND-FIX-ONE-LEAD UNTIL PD-AT-END-OF-LEAD-FILE.
033400     CLOSE LEAD-FILE.
033500
033600     OPEN OUTPUT LEAD-FILE.
033700     MOVE 1 TO PD-OUTER-INDEX.
033800     PERFORM PD-WRITE-ONE-LEAD UNTIL PD-OUTER-INDEX > PD-LEAD-COUNT.
033900     CLOSE LEAD-FILE.
034000*
034100 PD-LOAD-AND-FIX-ONE-LEAD.
034200
034300     READ LEAD-FILE NEXT RECORD
034400        AT END
034500           MOVE "Y" TO PD-LEAD-EOF-SW
034600        NOT AT END
034700           IF PD-LEAD-COUNT < 1000
034800              ADD 1 TO PD-LEAD-COUNT
034900              PERFORM PD-COPY-LEAD-INTO-TABLE
035000              PERFORM PD-FIND-REMAP-FOR-LEAD
035100              IF PD-REMAP-FOUND-INDEX > ZERO
035200                 PERFORM PD-FIX-ONE-LEAD.
035300*
035400 PD-COPY-LEAD-INTO-TABLE.
035500
035600     MOVE LEAD-ID             TO PD-L-LEAD-ID(PD-LEAD-COUNT).
035700     MOVE LEAD-NAME           TO PD-L-NAME(PD-LEAD-COUNT).
035800     MOVE LEAD-PHONE          TO PD-L-PHONE(PD-LEAD-COUNT).
035900     MOVE LEAD-EMAIL          TO PD-L-EMAIL(PD-LEAD-COUNT).
036000     MOVE LEAD-AADHAR         TO PD-L-AADHAR(PD-LEAD-COUNT).
036100     MOVE LEAD-SOURCE-ID      TO PD-L-SOURCE-ID(PD-LEAD-COUNT).
036200     MOVE LEAD-PRODUCT-ID     TO PD-L-PRODUCT-ID(PD-LEAD-COUNT).
036300     MOVE LEAD-CREATED-DATE   TO PD-L-CREATED-DATE(PD-LEAD-COUNT).
036400     MOVE LEAD-SOURCES-TABLE  TO PD-L-SOURCES-TABLE(PD-LEAD-COUNT).
036500     MOVE LEAD-SOURCES-COUNT  TO PD-L-SOURCES-COUNT(PD-LEAD-COUNT).
036600     MOVE LEAD-PRODUCTS-TABLE TO PD-L-PRODUCTS-TABLE(PD-LEAD-COUNT).
036700     MOVE LEAD-PRODUCTS-COUNT TO PD-L-PRODUCTS-COUNT(PD-LEAD-COUNT).
036800     MOVE LEAD-MERGE-COUNT    TO PD-L-MERGE-COUNT(PD-LEAD-COUNT).
036900     MOVE LEAD-SCORE          TO PD-L-SCORE(PD-LEAD-COUNT).
037000     MOVE LEAD-SCORE-REASON   TO PD-L-SCORE-REASON(PD-LEAD-COUNT).
037100*
037200 PD-FIND-REMAP-FOR-LEAD.
037300
037400     MOVE ZERO TO PD-REMAP-FOUND-INDEX.
037500     MOVE 1 TO PD-REMAP-SCAN-INDEX.
037600     PERFORM PD-CHECK-ONE-REMAP-FOR-LEAD
037700        UNTIL PD-REMAP-SCAN-INDEX > PD-REMAP-COUNT
037800           OR PD-REMAP-FOUND-INDEX > ZERO.
037900*
038000 PD-CHECK-ONE-REMAP-FOR-LEAD.
038100
038200     IF PD-L-PRODUCT-ID(PD-LEAD-COUNT) =
038300        PD-REMAP-DUPLICATE-ID(PD-REMAP-SCAN-INDEX)
038400        MOVE PD-REMAP-SCAN-INDEX TO PD-REMAP-FOUND-INDEX.
038500     ADD 1 TO PD-REMAP-SCAN-INDEX.
038600*
038700*--------------------------------------------------------------*
038800*    RE-POINT THE LEAD'S PRODUCT-ID, DROP THE DUPLICATE FROM ITS
038900*    PRODUCTS-SEEN LIST, AND ADD THE KEPT PRODUCT TO THAT LIST IF
039000*    IT IS NOT ALREADY THERE.
039100*--------------------------------------------------------------*
039200 PD-FIX-ONE-LEAD.
039300
039400     MOVE PD-REMAP-KEPT-ID(PD-REMAP-FOUND-INDEX)
039500        TO PD-L-PRODUCT-ID(PD-LEAD-COUNT).
039600
039700     PERFORM PD-REMOVE-DUPLICATE-FROM-SEEN-LIST.
039800     PERFORM PD-ADD-KEPT-TO-SEEN-LIST-IF-ABSENT.
039900*
040000 PD-REMOVE-DUPLICATE-FROM-SEEN-LIST.
040100
040200     MOVE ZERO TO PD-PRODUCTS-SEEN-FOUND-INDEX.
040300     MOVE 1 TO PD-PRODUCTS-SEEN-SCAN-INDEX.
040400     PERFORM PD-CHECK-ONE-SEEN-SLOT-FOR-DUP
040500        UNTIL PD-PRODUCTS-SEEN-SCAN-INDEX >
040600           PD-L-PRODUCTS-COUNT(PD-LEAD-COUNT)
040700           OR PD-PRODUCTS-SEEN-FOUND-INDEX > ZERO.
040800
040900     IF PD-PRODUCTS-SEEN-FOUND-INDEX > ZERO
041000        PERFORM PD-SHIFT-SEEN-LIST-DOWN.
041100*
041200 PD-CHECK-ONE-SEEN-SLOT-FOR-DUP.
041300
041400     IF PD-L-PRODUCTS-SEEN(PD-LEAD-COUNT PD-PRODUCTS-SEEN-SCAN-INDEX)
041500        = PD-REMAP-DUPLICATE-ID(PD-REMAP-FOUND-INDEX)
041600        MOVE PD-PRODUCTS-SEEN-SCAN-INDEX TO PD-PRODUCTS-SEEN-FOUND-INDEX.
041700     ADD 1 TO PD-PRODUCTS-SEEN-SCAN-INDEX.
041800*
041900 PD-SHIFT-SEEN-LIST-DOWN.
042000
042100     MOVE PD-PRODUCTS-SEEN-FOUND-INDEX TO PD-PRODUCTS-SEEN-SCAN-INDEX.
042200     PERFORM PD-SHIFT-ONE-SEEN-SLOT
042300        UNTIL PD-PRODUCTS-SEEN-SCAN-INDEX >=
042400           PD-L-PRODUCTS-COUNT(PD-LEAD-COUNT).
042500     SUBTRACT 1 FROM PD-L-PRODUCTS-COUNT(PD-LEAD-COUNT).
042600*
042700 PD-SHIFT-ONE-SEEN-SLOT.
042800
042900     MOVE PD-L-PRODUCTS-SEEN(PD-LEAD-COUNT PD-PRODUCTS-SEEN-SCAN-INDEX
043000                                                                 + 1)
043100        TO PD-L-PRODUCTS-SEEN(PD-LEAD-COUNT PD-PRODUCTS-SEEN-SCAN-INDEX).
043200     ADD 1 TO PD-PRODUCTS-SEEN-SCAN-INDEX.
043300*
043400 PD-ADD-KEPT-TO-SEEN-LIST-IF-ABSENT.
043500
043600     MOVE "N" TO PD-KEPT-ALREADY-SEEN-SW.
043700     MOVE 1 TO PD-PRODUCTS-SEEN-SCAN-INDEX.
043800     PERFORM PD-CHECK-ONE-SEEN-SLOT-FOR-KEPT
043900        UNTIL PD-PRODUCTS-SEEN-SCAN-INDEX >
044000           PD-L-PRODUCTS-COUNT(PD-LEAD-COUNT)
044100           OR PD-KEPT-WAS-ALREADY-SEEN.
044200
044300     IF NOT PD-KEPT-WAS-ALREADY-SEEN
044400        AND PD-L-PRODUCTS-COUNT(PD-LEAD-COUNT) < 20
044500        ADD 1 TO PD-L-PRODUCTS-COUNT(PD-LEAD-COUNT)
044600        MOVE PD-REMAP-KEPT-ID(PD-REMAP-FOUND-INDEX)
044700           TO PD-L-PRODUCTS-SEEN(PD-LEAD-COUNT
044800              PD-L-PRODUCTS-COUNT(PD-LEAD-COUNT)).
044900*
045000 PD-CHECK-ONE-SEEN-SLOT-FOR-KEPT.
045100
045200     IF PD-L-PRODUCTS-SEEN(PD-LEAD-COUNT PD-PRODUCTS-SEEN-SCAN-INDEX)
045300        = PD-REMAP-KEPT-ID(PD-REMAP-FOUND-INDEX)
045400        MOVE "Y" TO PD-KEPT-ALREADY-SEEN-SW.
045500     ADD 1 TO PD-PRODUCTS-SEEN-SCAN-INDEX.
045600*
045700 PD-WRITE-ONE-LEAD.
045800
045900     MOVE PD-L-LEAD-ID(PD-OUTER-INDEX)        TO LEAD-ID.
046000     MOVE PD-L-NAME(PD-OUTER-INDEX)            TO LEAD-NAME.
046100     MOVE PD-L-PHONE(PD-OUTER-INDEX)           TO LEAD-PHONE.
046200     MOVE PD-L-EMAIL(PD-OUTER-INDEX)           TO LEAD-EMAIL.
046300     MOVE PD-L-AADHAR(PD-OUTER-INDEX)          TO LEAD-AADHAR.
046400     MOVE PD-L-SOURCE-ID(PD-OUTER-INDEX)       TO LEAD-SOURCE-ID.
046500     MOVE PD-L-PRODUCT-ID(PD-OUTER-INDEX)      TO LEAD-PRODUCT-ID.
046600     MOVE PD-L-CREATED-DATE(PD-OUTER-INDEX)    TO LEAD-CREATED-DATE.
046700     MOVE PD-L-SOURCES-TABLE(PD-OUTER-INDEX)   TO LEAD-SOURCES-TABLE.
046800     MOVE PD-L-SOURCES-COUNT(PD-OUTER-INDEX)   TO LEAD-SOURCES-COUNT.
046900     MOVE PD-L-PRODUCTS-TABLE(PD-OUTER-INDEX)  TO LEAD-PRODUCTS-TABLE.
047000     MOVE PD-L-PRODUCTS-COUNT(PD-OUTER-INDEX)  TO LEAD-PRODUCTS-COUNT.
047100     MOVE PD-L-MERGE-COUNT(PD-OUTER-INDEX)     TO LEAD-MERGE-COUNT.
047200     MOVE PD-L-SCORE(PD-OUTER-INDEX)           TO LEAD-SCORE.
047300     MOVE PD-L-SCORE-REASON(PD-OUTER-INDEX)    TO LEAD-SCORE-REASON.
047400     WRITE LEAD-RECORD.
047500
047600     ADD 1 TO PD-OUTER-INDEX.
047700*
047800*--------------------------------------------------------------*
047900*    SAME IDEA OVER SOURCE-FILE -- ONLY SOURCE-PRODUCT CAN EVER
048000*    NEED RE-POINTING, SO NO SEEN-LIST WORK IS NEEDED HERE.
048100*--------------------------------------------------------------*
048200 PD-REPOINT-ALL-SOURCES.
048300
048400     MOVE ZERO TO PD-SOURCE-COUNT.
048500     OPEN INPUT SOURCE-FILE.
048600     MOVE "N" TO PD-SOURCE-EOF-SW.
048700     PERFORM PD-LOAD-AND-FIX-ONE-SOURCE
048800        UNTIL PD-AT-END-OF-SOURCE-FILE.
048900     CLOSE SOURCE-FILE.
049000
049100     OPEN OUTPUT SOURCE-FILE.
049200     MOVE 1 TO PD-OUTER-INDEX.
049300     PERFORM PD-WRITE-ONE-SOURCE UNTIL PD-OUTER-INDEX > PD-SOURCE-COUNT.
049400     CLOSE SOURCE-FILE.
049500*
049600 PD-LOAD-AND-FIX-ONE-SOURCE.
049700
049800     READ SOURCE-FILE NEXT RECORD
049900        AT END
050000           MOVE "Y" TO PD-SOURCE-EOF-SW
050100        NOT AT END
050200           IF PD-SOURCE-COUNT < 500
050300              ADD 1 TO PD-SOURCE-COUNT
050400              MOVE SOURCE-ID      TO PD-S-SOURCE-ID(PD-SOURCE-COUNT)
050500              MOVE SOURCE-NAME    TO PD-S-SOURCE-NAME(PD-SOURCE-COUNT)
050600              MOVE SOURCE-PRODUCT TO PD-S-SOURCE-PRODUCT(PD-SOURCE-COUNT)
050700              PERFORM PD-FIND-REMAP-FOR-SOURCE
050800              IF PD-REMAP-FOUND-INDEX > ZERO
050900                 MOVE PD-REMAP-KEPT-ID(PD-REMAP-FOUND-INDEX)
051000                    TO PD-S-SOURCE-PRODUCT(PD-SOURCE-COUNT).
051100*
051200 PD-FIND-REMAP-FOR-SOURCE.
051300
051400     MOVE ZERO TO PD-REMAP-FOUND-INDEX.
051500     MOVE 1 TO PD-REMAP-SCAN-INDEX.
051600     PERFORM PD-CHECK-ONE-REMAP-FOR-SOURCE
051700        UNTIL PD-REMAP-SCAN-INDEX > PD-REMAP-COUNT
051800           OR PD-REMAP-FOUND-INDEX > ZERO.
051900*
052000 PD-CHECK-ONE-REMAP-FOR-SOURCE.
052100
052200     IF PD-S-SOURCE-PRODUCT(PD-SOURCE-COUNT) =
052300        PD-REMAP-DUPLICATE-ID(PD-REMAP-SCAN-INDEX)
052400        MOVE PD-REMAP-SCAN-INDEX TO PD-REMAP-FOUND-INDEX.
052500     ADD 1 TO PD-REMAP-SCAN-INDEX.
052600*
052700 PD-WRITE-ONE-SOURCE.
052800
052900     MOVE PD-S-SOURCE-ID(PD-OUTER-INDEX)      TO SOURCE-ID.
053000     MOVE PD-S-SOURCE-NAME(PD-OUTER-INDEX)     TO SOURCE-NAME.
053100     MOVE PD-S-SOURCE-PRODUCT(PD-OUTER-INDEX)  TO SOURCE-PRODUCT.
053200     WRITE SOURCE-RECORD.
053300
053400     ADD 1 TO PD-OUTER-INDEX.
053500*
053600*--------------------------------------------------------------*
053700*    WRITE BACK ONLY THE SURVIVORS -- DELETED MEMBERS ARE SIMPLY
053800*    LEFT OUT, SAME AS DD-REWRITE-LEAD-FILE DOES FOR LEAD-FILE.
053900*--------------------------------------------------------------*
054000 PD-REWRITE-PRODUCT-FILE.
054100
054200     MOVE ZERO TO PD-PRODUCTS-AFTER.
054300     OPEN OUTPUT PRODUCT-FILE.
054400     MOVE 1 TO PD-OUTER-INDEX.
054500     PERFORM PD-WRITE-ONE-SURVIVOR
054600        UNTIL PD-OUTER-INDEX > PD-CANDIDATE-COUNT.
054700     CLOSE PRODUCT-FILE.
054800*
054900 PD-WRITE-ONE-SURVIVOR.
055000
055100     IF PD-C-DELETED-SW(PD-OUTER-INDEX) NOT = "Y"
055200        MOVE PD-C-PRODUCT-ID(PD-OUTER-INDEX)      TO PRODUCT-ID
055300        MOVE PD-C-PRODUCT-NAME(PD-OUTER-INDEX)    TO PRODUCT-NAME
055400        MOVE PD-C-CREATED-DATE(PD-OUTER-INDEX)    TO PRODUCT-CREATED-DATE
055500        MOVE PD-C-DEDUP-COUNT(PD-OUTER-INDEX) TO
055510           PRODUCT-DEDUP-COUNT
055600        MOVE PD-C-DEDUP-FIELDS-TBL(PD-OUTER-INDEX) TO
055610           PRODUCT-DEDUP-FIELDS-TABLE
055700        WRITE PRODUCT-RECORD
055800        ADD 1 TO PD-PRODUCTS-AFTER.
055900
056000     ADD 1 TO PD-OUTER-INDEX.
056100*
056200*--------------------------------------------------------------*
056300 PD-WRITE-PRODUCT-SUMMARY.
056400
056500     MOVE SPACES TO SR-PRINT-LINE.
056600     MOVE "PRODUCT DEDUP - "           TO SR-PROD-LABEL.
056700     MOVE PD-PRODUCTS-BEFORE           TO SR-PRODUCTS-BEFORE.
056800     MOVE PD-DUPLICATE-GROUPS-FOUND    TO SR-DUPLICATE-GROUPS-FOUND.
056900     MOVE PD-PRODUCTS-REMOVED          TO SR-PRODUCTS-REMOVED.
057000     MOVE PD-PRODUCTS-AFTER            TO SR-PRODUCTS-AFTER.
057100
057200     OPEN EXTEND SUMMARY-REPORT-FILE.
057300     WRITE SR-PRINT-LINE.
057400     CLOSE SUMMARY-REPORT-FILE.
057500*
057600     COPY "PLOLDEST.CBL".
