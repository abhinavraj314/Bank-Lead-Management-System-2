000100*
000200*> FDSORC02.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    FD AND RECORD LAYOUT FOR SOURCE-FILE.  ONE RECORD PER
000600*>    MARKETING/SALES SOURCE CODE.  NAMED "02" BECAUSE THE SHOP
000700*>    ALREADY HAD AN FDSOURCE.CBL ON THE OLD A/P SYSTEM FOR
000800*>    VENDOR REMITTANCE SOURCES -- KEPT THE SUFFIX SO THE TWO
000900*>    NEVER COLLIDE ON A COPY LIBRARY SEARCH.
001000*>-------------------------------------------------------------
001100*>    03/09/11 RG  ORIGINAL WRITE-UP (TICKET LC-0004).
001200*>-------------------------------------------------------------
001300
001400     FD SOURCE-FILE
001500        LABEL RECORDS ARE STANDARD.
001600
001700     01 SOURCE-RECORD.
001800         05 SOURCE-ID                   PIC X(10).
001900         05 SOURCE-NAME                  PIC X(100).
002000         05 SOURCE-PRODUCT                PIC X(10).
002100         05 FILLER                        PIC X(10).
002200
002300*>-------------------------------------------------------------
002400*>    ALTERNATE VIEW OF SOURCE-NAME SPLIT OUT TO A LEADING
002500*>    CHARACTER -- USED BY print-state-file.cob'S OLD
002600*>    ALPHABETIC-BREAK LOGIC, CARRIED OVER HERE FOR THE SOURCE
002700*>    ROLL-UP ON THE DEDUPLICATION RUN SUMMARY.
002800*>-------------------------------------------------------------
002900     01 SOURCE-NAME-BREAK-VIEW REDEFINES SOURCE-RECORD.
003000         05 FILLER                        PIC X(10).
003100         05 SOURCE-NAME-FIRST-CHAR        PIC X(01).
003200         05 SOURCE-NAME-REMAINDER         PIC X(99).
003300         05 FILLER                        PIC X(20).
003400*
