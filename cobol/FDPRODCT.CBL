000100*
000200*> FDPRODCT.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    FD AND RECORD LAYOUT FOR PRODUCT-FILE.  ONE RECORD PER
000600*>    BANK PRODUCT CODE.  PRODUCT-DEDUP-FIELDS CARRIES THAT
000700*>    PRODUCT'S OWN OVERRIDE OF WHICH IDENTIFIERS PARTICIPATE
000800*>    IN THE LEAD DEDUP SWEEP (SEE PLOLDEST.CBL / CFG- AREA IN
000900*>    canonical-field-dedup.cob) -- ZERO ENTRIES MEANS "USE ALL
001000*>    THREE", SAME AS THE OLD A/P SYSTEM'S CONTROL-FILE DEFAULT
001100*>    SWITCHES.
001200*>-------------------------------------------------------------
001300*>    03/09/11 RG  ORIGINAL WRITE-UP (TICKET LC-0004).
001400*>-------------------------------------------------------------
001500
001600     FD PRODUCT-FILE
001700        LABEL RECORDS ARE STANDARD.
001800
001900     01 PRODUCT-RECORD.
002000         05 PRODUCT-ID                  PIC X(10).
002100         05 PRODUCT-NAME                 PIC X(100).
002200         05 PRODUCT-DEDUP-FIELDS-TABLE.
002300            10 PRODUCT-DEDUP-FIELDS OCCURS 3 TIMES
002400                                          PIC X(12).
002500         05 PRODUCT-DEDUP-COUNT           PIC 9(1).
002600         05 PRODUCT-CREATED-DATE          PIC 9(8).
002700         05 FILLER                        PIC X(15).
002800
002900*>-------------------------------------------------------------
003000*>    ALTERNATE VIEW OF PRODUCT-CREATED-DATE, SAME PATTERN AS
003100*>    LEAD-RECORD-DATE-VIEW IN FDLEAD.CBL.
003200*>-------------------------------------------------------------
003300     01 PRODUCT-RECORD-DATE-VIEW REDEFINES PRODUCT-RECORD.
003400         05 FILLER                        PIC X(147).
003500         05 PRODUCT-CREATED-DATE-CC       PIC 99.
003600         05 PRODUCT-CREATED-DATE-YY       PIC 99.
003700         05 PRODUCT-CREATED-DATE-MM       PIC 99.
003800         05 PRODUCT-CREATED-DATE-DD       PIC 99.
003900         05 FILLER                        PIC X(15).
004000*
