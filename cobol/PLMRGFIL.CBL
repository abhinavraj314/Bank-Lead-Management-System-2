000100*
000200*> PLMRGFIL.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    SHARED "MERGE-FILL" PARAGRAPH.  USED BY lead-upsert-
000600*>    engine.cob WHEN FOLDING AN INCOMING ROW INTO AN EXISTING
000700*>    LEAD, AND BY lead-deduplication.cob WHEN FOLDING EVERY
000800*>    OTHER MEMBER OF A DUPLICATE GROUP INTO THE KEPT LEAD.
000900*>    SAME RULE BOTH PLACES -- ONLY FILL A BLANK FIELD, NEVER
001000*>    OVERWRITE ONE THAT IS ALREADY POPULATED.  COPY WS04MRGF.CBL
001100*>    INTO WORKING-STORAGE OF ANY PROGRAM THAT COPIES THIS.
001200*>-------------------------------------------------------------
001300*>    03/02/11 RG  ORIGINAL WRITE-UP (TICKET LC-0002).
001400*>    03/21/11 RG  ADDED THE SOURCES-SEEN/PRODUCTS-SEEN UNION SO
001500*>                 A MERGED LEAD DOESN'T LOSE TRACK OF WHERE IT
001600*>                 CAME FROM (TICKET LC-0009).
001700*>-------------------------------------------------------------
001800
001900 MF-MERGE-FILL-LEAD.
002000
002100     IF MF-KEPT-NAME = SPACES AND MF-INCOMING-NAME NOT = SPACES
002200        MOVE MF-INCOMING-NAME TO MF-KEPT-NAME.
002300     IF MF-KEPT-PHONE = SPACES AND MF-INCOMING-PHONE NOT = SPACES
002400        MOVE MF-INCOMING-PHONE TO MF-KEPT-PHONE.
002500     IF MF-KEPT-EMAIL = SPACES AND MF-INCOMING-EMAIL NOT = SPACES
002600        MOVE MF-INCOMING-EMAIL TO MF-KEPT-EMAIL.
002700     IF MF-KEPT-AADHAR = SPACES AND MF-INCOMING-AADHAR NOT = SPACES
002800        MOVE MF-INCOMING-AADHAR TO MF-KEPT-AADHAR.
002900     IF MF-KEPT-SOURCE-ID = SPACES
003000        AND MF-INCOMING-SOURCE-ID NOT = SPACES
003100        MOVE MF-INCOMING-SOURCE-ID TO MF-KEPT-SOURCE-ID.
003200     IF MF-KEPT-PRODUCT-ID = SPACES
003300        AND MF-INCOMING-PRODUCT-ID NOT = SPACES
003400        MOVE MF-INCOMING-PRODUCT-ID TO MF-KEPT-PRODUCT-ID.
003500
003600     PERFORM MF-UNION-ONE-SOURCE.
003700     PERFORM MF-UNION-ONE-PRODUCT.
003800
003900     IF MF-KEPT-MERGE-COUNT < 9999
004000        ADD 1 TO MF-KEPT-MERGE-COUNT.
004100
004200*>-------------------------------------------------------------
004300*>    ADD-IF-MISSING, NEVER DEDUPLICATE-REMOVE, EXACTLY AS THE
004400*>    BUSINESS RULE SAYS.
004500*>-------------------------------------------------------------
004600 MF-UNION-ONE-SOURCE.
004700
004800     IF MF-INCOMING-SOURCE-ID = SPACES
004900        GO TO MF-UNION-ONE-SOURCE-EXIT.
005000
005100     MOVE "N" TO MF-FOUND-SW.
005200     MOVE 1 TO MF-SCAN-INDEX.
005300     PERFORM MF-CHECK-ONE-SOURCE-SEEN
005400        UNTIL MF-SCAN-INDEX > MF-KEPT-SOURCES-COUNT
005500        OR MF-SOURCE-WAS-FOUND.
005600
005700     IF NOT MF-SOURCE-WAS-FOUND AND MF-KEPT-SOURCES-COUNT < 20
005800        ADD 1 TO MF-KEPT-SOURCES-COUNT
005900        MOVE MF-INCOMING-SOURCE-ID
006000           TO MF-KEPT-SOURCES-SEEN(MF-KEPT-SOURCES-COUNT).
006100
006200 MF-UNION-ONE-SOURCE-EXIT.
006300     EXIT.
006400
006500 MF-CHECK-ONE-SOURCE-SEEN.
006600
006700     IF MF-KEPT-SOURCES-SEEN(MF-SCAN-INDEX) = MF-INCOMING-SOURCE-ID
006800        MOVE "Y" TO MF-FOUND-SW.
006900     ADD 1 TO MF-SCAN-INDEX.
007000
007100*>-------------------------------------------------------------
007200 MF-UNION-ONE-PRODUCT.
007300
007400     IF MF-INCOMING-PRODUCT-ID = SPACES
007500        GO TO MF-UNION-ONE-PRODUCT-EXIT.
007600
007700     MOVE "N" TO MF-FOUND-SW.
007800     MOVE 1 TO MF-SCAN-INDEX.
007900     PERFORM MF-CHECK-ONE-PRODUCT-SEEN
008000        UNTIL MF-SCAN-INDEX > MF-KEPT-PRODUCTS-COUNT
008100        OR MF-PRODUCT-WAS-FOUND.
008200
008300     IF NOT MF-PRODUCT-WAS-FOUND AND MF-KEPT-PRODUCTS-COUNT < 20
008400        ADD 1 TO MF-KEPT-PRODUCTS-COUNT
008500        MOVE MF-INCOMING-PRODUCT-ID
008600           TO MF-KEPT-PRODUCTS-SEEN(MF-KEPT-PRODUCTS-COUNT).
008700
008800 MF-UNION-ONE-PRODUCT-EXIT.
008900     EXIT.
009000
009100 MF-CHECK-ONE-PRODUCT-SEEN.
009200
009300     IF MF-KEPT-PRODUCTS-SEEN(MF-SCAN-INDEX) = MF-INCOMING-PRODUCT-ID
009400        MOVE "Y" TO MF-FOUND-SW.
009500     ADD 1 TO MF-SCAN-INDEX.
009600*
