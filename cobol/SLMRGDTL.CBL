000100*
000200*> SLMRGDTL.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    FILE-CONTROL ENTRY FOR MERGE-DETAIL-REPORT-FILE.
000600*>-------------------------------------------------------------
000700*>    03/16/11 RG  ORIGINAL WRITE-UP (TICKET LC-0006).
000800*>-------------------------------------------------------------
000900
001000         SELECT MERGE-DETAIL-REPORT-FILE
001100                ASSIGN TO "MRGDTFIL"
001200                ORGANIZATION IS SEQUENTIAL.
001300*
