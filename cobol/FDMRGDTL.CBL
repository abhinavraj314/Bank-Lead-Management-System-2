000100*
000200*> FDMRGDTL.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    FD AND RECORD LAYOUT FOR MERGE-DETAIL-REPORT-FILE.  ONE
000600*>    RECORD PER MEMBER ABSORBED IN A LEAD DEDUP GROUP, WRITTEN
000700*>    BY lead-deduplication.cob, OR (USING THE REDEFINED
000800*>    PRODUCT VIEW BELOW) ONE RECORD PER PRODUCT DEDUP GROUP,
000900*>    WRITTEN BY product-deduplication.cob.  BOTH PROGRAMS COPY
001000*>    THIS SAME LAYOUT SO THE DETAIL FILE HAS ONE CONSISTENT
001100*>    RECORD WIDTH REGARDLESS OF WHICH SWEEP PRODUCED IT.
001200*>-------------------------------------------------------------
001300*>    03/16/11 RG  ORIGINAL WRITE-UP (TICKET LC-0006).
001400*>    04/02/13 RG  ADDED MD-PRODUCT-VIEW REDEFINES SO THE PRODUCT
001500*>                 DEDUP SWEEP COULD SHARE THIS FILE INSTEAD OF
001600*>                 CARRYING ITS OWN (TICKET LC-0041).
001700*>-------------------------------------------------------------
001800
001900     FD MERGE-DETAIL-REPORT-FILE
002000        LABEL RECORDS ARE STANDARD.
002100
002200     01 MERGE-DETAIL-RECORD.
002300         05 MD-KEPT-LEAD-ID             PIC X(36).
002400         05 MD-MERGED-LEAD-ID            PIC X(36).
002500         05 MD-EMAIL                     PIC X(100).
002600         05 MD-PHONE                     PIC X(10).
002700         05 MD-AADHAR                    PIC X(12).
002800         05 FILLER                       PIC X(06).
002900
003000*>-------------------------------------------------------------
003100*>    PRODUCT-DEDUP VIEW OF THE SAME 200-BYTE RECORD -- ONE LINE
003200*>    PER REMOVED PRODUCT, SAME GROUPING IDEA AS THE LEAD VIEW
003300*>    ABOVE BUT KEYED ON PRODUCT-ID INSTEAD OF LEAD-ID.
003400*>-------------------------------------------------------------
003500     01 MD-PRODUCT-VIEW REDEFINES MERGE-DETAIL-RECORD.
003600         05 MD-KEPT-PRODUCT-ID           PIC X(10).
003700         05 MD-KEPT-PRODUCT-NAME          PIC X(100).
003800         05 MD-REMOVED-PRODUCT-ID         PIC X(10).
003900         05 MD-REMOVED-COUNT              PIC 9(03).
004000         05 FILLER                        PIC X(77).
004100*
