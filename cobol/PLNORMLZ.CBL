000100*
000200*> PLNORMLZ.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    SHARED PARAGRAPHS IMPLEMENTING THE FOUR VALUE NORMALIZE
000600*>    RULES (PHONE, EMAIL, AADHAR, NAME).  COPY THIS AT THE
000700*>    BOTTOM OF THE PROCEDURE DIVISION OF ANY PROGRAM THAT ALSO
000800*>    COPIES WS02NORM.CBL INTO WORKING-STORAGE.  MOVE THE RAW
000900*>    VALUE TO NZ-RAW-VALUE, PERFORM THE PARAGRAPH YOU NEED, AND
001000*>    READ THE ANSWER BACK OUT OF THE MATCHING NZ-OUT- FIELD AND
001100*>    ITS -PRESENT SWITCH.
001200*>-------------------------------------------------------------
001300*>    03/05/11 RG  ORIGINAL WRITE-UP (TICKET LC-0003).  PHONE
001400*>                 AND AADHAR BOTH RUN THROUGH THE SAME DIGIT-
001500*>                 STRIP PARAGRAPH SINCE THEY ONLY DIFFER ON
001600*>                 WHAT HAPPENS AFTER THE STRIP.
001700*>    04/18/11 RG  FIXED A BUG WHERE A 12-DIGIT PHONE NOT
001800*>                 STARTING WITH "91" WAS GETTING REJECTED
001900*>                 INSTEAD OF TAKING THE LAST 10 DIGITS (TICKET
002000*>                 LC-0016).
002100*>-------------------------------------------------------------
002200
002300 NZ-NORMALIZE-PHONE.
002400
002500     PERFORM NZ-STRIP-NON-DIGITS.
002600     MOVE "N" TO NZ-OUT-PHONE-PRESENT.
002700     MOVE SPACES TO NZ-OUT-PHONE.
002800
002900     IF NZ-DIGIT-COUNT = ZERO
003000        GO TO NZ-NORMALIZE-PHONE-EXIT.
003100
003200     IF NZ-DIGIT-COUNT = 12
003300        IF NZ-DIGIT-BUFFER(1:2) = "91"
003400           MOVE NZ-DIGIT-BUFFER(3:10) TO NZ-OUT-PHONE
003500           MOVE "Y" TO NZ-OUT-PHONE-PRESENT
003600           GO TO NZ-NORMALIZE-PHONE-EXIT.
003700
003800     IF NZ-DIGIT-COUNT > 10
003900        MOVE NZ-DIGIT-BUFFER(NZ-DIGIT-COUNT - 9:10) TO NZ-OUT-PHONE
004000        MOVE "Y" TO NZ-OUT-PHONE-PRESENT
004100        GO TO NZ-NORMALIZE-PHONE-EXIT.
004200
004300     IF NZ-DIGIT-COUNT = 10
004400        MOVE NZ-DIGIT-BUFFER(1:10) TO NZ-OUT-PHONE
004500        MOVE "Y" TO NZ-OUT-PHONE-PRESENT.
004600
004700 NZ-NORMALIZE-PHONE-EXIT.
004800     EXIT.
004900
005000*>-------------------------------------------------------------
005100 NZ-NORMALIZE-AADHAR.
005200
005300     PERFORM NZ-STRIP-NON-DIGITS.
005400     MOVE "N" TO NZ-OUT-AADHAR-PRESENT.
005500     MOVE SPACES TO NZ-OUT-AADHAR.
005600
005700     IF NZ-DIGIT-COUNT = 12
005800        MOVE NZ-DIGIT-BUFFER(1:12) TO NZ-OUT-AADHAR
005900        MOVE "Y" TO NZ-OUT-AADHAR-PRESENT.
006000
006100*>-------------------------------------------------------------
006200*>    COMMON DIGIT-STRIP USED BY BOTH NZ-NORMALIZE-PHONE AND
006300*>    NZ-NORMALIZE-AADHAR.  SCANS ALL 100 POSITIONS OF
006400*>    NZ-RAW-VALUE REGARDLESS OF WHERE THE TRAILING SPACES
006500*>    START -- A SPACE IS NOT NUMERIC SO IT IS SIMPLY SKIPPED.
006600*>-------------------------------------------------------------
006700 NZ-STRIP-NON-DIGITS.
006800
006900     MOVE SPACES TO NZ-DIGIT-BUFFER.
007000     MOVE ZERO TO NZ-DIGIT-COUNT.
007100     MOVE 1 TO NZ-SCAN-INDEX.
007200     PERFORM NZ-STRIP-ONE-CHARACTER UNTIL NZ-SCAN-INDEX > 100.
007300
007400 NZ-STRIP-ONE-CHARACTER.
007500
007600     MOVE NZ-RAW-VALUE(NZ-SCAN-INDEX:1) TO NZ-ONE-CHAR.
007700     IF NZ-ONE-CHAR IS NUMERIC AND NZ-DIGIT-COUNT < 30
007800        ADD 1 TO NZ-DIGIT-COUNT
007900        MOVE NZ-ONE-CHAR TO NZ-DIGIT-BUFFER(NZ-DIGIT-COUNT:1).
008000     ADD 1 TO NZ-SCAN-INDEX.
008100
008200*>-------------------------------------------------------------
008300*>    EMAIL NORMALIZE.  LOWER-CASES THE WHOLE VALUE WITH ONE
008400*>    INSPECT ... CONVERTING (NO INTRINSIC FUNCTION NEEDED), FINDS
008500*>    HOW MUCH OF THE 100-BYTE FIELD IS REAL CONTENT VERSUS
008600*>    TRAILING PAD, THEN WALKS JUST THAT MUCH LOOKING FOR EXACTLY
008700*>    ONE "@" NOT IN POSITION 1, NO EMBEDDED SPACES, AND A "."
008800*>    SOMEWHERE AFTER THE "@".
008900*>-------------------------------------------------------------
009000 NZ-NORMALIZE-EMAIL.
009100
009200     MOVE "N" TO NZ-OUT-EMAIL-PRESENT.
009300     MOVE SPACES TO NZ-OUT-EMAIL.
009400     MOVE ZERO TO NZ-AT-POSITION.
009500     MOVE "N" TO NZ-DOT-FOUND-SW.
009600     MOVE "N" TO NZ-SPACE-FOUND-SW.
009700
009800     INSPECT NZ-RAW-VALUE CONVERTING
009900        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
010000        "abcdefghijklmnopqrstuvwxyz".
010100
010200     PERFORM NZ-FIND-RAW-LENGTH.
010300     IF NZ-RAW-LENGTH = ZERO
010400        GO TO NZ-NORMALIZE-EMAIL-EXIT.
010500
010600     MOVE 1 TO NZ-SCAN-INDEX.
010700     PERFORM NZ-SCAN-EMAIL-ONE-CHARACTER
010800        UNTIL NZ-SCAN-INDEX > NZ-RAW-LENGTH.
010900
011000     IF NZ-AT-POSITION = ZERO OR NZ-AT-POSITION = 1
011100        GO TO NZ-NORMALIZE-EMAIL-EXIT.
011200     IF NZ-SPACE-FOUND-SW = "Y"
011300        GO TO NZ-NORMALIZE-EMAIL-EXIT.
011400     IF NOT NZ-DOT-WAS-FOUND
011500        GO TO NZ-NORMALIZE-EMAIL-EXIT.
011600
011700     MOVE NZ-RAW-VALUE TO NZ-OUT-EMAIL.
011800     MOVE "Y" TO NZ-OUT-EMAIL-PRESENT.
011900
012000 NZ-NORMALIZE-EMAIL-EXIT.
012100     EXIT.
012200
012300*>-------------------------------------------------------------
012400*>    FINDS THE LAST NON-SPACE POSITION IN NZ-RAW-VALUE BY
012500*>    WALKING BACKWARD FROM POSITION 100 -- THERE IS NO
012600*>    INTRINSIC LENGTH FUNCTION ON THIS COMPILER REV.
012700*>-------------------------------------------------------------
012800 NZ-FIND-RAW-LENGTH.
012900
013000     MOVE 100 TO NZ-SCAN-INDEX.
013100     PERFORM NZ-BACK-UP-ONE-POSITION
013200        UNTIL NZ-SCAN-INDEX = ZERO
013300        OR NZ-RAW-VALUE(NZ-SCAN-INDEX:1) NOT = SPACE.
013400     MOVE NZ-SCAN-INDEX TO NZ-RAW-LENGTH.
013500
013600 NZ-BACK-UP-ONE-POSITION.
013700
013800     SUBTRACT 1 FROM NZ-SCAN-INDEX.
013900
014000*>-------------------------------------------------------------
014100*>    RECORDS WHERE THE FIRST "@" SITS AND WHETHER A "." TURNS
014200*>    UP SOMEWHERE TO ITS RIGHT; ANY SPACE INSIDE THE REAL
014300*>    CONTENT (POSITIONS 1 THRU NZ-RAW-LENGTH) TRIPS
014400*>    NZ-SPACE-FOUND-SW SO THE CALLER REJECTS THE VALUE.
014500*>-------------------------------------------------------------
014600 NZ-SCAN-EMAIL-ONE-CHARACTER.
014700
014800     MOVE NZ-RAW-VALUE(NZ-SCAN-INDEX:1) TO NZ-ONE-CHAR.
014900     IF NZ-ONE-CHAR = "@" AND NZ-AT-POSITION = ZERO
015000        MOVE NZ-SCAN-INDEX TO NZ-AT-POSITION.
015100     IF NZ-ONE-CHAR = "." AND NZ-AT-POSITION > ZERO
015200        AND NZ-SCAN-INDEX > NZ-AT-POSITION
015300        MOVE "Y" TO NZ-DOT-FOUND-SW.
015400     IF NZ-ONE-CHAR = SPACE
015500        MOVE "Y" TO NZ-SPACE-FOUND-SW.
015600     ADD 1 TO NZ-SCAN-INDEX.
015700
015800*>-------------------------------------------------------------
015900 NZ-NORMALIZE-NAME.
016000
016100     MOVE "N" TO NZ-OUT-NAME-PRESENT.
016200     MOVE SPACES TO NZ-OUT-NAME.
016300     IF NZ-RAW-VALUE NOT = SPACES
016400        MOVE NZ-RAW-VALUE TO NZ-OUT-NAME
016500        MOVE "Y" TO NZ-OUT-NAME-PRESENT.
016600*
