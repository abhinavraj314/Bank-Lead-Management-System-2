000100*
000200*> FDRUNCTL.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    FD AND RECORD LAYOUT FOR RUN-CONTROL-FILE.  ONE CARD IMAGE
000600*>    TELLS lead-consolidation-batch.cob WHICH STEP OF TONIGHT'S
000700*>    RUN TO DRIVE -- SAME ONE-RECORD-PER-RUN IDEA AS THE OLD
000800*>    A/P SYSTEM'S CONTROL-FILE, JUST A RUN-MODE CODE IN PLACE
000900*>    OF A TERMINAL MENU OPTION SINCE NOBODY IS SITTING AT A
001000*>    SCREEN FOR A NIGHTLY RUN.
001100*>-------------------------------------------------------------
001200*>    02/19/15 RG  ORIGINAL WRITE-UP (TICKET LC-0118).
001300*>-------------------------------------------------------------
001400
001500     FD RUN-CONTROL-FILE
001600        LABEL RECORDS ARE STANDARD.
001700
001800     01 RUN-CONTROL-RECORD.
001900         05 RC-RUN-MODE                 PIC X(01).
002000            88 RC-MODE-UPLOAD           VALUE "U".
002100            88 RC-MODE-DEDUP-ALL        VALUE "D".
002200            88 RC-MODE-DEDUP-PRODUCT    VALUE "O".
002300            88 RC-MODE-CANONICAL-DEDUP  VALUE "C".
002400            88 RC-MODE-PRODUCT-DEDUP    VALUE "P".
002500            88 RC-MODE-SCORE-ONE-LEAD   VALUE "S".
002600            88 RC-MODE-FULL-NIGHTLY-RUN VALUE "A".
002700         05 RC-UPLOAD-SOURCE-ID          PIC X(10).
002800         05 RC-UPLOAD-PRODUCT-ID         PIC X(10).
002900         05 RC-DEDUP-PRODUCT-ID          PIC X(10).
003000         05 RC-SCORE-LEAD-ID             PIC X(36).
003100         05 FILLER                       PIC X(13).
003200
003300*>-------------------------------------------------------------
003400*>    ALTERNATE VIEW USED ONLY WHEN RC-RUN-MODE IS "S" -- LETS
003500*>    THE SCORING PROGRAM TREAT THE SAME 80-BYTE CARD AS A
003600*>    SINGLE LEAD-ID FIELD WITHOUT CARING WHAT SITS IN THE
003700*>    UPLOAD/DEDUP SUB-FIELDS ON THAT CARD.
003800*>-------------------------------------------------------------
003900     01 RUN-CONTROL-SCORE-VIEW REDEFINES RUN-CONTROL-RECORD.
004000         05 FILLER                       PIC X(31).
004100         05 RC-SCORE-VIEW-LEAD-ID        PIC X(36).
004200         05 FILLER                       PIC X(13).
004300*
