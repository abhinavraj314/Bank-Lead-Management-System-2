000100*
000200*> SLINROW.CBL
000300*
000400*>-------------------------------------------------------------
000500*>    FILE-CONTROL ENTRY FOR INCOMING-ROW-FILE.
000600*>-------------------------------------------------------------
000700*>    03/05/11 RG  ORIGINAL WRITE-UP (TICKET LC-0003).
000800*>-------------------------------------------------------------
000900
001000         SELECT INCOMING-ROW-FILE
001100                ASSIGN TO "INROWFIL"
001200                ORGANIZATION IS SEQUENTIAL.
001300*
